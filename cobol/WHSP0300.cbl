000100*****************************************************************         
000200*AUTHOR:        R. J. HOLLOWAY                                            
000300*INSTALLATION:  MAPLE HOLLOW WAREHOUSING - DATA PROCESSING                
000400*DATE-WRITTEN:  14/02/1995                                                
000500*DATE-COMPILED:                                                           
000600*SECURITY:      CONFIDENTIAL - INTERNAL USE ONLY                          
000700*PURPOSE:       DAILY ORDER LIFECYCLE BATCH.  READS THE ORDER             
000800*               TRANSACTION FILE AND PROCESSES PAY, SEND AND              
000900*               CLOSE TRANSACTIONS AGAINST THE ORDER MASTER.              
001000*               CLOSING AN ORDER RETURNS ITS ITEM QUANTITIES TO           
001100*               MAIN WAREHOUSE STOCK.                                     
001200*****************************************************************         
001300*MAINT HISTORY                                                            
001400*  14/02/1995  RJH   ORIGINAL PROGRAM.  SPLIT OUT OF WHSP0200 SO          
001500*                    THE ORDER-BUILD RUN AND THE LIFECYCLE RUN            
001600*                    COULD BE SCHEDULED SEPARATELY, TICKET 201.           
001700*  23/06/1999  DWC   Y2K REVIEW - NO DATE ARITHMETIC IN THIS              
001800*                    PROGRAM, NO CHANGE REQUIRED.  TICKET 1999-           
001900*                    0231.                                                
002000*  11/02/2005  MLP   ORD-STATUS WIDENED TO MATCH PEDIDO.CPY               
002100*                    CHANGE (X(10)), TICKET 2601.                         
002200*  30/06/2008  GKT   REWORKED FILE HANDLING TO OLD-MASTER / NEW-          
002300*                    MASTER SHAPE FOR ORDERS, ORDER-ITEMS, SECTOR         
002400*                    AND SECTOR-STOCK - ALL PLAIN SEQUENTIAL NOW,         
002500*                    NOT INDEXED.  TICKET 3105.                           
002600*  14/11/2009  GKT   MAIN WAREHOUSE SECTOR ID IS NOW A NAMED              
002700*                    CONSTANT (WS-MAIN-SECTOR-ID), SAME AS                
002800*                    WHSP0200, TICKET 3190.                               
002900*  14/11/2012  MLP   SECTOR AND STOCK WORKING-STORAGE AREAS NOW           
003000*                    COPY THE SHARED LAYOUTS INSTEAD OF RETYPING          
003100*                    THEM.  SECTOR MASTER WIDENED 38 TO 40 BYTES          
003200*                    AND ORDER MASTER NEW-MASTER RECORD CORRECTED         
003300*                    58 TO 57 BYTES TO MATCH THE COPYBOOKS.               
003400*                    TICKET 3481.                                         
003500*****************************************************************         
003600 IDENTIFICATION DIVISION.                                                 
003700 PROGRAM-ID.    WHSP0300.                                                 
003800 AUTHOR.        R. J. HOLLOWAY.                                           
003900 INSTALLATION.  MAPLE HOLLOW WAREHOUSING.                                 
004000 DATE-WRITTEN.  14/02/1995.                                               
004100 DATE-COMPILED.                                                           
004200 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.                         
004300*                                                                         
004400 ENVIRONMENT DIVISION.                                                    
004500 CONFIGURATION SECTION.                                                   
004600 SPECIAL-NAMES.                                                           
004700     C01 IS TOP-OF-FORM.                                                  
004800*                                                                         
004900 INPUT-OUTPUT SECTION.                                                    
005000 FILE-CONTROL.                                                            
005100*                                                                         
005200     SELECT TRANSACAO-PEDIDO ASSIGN TO                                    
005300         "MAPLE-WHSE.ORDER.TRX.DATA"                                      
005400             ORGANIZATION   IS SEQUENTIAL                                 
005500             ACCESS         IS SEQUENTIAL                                 
005600             FILE STATUS    IS WS-FS-TRANSACAO.                           
005700*                                                                         
005800     SELECT SETOR-OLD ASSIGN TO                                           
005900         "MAPLE-WHSE.SECTOR.MASTER.OLD"                                   
006000             ORGANIZATION   IS SEQUENTIAL                                 
006100             ACCESS         IS SEQUENTIAL                                 
006200             FILE STATUS    IS WS-FS-SETOR-OLD.                           
006300*                                                                         
006400     SELECT SETOR-NOVO ASSIGN TO                                          
006500         "MAPLE-WHSE.SECTOR.MASTER.NEW"                                   
006600             ORGANIZATION   IS SEQUENTIAL                                 
006700             ACCESS         IS SEQUENTIAL                                 
006800             FILE STATUS    IS WS-FS-SETOR-NOVO.                          
006900*                                                                         
007000     SELECT ESTOQUE-OLD ASSIGN TO                                         
007100         "MAPLE-WHSE.SECTOR.STOCK.OLD"                                    
007200             ORGANIZATION   IS SEQUENTIAL                                 
007300             ACCESS         IS SEQUENTIAL                                 
007400             FILE STATUS    IS WS-FS-ESTOQUE-OLD.                         
007500*                                                                         
007600     SELECT ESTOQUE-NOVO ASSIGN TO                                        
007700         "MAPLE-WHSE.SECTOR.STOCK.NEW"                                    
007800             ORGANIZATION   IS SEQUENTIAL                                 
007900             ACCESS         IS SEQUENTIAL                                 
008000             FILE STATUS    IS WS-FS-ESTOQUE-NOVO.                        
008100*                                                                         
008200     SELECT PEDIDO-OLD ASSIGN TO                                          
008300         "MAPLE-WHSE.ORDER.MASTER.OLD"                                    
008400             ORGANIZATION   IS SEQUENTIAL                                 
008500             ACCESS         IS SEQUENTIAL                                 
008600             FILE STATUS    IS WS-FS-PEDIDO-OLD.                          
008700*                                                                         
008800     SELECT PEDIDO-NOVO ASSIGN TO                                         
008900         "MAPLE-WHSE.ORDER.MASTER.NEW"                                    
009000             ORGANIZATION   IS SEQUENTIAL                                 
009100             ACCESS         IS SEQUENTIAL                                 
009200             FILE STATUS    IS WS-FS-PEDIDO-NOVO.                         
009300*                                                                         
009400     SELECT ITEM-PEDIDO-OLD ASSIGN TO                                     
009500         "MAPLE-WHSE.ORDER.ITEM.OLD"                                      
009600             ORGANIZATION   IS SEQUENTIAL                                 
009700             ACCESS         IS SEQUENTIAL                                 
009800             FILE STATUS    IS WS-FS-ITEM-OLD.                            
009900*                                                                         
010000     SELECT ITEM-PEDIDO-NOVO ASSIGN TO                                    
010100         "MAPLE-WHSE.ORDER.ITEM.NEW"                                      
010200             ORGANIZATION   IS SEQUENTIAL                                 
010300             ACCESS         IS SEQUENTIAL                                 
010400             FILE STATUS    IS WS-FS-ITEM-NOVO.                           
010500*                                                                         
010600     SELECT WHSO0300 ASSIGN TO                                            
010700         "MAPLE-WHSE.WHSP0300.REPORT"                                     
010800             ORGANIZATION   IS LINE SEQUENTIAL                            
010900             ACCESS         IS SEQUENTIAL.                                
011000*                                                                         
011100 DATA DIVISION.                                                           
011200 FILE SECTION.                                                            
011300*                                                                         
011400 FD  TRANSACAO-PEDIDO.                                                    
011500 01  FD-REGISTRO-TRANSACAO.                                               
011600     05  FD-TRX-TYPE                 PIC X(08).                           
011700     05  FD-TRX-CLIENT-ID            PIC 9(09).                           
011800     05  FD-TRX-ORDER-ID             PIC 9(09).                           
011900     05  FD-TRX-PROD-ID              PIC 9(09).                           
012000     05  FD-TRX-QTY                  PIC 9(07).                           
012100     05  FD-TRX-QTY-SPLIT REDEFINES FD-TRX-QTY.                           
012200         10  FD-TRX-QTY-HUND         PIC 9(05).                           
012300         10  FD-TRX-QTY-UNIT         PIC 99.                              
012400     05  FILLER                      PIC X(02).                           
012500*                                                                         
012600 FD  SETOR-OLD.                                                           
012700 01  FD-REG-SETOR-OLD                PIC X(40).                           
012800*                                                                         
012900 FD  SETOR-NOVO.                                                          
013000 01  FD-REG-SETOR-NOVO               PIC X(40).                           
013100*                                                                         
013200 FD  ESTOQUE-OLD.                                                         
013300 01  FD-REG-ESTOQUE-OLD              PIC X(22).                           
013400*                                                                         
013500 FD  ESTOQUE-NOVO.                                                        
013600 01  FD-REG-ESTOQUE-NOVO             PIC X(22).                           
013700*                                                                         
013800 FD  PEDIDO-OLD.                                                          
013900     COPY "Copybooks/Pedido.cpy".                                         
014000*                                                                         
014100 FD  PEDIDO-NOVO.                                                         
014200 01  FD-REG-PEDIDO-NOVO               PIC X(57).                          
014300*                                                                         
014400 FD  ITEM-PEDIDO-OLD.                                                     
014500     COPY "Copybooks/ItemPedido.cpy".                                     
014600*                                                                         
014700 FD  ITEM-PEDIDO-NOVO.                                                    
014800 01  FD-REG-ITEM-NOVO                 PIC X(27).                          
014900*                                                                         
015000 FD  WHSO0300.                                                            
015100 01  REG-REPORT                       PIC X(100).                         
015200*                                                                         
015300 WORKING-STORAGE SECTION.                                                 
015400*                                                                         
015500 01  WS-REG-SETOR.                                                        
015600     COPY "Copybooks/Setor.cpy".                                          
015700*                                                                         
015800 01  WS-TABELA-SETORES.                                                   
015900     05  WS-SETOR-QTDE                PIC 9(4) COMP.                      
016000     05  FILLER                       PIC X(01).                          
016100     05  WS-SETOR-LINHA OCCURS 200 TIMES                                  
016200                        INDEXED BY WS-IDX-SETOR.                          
016300         10  WS-TB-SECT-ID            PIC 9(4).                           
016400         10  WS-TB-SECT-NAME          PIC X(20).                          
016500         10  WS-TB-SECT-MAX-CAP       PIC 9(7).                           
016600         10  WS-TB-SECT-USED-CAP      PIC 9(7).                           
016700*                                                                         
016800 01  WS-REG-ESTOQUE.                                                      
016900     COPY "Copybooks/EstoqueSetor.cpy".                                   
017000*                                                                         
017100 01  WS-TABELA-ESTOQUE.                                                   
017200     05  WS-ESTOQUE-QTDE               PIC 9(4) COMP.                     
017300     05  FILLER                       PIC X(01).                          
017400     05  WS-ESTOQUE-LINHA OCCURS 2000 TIMES                               
017500                          INDEXED BY WS-IDX-ESTOQUE.                      
017600         10  WS-TB-STK-SECT-ID         PIC 9(4).                          
017700         10  WS-TB-STK-PROD-ID         PIC 9(9).                          
017800         10  WS-TB-STK-QTY             PIC 9(7).                          
017900*                                                                         
018000 01  WS-REG-PEDIDO.                                                       
018100     COPY "Copybooks/Pedido.cpy".                                         
018200*                                                                         
018300 01  WS-TABELA-PEDIDOS.                                                   
018400     05  WS-PEDIDO-QTDE                PIC 9(4) COMP.                     
018500     05  FILLER                       PIC X(01).                          
018600     05  WS-PEDIDO-LINHA OCCURS 2000 TIMES                                
018700                         INDEXED BY WS-IDX-PEDIDO.                        
018800         10  WS-TB-ORD-ID              PIC 9(9).                          
018900         10  WS-TB-ORD-CLIENT-ID       PIC 9(9).                          
019000         10  WS-TB-ORD-DATE            PIC 9(8).                          
019100         10  WS-TB-ORD-TOTAL-PRICE     PIC S9(9)V99.                      
019200         10  WS-TB-ORD-STATUS          PIC X(10).                         
019300         10  WS-TB-ORD-CLOSURE-DATE    PIC 9(8).                          
019400*                                                                         
019500 01  WS-REG-ITEM-PEDIDO.                                                  
019600     COPY "Copybooks/ItemPedido.cpy".                                     
019700*                                                                         
019800 01  WS-TABELA-ITENS.                                                     
019900     05  WS-ITEM-QTDE                  PIC 9(4) COMP.                     
020000     05  FILLER                       PIC X(01).                          
020100     05  WS-ITEM-LINHA OCCURS 10000 TIMES                                 
020200                       INDEXED BY WS-IDX-ITEM.                            
020300         10  WS-TB-ITM-ORD-ID          PIC 9(9).                          
020400         10  WS-TB-ITM-PROD-ID         PIC 9(9).                          
020500         10  WS-TB-ITM-QTY             PIC 9(7).                          
020600*                                                                         
020700 77  WS-MAIN-SECTOR-ID                 PIC 9(4) VALUE 1.                  
020800 77  WS-SUBS-SETOR-PRINCIPAL           PIC 9(4) COMP VALUE ZERO.          
020900*                                                                         
021000 77  WS-FS-TRANSACAO                   PIC X(02).                         
021100     88  WS-FS-TRANSACAO-OK            VALUE "00".                        
021200     88  WS-FS-TRANSACAO-EOF           VALUE "10".                        
021300*                                                                         
021400 77  WS-FS-SETOR-OLD                   PIC X(02).                         
021500     88  WS-FS-SETOR-OLD-OK            VALUE "00".                        
021600*                                                                         
021700 77  WS-FS-SETOR-NOVO                  PIC X(02).                         
021800     88  WS-FS-SETOR-NOVO-OK           VALUE "00".                        
021900*                                                                         
022000 77  WS-FS-ESTOQUE-OLD                 PIC X(02).                         
022100     88  WS-FS-ESTOQUE-OLD-OK          VALUE "00".                        
022200*                                                                         
022300 77  WS-FS-ESTOQUE-NOVO                PIC X(02).                         
022400     88  WS-FS-ESTOQUE-NOVO-OK         VALUE "00".                        
022500*                                                                         
022600 77  WS-FS-PEDIDO-OLD                  PIC X(02).                         
022700     88  WS-FS-PEDIDO-OLD-OK           VALUE "00".                        
022800*                                                                         
022900 77  WS-FS-PEDIDO-NOVO                 PIC X(02).                         
023000     88  WS-FS-PEDIDO-NOVO-OK          VALUE "00".                        
023100*                                                                         
023200 77  WS-FS-ITEM-OLD                    PIC X(02).                         
023300     88  WS-FS-ITEM-OLD-OK             VALUE "00".                        
023400*                                                                         
023500 77  WS-FS-ITEM-NOVO                   PIC X(02).                         
023600     88  WS-FS-ITEM-NOVO-OK            VALUE "00".                        
023700*                                                                         
023800 77  WS-FIM-DE-ARQUIVO                 PIC X(01).                         
023900     88  FLAG-EOF                      VALUE "S".                         
024000*                                                                         
024100 77  WS-SUBS-PEDIDO                    PIC 9(4) COMP VALUE ZERO.          
024200 77  WS-SUBS-ESTOQUE                   PIC 9(4) COMP VALUE ZERO.          
024300*                                                                         
024400 77  WS-ACHOU-PEDIDO                   PIC X(01) VALUE "N".               
024500     88  FLAG-PEDIDO-ACHADO            VALUE "S".                         
024600 77  WS-ACHOU-ESTOQUE                  PIC X(01) VALUE "N".               
024700     88  FLAG-ESTOQUE-ACHADO           VALUE "S".                         
024800*                                                                         
024900 77  WS-CONT-LIDOS                     PIC 9(7) COMP VALUE ZERO.          
025000 77  WS-CONT-PAY-OK                    PIC 9(7) COMP VALUE ZERO.          
025100 77  WS-CONT-SEND-OK                   PIC 9(7) COMP VALUE ZERO.          
025200 77  WS-CONT-CLOSE-OK                  PIC 9(7) COMP VALUE ZERO.          
025300 77  WS-CONT-ITENS-DEVOLVIDOS          PIC 9(7) COMP VALUE ZERO.          
025400 77  WS-CONT-REJEITADOS                PIC 9(7) COMP VALUE ZERO.          
025500*                                                                         
025600 01  WS-CONT-CLOSE-GRP.                                                   
025700     05  WS-CONT-CLOSE-DISP            PIC 9(7) VALUE ZERO.               
025800 01  WS-CONT-CLOSE-R REDEFINES WS-CONT-CLOSE-GRP.                         
025900     05  WS-CONT-CLOSE-HUND            PIC 9(5).                          
026000     05  WS-CONT-CLOSE-UNIT            PIC 99.                            
026100*                                                                         
026200 01  WS-SECTOR-PRINCIPAL-GRP.                                             
026300     05  WS-SECTOR-PRINCIPAL-DISP      PIC 9(4) VALUE ZERO.               
026400 01  WS-SECTOR-PRINCIPAL-R REDEFINES WS-SECTOR-PRINCIPAL-GRP              
026500                                      PIC X(04).                          
026600*                                                                         
026700 01  WS-MENSAGEM-ERRO                  PIC X(40) VALUE SPACES.            
026800*                                                                         
026900 01  WS-RELATORIO.                                                        
027000     03  WS-LST-CAB-1.                                                    
027100         05  FILLER   PIC X(01) VALUE SPACES.                             
027200         05  FILLER   PIC X(96) VALUE ALL "=".                            
027300         05  FILLER   PIC X(03) VALUE SPACES.                             
027400*                                                                         
027500     03  WS-LST-CAB-2.                                                    
027600         05  FILLER   PIC X(01) VALUE SPACES.                             
027700         05  FILLER   PIC X(11) VALUE "WHSP0300 - ".                      
027800         05  FILLER   PIC X(38) VALUE                                     
027900             "MAPLE HOLLOW WAREHOUSING - LIFECYCLE RUN".                  
028000         05  FILLER   PIC X(49) VALUE SPACES.                             
028100         05  FILLER   PIC X(01) VALUE SPACES.                             
028200*                                                                         
028300     03  WS-LST-CAB-3.                                                    
028400         05  FILLER   PIC X(01) VALUE SPACES.                             
028500         05  FILLER   PIC X(96) VALUE ALL "=".                            
028600         05  FILLER   PIC X(03) VALUE SPACES.                             
028700*                                                                         
028800     03  WS-LST-CAB-4.                                                    
028900         05  FILLER   PIC X(01) VALUE SPACES.                             
029000         05  FILLER   PIC X(08) VALUE "TRX TYPE".                         
029100         05  FILLER   PIC X(01) VALUE SPACES.                             
029200         05  FILLER   PIC X(09) VALUE " ORDER ID".                        
029300         05  FILLER   PIC X(01) VALUE SPACES.                             
029400         05  FILLER   PIC X(30) VALUE "RESULT".                           
029500*                                                                         
029600     03  WS-LST-DET-OK.                                                   
029700         05  FILLER               PIC X(01) VALUE SPACES.                 
029800         05  WS-DET-TRX-TYPE      PIC X(08) VALUE SPACES.                 
029900         05  FILLER               PIC X(01) VALUE SPACES.                 
030000         05  WS-DET-ORDER-ID      PIC Z(8)9 VALUE ZERO.                   
030100         05  FILLER               PIC X(01) VALUE SPACES.                 
030200         05  WS-DET-RESULTADO     PIC X(30) VALUE SPACES.                 
030300*                                                                         
030400     03  WS-LST-LINHA.                                                    
030500         05  FILLER   PIC X(01) VALUE SPACES.                             
030600         05  FILLER   PIC X(96) VALUE ALL "-".                            
030700*                                                                         
030800     03  WS-LST-FINAL.                                                    
030900         05  FILLER                 PIC X(01) VALUE SPACES.               
031000         05  FILLER                 PIC X(20) VALUE                       
031100             "TRANSACTIONS READ...".                                      
031200         05  WS-LST-TOT-LIDOS       PIC Z(6)9 VALUE ZERO.                 
031300         05  FILLER                 PIC X(05) VALUE SPACES.               
031400         05  FILLER                 PIC X(20) VALUE                       
031500             "PAY ACCEPTED........".                                      
031600         05  WS-LST-TOT-PAY         PIC Z(6)9 VALUE ZERO.                 
031700*                                                                         
031800     03  WS-LST-FINAL-2.                                                  
031900         05  FILLER                 PIC X(01) VALUE SPACES.               
032000         05  FILLER                 PIC X(20) VALUE                       
032100             "SEND ACCEPTED.......".                                      
032200         05  WS-LST-TOT-SEND        PIC Z(6)9 VALUE ZERO.                 
032300         05  FILLER                 PIC X(05) VALUE SPACES.               
032400         05  FILLER                 PIC X(20) VALUE                       
032500             "CLOSE ACCEPTED......".                                      
032600         05  WS-LST-TOT-CLOSE       PIC Z(6)9 VALUE ZERO.                 
032700*                                                                         
032800     03  WS-LST-FINAL-3.                                                  
032900         05  FILLER                 PIC X(01) VALUE SPACES.               
033000         05  FILLER                 PIC X(20) VALUE                       
033100             "ITEMS RETURNED......".                                      
033200         05  WS-LST-TOT-DEVOLVIDOS  PIC Z(6)9 VALUE ZERO.                 
033300         05  FILLER                 PIC X(05) VALUE SPACES.               
033400         05  FILLER                 PIC X(20) VALUE                       
033500             "TRANSACTIONS REJECT.".                                      
033600         05  WS-LST-TOT-REJEITADOS  PIC Z(6)9 VALUE ZERO.                 
033700*                                                                         
033800 PROCEDURE DIVISION.                                                      
033900*                                                                         
034000 MAIN-PROCEDURE.                                                          
034100*                                                                         
034200     PERFORM P100-INICIALIZA THRU P100-FIM.                               
034300*                                                                         
034400     PERFORM P400-PROCESSA-TRANSACAO THRU P400-FIM                        
034500         UNTIL FLAG-EOF.                                                  
034600*                                                                         
034700     PERFORM P800-GRAVA-MASTERS THRU P800-FIM.                            
034800*                                                                         
034900     PERFORM P900-FIM.                                                    
035000*                                                                         
035100 P100-INICIALIZA.                                                         
035200*                                                                         
035300     MOVE "N"                TO WS-FIM-DE-ARQUIVO.                        
035400     MOVE ZERO               TO WS-CONT-LIDOS                             
035500                                 WS-CONT-PAY-OK                           
035600                                 WS-CONT-SEND-OK                          
035700                                 WS-CONT-CLOSE-OK                         
035800                                 WS-CONT-ITENS-DEVOLVIDOS                 
035900                                 WS-CONT-REJEITADOS                       
036000                                 WS-SETOR-QTDE                            
036100                                 WS-ESTOQUE-QTDE                          
036200                                 WS-PEDIDO-QTDE                           
036300                                 WS-ITEM-QTDE.                            
036400*                                                                         
036500     PERFORM P110-ABRE-ARQUIVOS THRU P110-FIM.                            
036600     PERFORM P140-CARREGA-SETORES THRU P140-FIM.                          
036700     PERFORM P150-CARREGA-ESTOQUE THRU P150-FIM.                          
036800     PERFORM P160-CARREGA-PEDIDOS THRU P160-FIM.                          
036900     PERFORM P170-CARREGA-ITENS THRU P170-FIM.                            
037000*                                                                         
037100     WRITE REG-REPORT    FROM WS-LST-CAB-1.                               
037200     WRITE REG-REPORT    FROM WS-LST-CAB-2.                               
037300     WRITE REG-REPORT    FROM WS-LST-CAB-3.                               
037400     WRITE REG-REPORT    FROM WS-LST-CAB-4.                               
037500     WRITE REG-REPORT    FROM WS-LST-LINHA.                               
037600*                                                                         
037700 P100-FIM.                                                                
037800*                                                                         
037900 P110-ABRE-ARQUIVOS.                                                      
038000*                                                                         
038100     OPEN INPUT  TRANSACAO-PEDIDO.                                        
038200     OPEN INPUT  SETOR-OLD.                                               
038300     OPEN OUTPUT SETOR-NOVO.                                              
038400     OPEN INPUT  ESTOQUE-OLD.                                             
038500     OPEN OUTPUT ESTOQUE-NOVO.                                            
038600     OPEN INPUT  PEDIDO-OLD.                                              
038700     OPEN OUTPUT PEDIDO-NOVO.                                             
038800     OPEN INPUT  ITEM-PEDIDO-OLD.                                         
038900     OPEN OUTPUT ITEM-PEDIDO-NOVO.                                        
039000     OPEN OUTPUT WHSO0300.                                                
039100*                                                                         
039200     IF NOT WS-FS-TRANSACAO-OK THEN                                       
039300         DISPLAY "WHSP0300 - ERROR OPENING TRANSACAO-PEDIDO, FS: "        
039400                 WS-FS-TRANSACAO                                          
039500         PERFORM P900-FIM                                                 
039600     END-IF.                                                              
039700*                                                                         
039800 P110-FIM.                                                                
039900*                                                                         
040000 P140-CARREGA-SETORES.                                                    
040100*                                                                         
040200     PERFORM P145-LE-SETOR THRU P145-FIM                                  
040300         UNTIL FLAG-EOF.                                                  
040400*                                                                         
040500     MOVE "N" TO WS-FIM-DE-ARQUIVO.                                       
040600*                                                                         
040700 P140-FIM.                                                                
040800*                                                                         
040900 P145-LE-SETOR.                                                           
041000*                                                                         
041100     READ SETOR-OLD INTO WS-REG-SETOR                                     
041200         AT END                                                           
041300             SET FLAG-EOF TO TRUE                                         
041400         NOT AT END                                                       
041500             SET WS-IDX-SETOR TO WS-SETOR-QTDE                            
041600             SET WS-IDX-SETOR UP BY 1                                     
041700             SET WS-SETOR-QTDE TO WS-IDX-SETOR                            
041800             MOVE SECT-ID    TO WS-TB-SECT-ID (WS-IDX-SETOR)              
041900             MOVE SECT-NAME  TO WS-TB-SECT-NAME (WS-IDX-SETOR)            
042000             MOVE SECT-MAX-CAP TO                                         
042100                 WS-TB-SECT-MAX-CAP (WS-IDX-SETOR)                        
042200             MOVE SECT-USED-CAP TO                                        
042300                 WS-TB-SECT-USED-CAP (WS-IDX-SETOR)                       
042400             IF SECT-ID = WS-MAIN-SECTOR-ID                               
042500                 SET WS-SUBS-SETOR-PRINCIPAL TO WS-IDX-SETOR              
042600             END-IF                                                       
042700     END-READ.                                                            
042800*                                                                         
042900 P145-FIM.                                                                
043000*                                                                         
043100 P150-CARREGA-ESTOQUE.                                                    
043200*                                                                         
043300     PERFORM P155-LE-ESTOQUE THRU P155-FIM                                
043400         UNTIL FLAG-EOF.                                                  
043500*                                                                         
043600     MOVE "N" TO WS-FIM-DE-ARQUIVO.                                       
043700*                                                                         
043800 P150-FIM.                                                                
043900*                                                                         
044000 P155-LE-ESTOQUE.                                                         
044100*                                                                         
044200     READ ESTOQUE-OLD INTO WS-REG-ESTOQUE                                 
044300         AT END                                                           
044400             SET FLAG-EOF TO TRUE                                         
044500         NOT AT END                                                       
044600             SET WS-IDX-ESTOQUE TO WS-ESTOQUE-QTDE                        
044700             SET WS-IDX-ESTOQUE UP BY 1                                   
044800             SET WS-ESTOQUE-QTDE TO WS-IDX-ESTOQUE                        
044900             MOVE STK-SECT-ID TO                                          
045000                 WS-TB-STK-SECT-ID (WS-IDX-ESTOQUE)                       
045100             MOVE STK-PROD-ID TO                                          
045200                 WS-TB-STK-PROD-ID (WS-IDX-ESTOQUE)                       
045300             MOVE STK-QTY     TO                                          
045400                 WS-TB-STK-QTY (WS-IDX-ESTOQUE)                           
045500     END-READ.                                                            
045600*                                                                         
045700 P155-FIM.                                                                
045800*                                                                         
045900 P160-CARREGA-PEDIDOS.                                                    
046000*                                                                         
046100     PERFORM P165-LE-PEDIDO THRU P165-FIM                                 
046200         UNTIL FLAG-EOF.                                                  
046300*                                                                         
046400     MOVE "N" TO WS-FIM-DE-ARQUIVO.                                       
046500*                                                                         
046600 P160-FIM.                                                                
046700*                                                                         
046800 P165-LE-PEDIDO.                                                          
046900*                                                                         
047000     READ PEDIDO-OLD INTO WS-REG-PEDIDO                                   
047100         AT END                                                           
047200             SET FLAG-EOF TO TRUE                                         
047300         NOT AT END                                                       
047400             SET WS-IDX-PEDIDO TO WS-PEDIDO-QTDE                          
047500             SET WS-IDX-PEDIDO UP BY 1                                    
047600             SET WS-PEDIDO-QTDE TO WS-IDX-PEDIDO                          
047700             MOVE ORD-ID      TO WS-TB-ORD-ID (WS-IDX-PEDIDO)             
047800             MOVE ORD-CLIENT-ID TO                                        
047900                 WS-TB-ORD-CLIENT-ID (WS-IDX-PEDIDO)                      
048000             MOVE ORD-DATE    TO WS-TB-ORD-DATE (WS-IDX-PEDIDO)           
048100             MOVE ORD-TOTAL-PRICE TO                                      
048200                 WS-TB-ORD-TOTAL-PRICE (WS-IDX-PEDIDO)                    
048300             MOVE ORD-STATUS  TO WS-TB-ORD-STATUS (WS-IDX-PEDIDO)         
048400             MOVE ORD-CLOSURE-DATE TO                                     
048500                 WS-TB-ORD-CLOSURE-DATE (WS-IDX-PEDIDO)                   
048600     END-READ.                                                            
048700*                                                                         
048800 P165-FIM.                                                                
048900*                                                                         
049000 P170-CARREGA-ITENS.                                                      
049100*                                                                         
049200     PERFORM P175-LE-ITEM THRU P175-FIM                                   
049300         UNTIL FLAG-EOF.                                                  
049400*                                                                         
049500     MOVE "N" TO WS-FIM-DE-ARQUIVO.                                       
049600*                                                                         
049700 P170-FIM.                                                                
049800*                                                                         
049900 P175-LE-ITEM.                                                            
050000*                                                                         
050100     READ ITEM-PEDIDO-OLD INTO WS-REG-ITEM-PEDIDO                         
050200         AT END                                                           
050300             SET FLAG-EOF TO TRUE                                         
050400         NOT AT END                                                       
050500             SET WS-IDX-ITEM TO WS-ITEM-QTDE                              
050600             SET WS-IDX-ITEM UP BY 1                                      
050700             SET WS-ITEM-QTDE TO WS-IDX-ITEM                              
050800             MOVE ITM-ORD-ID   TO WS-TB-ITM-ORD-ID (WS-IDX-ITEM)          
050900             MOVE ITM-PROD-ID  TO WS-TB-ITM-PROD-ID (WS-IDX-ITEM)         
051000             MOVE ITM-QTY      TO WS-TB-ITM-QTY (WS-IDX-ITEM)             
051100     END-READ.                                                            
051200*                                                                         
051300 P175-FIM.                                                                
051400*                                                                         
051500 P400-PROCESSA-TRANSACAO.                                                 
051600*                                                                         
051700     READ TRANSACAO-PEDIDO INTO FD-REGISTRO-TRANSACAO                     
051800         AT END                                                           
051900             SET FLAG-EOF TO TRUE                                         
052000         NOT AT END                                                       
052100             ADD 1 TO WS-CONT-LIDOS                                       
052200             EVALUATE FD-TRX-TYPE                                         
052300                 WHEN "PAY"                                               
052400                     PERFORM P410-PROCESSA-PAY THRU P410-FIM              
052500                 WHEN "SEND"                                              
052600                     PERFORM P420-PROCESSA-SEND THRU P420-FIM             
052700                 WHEN "CLOSE"                                             
052800                     PERFORM P430-PROCESSA-CLOSE THRU P430-FIM            
052900                 WHEN OTHER                                               
053000                     CONTINUE                                             
053100             END-EVALUATE                                                 
053200     END-READ.                                                            
053300*                                                                         
053400 P400-FIM.                                                                
053500*                                                                         
053600 P405-BUSCA-PEDIDO.                                                       
053700*                                                                         
053800     IF WS-TB-ORD-ID (WS-IDX-PEDIDO) = FD-TRX-ORDER-ID                    
053900         SET FLAG-PEDIDO-ACHADO TO TRUE                                   
054000     END-IF.                                                              
054100*                                                                         
054200 P405-FIM.                                                                
054300*                                                                         
054400 P410-PROCESSA-PAY.                                                       
054500*                                                                         
054600*    R10 - PAY IS VALID ONLY FROM CONFIRMED.                              
054700*                                                                         
054800     MOVE "N" TO WS-ACHOU-PEDIDO.                                         
054900*                                                                         
055000     PERFORM P405-BUSCA-PEDIDO THRU P405-FIM                              
055100         VARYING WS-IDX-PEDIDO FROM 1 BY 1                                
055200             UNTIL WS-IDX-PEDIDO > WS-PEDIDO-QTDE                         
055300                OR FLAG-PEDIDO-ACHADO.                                    
055400*                                                                         
055500     IF FLAG-PEDIDO-ACHADO                                                
055600             AND WS-TB-ORD-STATUS (WS-IDX-PEDIDO) = "CONFIRMED"           
055700         MOVE "PAID" TO WS-TB-ORD-STATUS (WS-IDX-PEDIDO)                  
055800         ADD 1 TO WS-CONT-PAY-OK                                          
055900         MOVE "PAY ACCEPTED." TO WS-MENSAGEM-ERRO                         
056000         PERFORM P480-GRAVA-OK THRU P480-FIM                              
056100     ELSE                                                                 
056200         IF NOT FLAG-PEDIDO-ACHADO                                        
056300             MOVE "ORDER NOT FOUND."       TO WS-MENSAGEM-ERRO            
056400         ELSE                                                             
056500             MOVE "ORDER NOT CONFIRMED."   TO WS-MENSAGEM-ERRO            
056600         END-IF                                                           
056700         ADD 1 TO WS-CONT-REJEITADOS                                      
056800         PERFORM P490-GRAVA-ERRO THRU P490-FIM                            
056900     END-IF.                                                              
057000*                                                                         
057100 P410-FIM.                                                                
057200*                                                                         
057300 P420-PROCESSA-SEND.                                                      
057400*                                                                         
057500*    R10 - SEND IS VALID ONLY FROM PAID.                                  
057600*                                                                         
057700     MOVE "N" TO WS-ACHOU-PEDIDO.                                         
057800*                                                                         
057900     PERFORM P405-BUSCA-PEDIDO THRU P405-FIM                              
058000         VARYING WS-IDX-PEDIDO FROM 1 BY 1                                
058100             UNTIL WS-IDX-PEDIDO > WS-PEDIDO-QTDE                         
058200                OR FLAG-PEDIDO-ACHADO.                                    
058300*                                                                         
058400     IF FLAG-PEDIDO-ACHADO                                                
058500             AND WS-TB-ORD-STATUS (WS-IDX-PEDIDO) = "PAID"                
058600         MOVE "SENT" TO WS-TB-ORD-STATUS (WS-IDX-PEDIDO)                  
058700         ADD 1 TO WS-CONT-SEND-OK                                         
058800         MOVE "SEND ACCEPTED." TO WS-MENSAGEM-ERRO                        
058900         PERFORM P480-GRAVA-OK THRU P480-FIM                              
059000     ELSE                                                                 
059100         IF NOT FLAG-PEDIDO-ACHADO                                        
059200             MOVE "ORDER NOT FOUND."       TO WS-MENSAGEM-ERRO            
059300         ELSE                                                             
059400             MOVE "ORDER NOT PAID."        TO WS-MENSAGEM-ERRO            
059500         END-IF                                                           
059600         ADD 1 TO WS-CONT-REJEITADOS                                      
059700         PERFORM P490-GRAVA-ERRO THRU P490-FIM                            
059800     END-IF.                                                              
059900*                                                                         
060000 P420-FIM.                                                                
060100*                                                                         
060200 P430-PROCESSA-CLOSE.                                                     
060300*                                                                         
060400*    R10 - CLOSE IS VALID FROM NEW/CONFIRMED/PAID, NOT FROM AN            
060500*    ORDER ALREADY CLOSED OR SENT.                                        
060600*                                                                         
060700     MOVE "N" TO WS-ACHOU-PEDIDO.                                         
060800*                                                                         
060900     PERFORM P405-BUSCA-PEDIDO THRU P405-FIM                              
061000         VARYING WS-IDX-PEDIDO FROM 1 BY 1                                
061100             UNTIL WS-IDX-PEDIDO > WS-PEDIDO-QTDE                         
061200                OR FLAG-PEDIDO-ACHADO.                                    
061300*                                                                         
061400     IF FLAG-PEDIDO-ACHADO                                                
061500             AND WS-TB-ORD-STATUS (WS-IDX-PEDIDO) NOT = "CLOSED"          
061600             AND WS-TB-ORD-STATUS (WS-IDX-PEDIDO) NOT = "SENT"            
061700         MOVE "CLOSED" TO WS-TB-ORD-STATUS (WS-IDX-PEDIDO)                
061800         PERFORM P435-DEVOLVE-ESTOQUE THRU P435-FIM                       
061900             VARYING WS-IDX-ITEM FROM 1 BY 1                              
062000                 UNTIL WS-IDX-ITEM > WS-ITEM-QTDE                         
062100         ADD 1 TO WS-CONT-CLOSE-OK                                        
062200         MOVE "CLOSE ACCEPTED." TO WS-MENSAGEM-ERRO                       
062300         PERFORM P480-GRAVA-OK THRU P480-FIM                              
062400     ELSE                                                                 
062500         IF NOT FLAG-PEDIDO-ACHADO                                        
062600             MOVE "ORDER NOT FOUND."       TO WS-MENSAGEM-ERRO            
062700         ELSE                                                             
062800             MOVE "ORDER ALREADY CLOSED OR SENT."                         
062900                                            TO WS-MENSAGEM-ERRO           
063000         END-IF                                                           
063100         ADD 1 TO WS-CONT-REJEITADOS                                      
063200         PERFORM P490-GRAVA-ERRO THRU P490-FIM                            
063300     END-IF.                                                              
063400*                                                                         
063500 P430-FIM.                                                                
063600*                                                                         
063700 P435-DEVOLVE-ESTOQUE.                                                    
063800*                                                                         
063900*    R11 - RETURN EVERY ITEM QTY OF THE CLOSED ORDER TO MAIN              
064000*    WAREHOUSE STOCK.                                                     
064100*                                                                         
064200     IF WS-TB-ITM-ORD-ID (WS-IDX-ITEM) = FD-TRX-ORDER-ID                  
064300         MOVE "N" TO WS-ACHOU-ESTOQUE                                     
064400         PERFORM P436-BUSCA-ESTOQUE-PRINCIPAL THRU P436-FIM               
064500             VARYING WS-IDX-ESTOQUE FROM 1 BY 1                           
064600                 UNTIL WS-IDX-ESTOQUE > WS-ESTOQUE-QTDE                   
064700                    OR FLAG-ESTOQUE-ACHADO                                
064800         ADD 1 TO WS-CONT-ITENS-DEVOLVIDOS                                
064900     END-IF.                                                              
065000*                                                                         
065100 P435-FIM.                                                                
065200*                                                                         
065300 P436-BUSCA-ESTOQUE-PRINCIPAL.                                            
065400*                                                                         
065500     IF WS-TB-STK-SECT-ID (WS-IDX-ESTOQUE) = WS-MAIN-SECTOR-ID            
065600             AND WS-TB-STK-PROD-ID (WS-IDX-ESTOQUE) =                     
065700                 WS-TB-ITM-PROD-ID (WS-IDX-ITEM)                          
065800         SET FLAG-ESTOQUE-ACHADO TO TRUE                                  
065900         ADD WS-TB-ITM-QTY (WS-IDX-ITEM)                                  
066000             TO WS-TB-STK-QTY (WS-IDX-ESTOQUE)                            
066100         ADD WS-TB-ITM-QTY (WS-IDX-ITEM)                                  
066200             TO WS-TB-SECT-USED-CAP (WS-SUBS-SETOR-PRINCIPAL)             
066300     END-IF.                                                              
066400*                                                                         
066500 P436-FIM.                                                                
066600*                                                                         
066700 P480-GRAVA-OK.                                                           
066800*                                                                         
066900     MOVE FD-TRX-TYPE        TO WS-DET-TRX-TYPE.                          
067000     MOVE FD-TRX-ORDER-ID    TO WS-DET-ORDER-ID.                          
067100     MOVE WS-MENSAGEM-ERRO   TO WS-DET-RESULTADO.                         
067200     WRITE REG-REPORT        FROM WS-LST-DET-OK.                          
067300*                                                                         
067400 P480-FIM.                                                                
067500*                                                                         
067600 P490-GRAVA-ERRO.                                                         
067700*                                                                         
067800     MOVE FD-TRX-TYPE        TO WS-DET-TRX-TYPE.                          
067900     MOVE FD-TRX-ORDER-ID    TO WS-DET-ORDER-ID.                          
068000     MOVE WS-MENSAGEM-ERRO   TO WS-DET-RESULTADO.                         
068100     WRITE REG-REPORT        FROM WS-LST-DET-OK.                          
068200*                                                                         
068300 P490-FIM.                                                                
068400*                                                                         
068500 P800-GRAVA-MASTERS.                                                      
068600*                                                                         
068700     PERFORM P810-GRAVA-SETORES THRU P810-FIM.                            
068800     PERFORM P820-GRAVA-ESTOQUE THRU P820-FIM.                            
068900     PERFORM P830-GRAVA-PEDIDOS THRU P830-FIM.                            
069000     PERFORM P840-GRAVA-ITENS THRU P840-FIM.                              
069100*                                                                         
069200     MOVE WS-CONT-LIDOS            TO WS-LST-TOT-LIDOS.                   
069300     MOVE WS-CONT-PAY-OK           TO WS-LST-TOT-PAY.                     
069400     MOVE WS-CONT-SEND-OK          TO WS-LST-TOT-SEND.                    
069500     MOVE WS-CONT-CLOSE-OK         TO WS-LST-TOT-CLOSE.                   
069600     MOVE WS-CONT-ITENS-DEVOLVIDOS TO WS-LST-TOT-DEVOLVIDOS.              
069700     MOVE WS-CONT-REJEITADOS       TO WS-LST-TOT-REJEITADOS.              
069800*                                                                         
069900     WRITE REG-REPORT    FROM WS-LST-LINHA.                               
070000     WRITE REG-REPORT    FROM WS-LST-FINAL.                               
070100     WRITE REG-REPORT    FROM WS-LST-FINAL-2.                             
070200     WRITE REG-REPORT    FROM WS-LST-FINAL-3.                             
070300*                                                                         
070400 P800-FIM.                                                                
070500*                                                                         
070600 P810-GRAVA-SETORES.                                                      
070700*                                                                         
070800     PERFORM P815-GRAVA-1-SETOR THRU P815-FIM                             
070900         VARYING WS-IDX-SETOR FROM 1 BY 1                                 
071000             UNTIL WS-IDX-SETOR > WS-SETOR-QTDE.                          
071100*                                                                         
071200 P810-FIM.                                                                
071300*                                                                         
071400 P815-GRAVA-1-SETOR.                                                      
071500*                                                                         
071600     MOVE WS-TB-SECT-ID (WS-IDX-SETOR)        TO SECT-ID.                 
071700     MOVE WS-TB-SECT-NAME (WS-IDX-SETOR)      TO SECT-NAME.               
071800     MOVE WS-TB-SECT-MAX-CAP (WS-IDX-SETOR)   TO SECT-MAX-CAP.            
071900     MOVE WS-TB-SECT-USED-CAP (WS-IDX-SETOR)  TO SECT-USED-CAP.           
072000     WRITE FD-REG-SETOR-NOVO    FROM WS-REG-SETOR.                        
072100*                                                                         
072200 P815-FIM.                                                                
072300*                                                                         
072400 P820-GRAVA-ESTOQUE.                                                      
072500*                                                                         
072600     PERFORM P825-GRAVA-1-ESTOQUE THRU P825-FIM                           
072700         VARYING WS-IDX-ESTOQUE FROM 1 BY 1                               
072800             UNTIL WS-IDX-ESTOQUE > WS-ESTOQUE-QTDE.                      
072900*                                                                         
073000 P820-FIM.                                                                
073100*                                                                         
073200 P825-GRAVA-1-ESTOQUE.                                                    
073300*                                                                         
073400     MOVE WS-TB-STK-SECT-ID (WS-IDX-ESTOQUE)  TO STK-SECT-ID.             
073500     MOVE WS-TB-STK-PROD-ID (WS-IDX-ESTOQUE)  TO STK-PROD-ID.             
073600     MOVE WS-TB-STK-QTY (WS-IDX-ESTOQUE)      TO STK-QTY.                 
073700     WRITE FD-REG-ESTOQUE-NOVO  FROM WS-REG-ESTOQUE.                      
073800*                                                                         
073900 P825-FIM.                                                                
074000*                                                                         
074100 P830-GRAVA-PEDIDOS.                                                      
074200*                                                                         
074300     PERFORM P835-GRAVA-1-PEDIDO THRU P835-FIM                            
074400         VARYING WS-IDX-PEDIDO FROM 1 BY 1                                
074500             UNTIL WS-IDX-PEDIDO > WS-PEDIDO-QTDE.                        
074600*                                                                         
074700 P830-FIM.                                                                
074800*                                                                         
074900 P835-GRAVA-1-PEDIDO.                                                     
075000*                                                                         
075100     MOVE WS-TB-ORD-ID (WS-IDX-PEDIDO)          TO ORD-ID.                
075200     MOVE WS-TB-ORD-CLIENT-ID (WS-IDX-PEDIDO)   TO ORD-CLIENT-ID.         
075300     MOVE WS-TB-ORD-DATE (WS-IDX-PEDIDO)        TO ORD-DATE.              
075400     MOVE WS-TB-ORD-TOTAL-PRICE (WS-IDX-PEDIDO) TO                        
075500         ORD-TOTAL-PRICE.                                                 
075600     MOVE WS-TB-ORD-STATUS (WS-IDX-PEDIDO)      TO ORD-STATUS.            
075700     MOVE WS-TB-ORD-CLOSURE-DATE (WS-IDX-PEDIDO) TO                       
075800         ORD-CLOSURE-DATE.                                                
075900     WRITE FD-REG-PEDIDO-NOVO  FROM WS-REG-PEDIDO.                        
076000*                                                                         
076100 P835-FIM.                                                                
076200*                                                                         
076300 P840-GRAVA-ITENS.                                                        
076400*                                                                         
076500     PERFORM P845-GRAVA-1-ITEM THRU P845-FIM                              
076600         VARYING WS-IDX-ITEM FROM 1 BY 1                                  
076700             UNTIL WS-IDX-ITEM > WS-ITEM-QTDE.                            
076800*                                                                         
076900 P840-FIM.                                                                
077000*                                                                         
077100 P845-GRAVA-1-ITEM.                                                       
077200*                                                                         
077300     MOVE WS-TB-ITM-ORD-ID (WS-IDX-ITEM)   TO ITM-ORD-ID.                 
077400     MOVE WS-TB-ITM-PROD-ID (WS-IDX-ITEM)  TO ITM-PROD-ID.                
077500     MOVE WS-TB-ITM-QTY (WS-IDX-ITEM)      TO ITM-QTY.                    
077600     WRITE FD-REG-ITEM-NOVO    FROM WS-REG-ITEM-PEDIDO.                   
077700*                                                                         
077800 P845-FIM.                                                                
077900*                                                                         
078000 P900-FIM.                                                                
078100     CLOSE   TRANSACAO-PEDIDO                                             
078200             SETOR-OLD                                                    
078300             SETOR-NOVO                                                   
078400             ESTOQUE-OLD                                                  
078500             ESTOQUE-NOVO                                                 
078600             PEDIDO-OLD                                                   
078700             PEDIDO-NOVO                                                  
078800             ITEM-PEDIDO-OLD                                              
078900             ITEM-PEDIDO-NOVO                                             
079000             WHSO0300.                                                    
079100     GOBACK.                                                              
079200 END PROGRAM WHSP0300.                                                    
