000100*****************************************************************         
000200*AUTHOR:        R. J. HOLLOWAY                                            
000300*INSTALLATION:  MAPLE HOLLOW WAREHOUSING - DATA PROCESSING                
000400*DATE-WRITTEN:  02/10/1996                                                
000500*DATE-COMPILED:                                                           
000600*SECURITY:      CONFIDENTIAL - INTERNAL USE ONLY                          
000700*PURPOSE:       CLIENT PURCHASE ANALYTICS BATCH.  READS THE               
000800*               ORDER AND ORDER-ITEM MASTERS AND PRODUCES A               
000900*               PER-CLIENT ANALYTICS REPORT (MAX/MIN ORDER                
001000*               PRICE, MAX/AVERAGE PRODUCT PRICE, TOP PRODUCT)            
001100*               PLUS A FREQUENTLY-BOUGHT-TOGETHER SECTION FOR A           
001200*               REQUESTED PRODUCT ID.                                     
001300*****************************************************************         
001400*MAINT HISTORY                                                            
001500*  02/10/1996  RJH   ORIGINAL PROGRAM.  SALES ANALYSIS WAS                
001600*                    HAND-TALLIED BEFORE THIS, TICKET 88.                 
001700*  23/06/1999  DWC   Y2K REVIEW - NO DATE ARITHMETIC IN THIS              
001800*                    PROGRAM, NO CHANGE REQUIRED.  TICKET 1999-           
001900*                    0231.                                                
002000*  19/04/2002  MLP   AVERAGE PRODUCT PRICE NOW ROUNDED HALF-UP            
002100*                    TO 2 DECIMALS PER FINANCE REQUEST, INSTEAD           
002200*                    OF TRUNCATED.  TICKET 1870.                          
002300*  30/06/2008  GKT   REWORKED ORDERS/ORDER-ITEMS TO THE OLD-              
002400*                    MASTER / NEW-MASTER SHAPE USED BY THE OTHER          
002500*                    WHSP03XX/02XX PROGRAMS (READ-ONLY HERE),             
002600*                    TICKET 3105.                                         
002700*  17/03/2011  GKT   ADDED THE FREQUENTLY-BOUGHT-TOGETHER                 
002800*                    SECTION, DRIVEN BY THE SMALL REF-PRODUTO             
002900*                    PARAMETER FILE, TICKET 3340.                         
003000*  14/11/2012  MLP   P560/P570 WERE COMPARING AND SWAPPING THE            
003100*                    FREQUENTLY-BOUGHT-TOGETHER TABLE WITH THE            
003200*                    PER-CLIENT PRODUCT TABLE'S INDEX - SORT              
003300*                    RESULTS WERE COMING OUT IN THE WRONG ORDER           
003400*                    ON LARGE CLIENTS.  NOW INDEXED BY WS-IDX-PJ          
003500*                    THROUGHOUT, TICKET 3481.                             
003600*****************************************************************         
003700 IDENTIFICATION DIVISION.                                                 
003800 PROGRAM-ID.    WHSP0400.                                                 
003900 AUTHOR.        R. J. HOLLOWAY.                                           
004000 INSTALLATION.  MAPLE HOLLOW WAREHOUSING.                                 
004100 DATE-WRITTEN.  02/10/1996.                                               
004200 DATE-COMPILED.                                                           
004300 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.                         
004400*                                                                         
004500 ENVIRONMENT DIVISION.                                                    
004600 CONFIGURATION SECTION.                                                   
004700 SPECIAL-NAMES.                                                           
004800     C01 IS TOP-OF-FORM.                                                  
004900*                                                                         
005000 INPUT-OUTPUT SECTION.                                                    
005100 FILE-CONTROL.                                                            
005200*                                                                         
005300     SELECT PRODUTO-OLD ASSIGN TO                                         
005400         "MAPLE-WHSE.PRODUCT.MASTER.OLD"                                  
005500             ORGANIZATION   IS SEQUENTIAL                                 
005600             ACCESS         IS SEQUENTIAL                                 
005700             FILE STATUS    IS WS-FS-PRODUTO.                             
005800*                                                                         
005900     SELECT CLIENTE-OLD ASSIGN TO                                         
006000         "MAPLE-WHSE.CLIENT.MASTER.OLD"                                   
006100             ORGANIZATION   IS SEQUENTIAL                                 
006200             ACCESS         IS SEQUENTIAL                                 
006300             FILE STATUS    IS WS-FS-CLIENTE.                             
006400*                                                                         
006500     SELECT PEDIDO-OLD ASSIGN TO                                          
006600         "MAPLE-WHSE.ORDER.MASTER.OLD"                                    
006700             ORGANIZATION   IS SEQUENTIAL                                 
006800             ACCESS         IS SEQUENTIAL                                 
006900             FILE STATUS    IS WS-FS-PEDIDO.                              
007000*                                                                         
007100     SELECT ITEM-PEDIDO-OLD ASSIGN TO                                     
007200         "MAPLE-WHSE.ORDER.ITEM.OLD"                                      
007300             ORGANIZATION   IS SEQUENTIAL                                 
007400             ACCESS         IS SEQUENTIAL                                 
007500             FILE STATUS    IS WS-FS-ITEM.                                
007600*                                                                         
007700     SELECT REF-PRODUTO ASSIGN TO                                         
007800         "MAPLE-WHSE.ANALYTICS.REF.PARM"                                  
007900             ORGANIZATION   IS SEQUENTIAL                                 
008000             ACCESS         IS SEQUENTIAL                                 
008100             FILE STATUS    IS WS-FS-REF.                                 
008200*                                                                         
008300     SELECT WHSO0400 ASSIGN TO                                            
008400         "MAPLE-WHSE.WHSP0400.REPORT"                                     
008500             ORGANIZATION   IS LINE SEQUENTIAL                            
008600             ACCESS         IS SEQUENTIAL.                                
008700*                                                                         
008800 DATA DIVISION.                                                           
008900 FILE SECTION.                                                            
009000*                                                                         
009100 FD  PRODUTO-OLD.                                                         
009200     COPY "Copybooks/Produto.cpy".                                        
009300*                                                                         
009400 FD  CLIENTE-OLD.                                                         
009500     COPY "Copybooks/Cliente.cpy".                                        
009600*                                                                         
009700 FD  PEDIDO-OLD.                                                          
009800     COPY "Copybooks/Pedido.cpy".                                         
009900*                                                                         
010000 FD  ITEM-PEDIDO-OLD.                                                     
010100     COPY "Copybooks/ItemPedido.cpy".                                     
010200*                                                                         
010300 FD  REF-PRODUTO.                                                         
010400 01  FD-REG-REF-PRODUTO.                                                  
010500     05  FD-REF-PROD-ID               PIC 9(9).                           
010600     05  FILLER                       PIC X(71).                          
010700*                                                                         
010800 FD  WHSO0400.                                                            
010900 01  REG-REPORT                       PIC X(132).                         
011000*                                                                         
011100 WORKING-STORAGE SECTION.                                                 
011200*                                                                         
011300 01  WS-TABELA-PRODUTOS.                                                  
011400     05  WS-PRODUTO-QTDE              PIC 9(4) COMP.                      
011500     05  FILLER                       PIC X(01).                          
011600     05  WS-PRODUTO-LINHA OCCURS 500 TIMES                                
011700                           INDEXED BY WS-IDX-PRODUTO.                     
011800         10  WS-TB-PROD-ID            PIC 9(9).                           
011900         10  WS-TB-PROD-CODE          PIC X(10).                          
012000         10  WS-TB-PROD-NAME          PIC X(30).                          
012100         10  WS-TB-PROD-PRICE         PIC S9(7)V99.                       
012200*                                                                         
012300 01  WS-TABELA-CLIENTES.                                                  
012400     05  WS-CLIENTE-QTDE              PIC 9(4) COMP.                      
012500     05  FILLER                       PIC X(01).                          
012600     05  WS-CLIENTE-LINHA OCCURS 500 TIMES                                
012700                           INDEXED BY WS-IDX-CLIENTE.                     
012800         10  WS-TB-CLI-ID             PIC 9(9).                           
012900         10  WS-TB-CLI-NAME           PIC X(30).                          
013000*                                                                         
013100 01  WS-TABELA-PEDIDOS.                                                   
013200     05  WS-PEDIDO-QTDE                PIC 9(4) COMP.                     
013300     05  FILLER                        PIC X(01).                         
013400     05  WS-PEDIDO-LINHA OCCURS 2000 TIMES                                
013500                         INDEXED BY WS-IDX-PEDIDO.                        
013600         10  WS-TB-ORD-ID              PIC 9(9).                          
013700         10  WS-TB-ORD-CLIENT-ID       PIC 9(9).                          
013800         10  WS-TB-ORD-TOTAL-PRICE     PIC S9(9)V99.                      
013900         10  WS-TB-ORD-STATUS          PIC X(10).                         
014000*                                                                         
014100 01  WS-TABELA-ITENS.                                                     
014200     05  WS-ITEM-QTDE                  PIC 9(4) COMP.                     
014300     05  FILLER                        PIC X(01).                         
014400     05  WS-ITEM-LINHA OCCURS 10000 TIMES                                 
014500                       INDEXED BY WS-IDX-ITEM.                            
014600         10  WS-TB-ITM-ORD-ID          PIC 9(9).                          
014700         10  WS-TB-ITM-PROD-ID         PIC 9(9).                          
014800         10  WS-TB-ITM-QTY             PIC 9(7).                          
014900*                                                                         
015000*    DISTINCT PRODUCTS SEEN FOR THE CLIENT CURRENTLY UNDER THE            
015100*    CONTROL BREAK, WITH SUMMED QUANTITY AND CATALOG UNIT PRICE,          
015200*    USED FOR R13 (AVERAGE PRODUCT PRICE) AND R14 (TOP PRODUCT).          
015300*                                                                         
015400 01  WS-TABELA-PROD-CLIENTE.                                              
015500     05  WS-PC-QTDE                    PIC 9(4) COMP.                     
015600     05  FILLER                        PIC X(01).                         
015700     05  WS-PC-LINHA OCCURS 50 TIMES                                      
015800                      INDEXED BY WS-IDX-PC.                               
015900         10  WS-PC-PROD-ID             PIC 9(9).                          
016000         10  WS-PC-PRICE               PIC S9(7)V99.                      
016100         10  WS-PC-QTY-SOMA            PIC 9(9).                          
016200*                                                                         
016300*    OTHER PRODUCTS BOUGHT ALONGSIDE THE REFERENCE PRODUCT, WITH          
016400*    SUMMED QUANTITY, USED FOR R15 (FREQUENTLY BOUGHT TOGETHER).          
016500*                                                                         
016600 01  WS-TABELA-PROD-JUNTOS.                                               
016700     05  WS-PJ-QTDE                    PIC 9(4) COMP.                     
016800     05  FILLER                        PIC X(01).                         
016900     05  WS-PJ-LINHA OCCURS 500 TIMES                                     
017000                      INDEXED BY WS-IDX-PJ.                               
017100         10  WS-PJ-PROD-ID             PIC 9(9).                          
017200         10  WS-PJ-QTY-SOMA            PIC 9(9).                          
017300*                                                                         
017400 01  WS-PJ-LINHA-AUX                   PIC X(18).                         
017500*                                                                         
017600 01  WS-REF-PRODUTO-GRUPO.                                                
017700     05  WS-REF-PROD-ID                PIC 9(9) VALUE ZERO.               
017800     05  WS-REF-PROD-VALIDO            PIC X(01) VALUE "N".               
017900         88  REF-PROD-OK               VALUE "S".                         
018000     05  FILLER                        PIC X(02).                         
018100*                                                                         
018200 77  WS-FS-PRODUTO                     PIC X(02).                         
018300     88  WS-FS-PRODUTO-OK              VALUE "00".                        
018400*                                                                         
018500 77  WS-FS-CLIENTE                     PIC X(02).                         
018600     88  WS-FS-CLIENTE-OK              VALUE "00".                        
018700*                                                                         
018800 77  WS-FS-PEDIDO                      PIC X(02).                         
018900     88  WS-FS-PEDIDO-OK               VALUE "00".                        
019000*                                                                         
019100 77  WS-FS-ITEM                        PIC X(02).                         
019200     88  WS-FS-ITEM-OK                 VALUE "00".                        
019300*                                                                         
019400 77  WS-FS-REF                         PIC X(02).                         
019500     88  WS-FS-REF-OK                  VALUE "00".                        
019600     88  WS-FS-REF-EOF                 VALUE "10".                        
019700*                                                                         
019800 77  WS-FIM-DE-ARQUIVO                 PIC X(01).                         
019900     88  FLAG-EOF                      VALUE "S".                         
020000*                                                                         
020100 77  WS-ACHOU                          PIC X(01) VALUE "N".               
020200     88  FLAG-ACHADO                   VALUE "S".                         
020300*                                                                         
020400 77  WS-CLI-CORRENTE                   PIC 9(9) COMP VALUE ZERO.          
020500 77  WS-CLI-CORRENTE-VALIDO            PIC X(01) VALUE "N".               
020600     88  CLI-CORRENTE-OK               VALUE "S".                         
020700 77  WS-CONT-CLIENTES                  PIC 9(7) COMP VALUE ZERO.          
020800 77  WS-CONT-CLI-REJEITADOS            PIC 9(7) COMP VALUE ZERO.          
020900*                                                                         
021000 77  WS-MAX-PEDIDO                     PIC S9(9)V99 VALUE ZERO.           
021100 77  WS-MIN-PEDIDO                     PIC S9(9)V99 VALUE ZERO.           
021200 77  WS-MAX-PRODUTO                    PIC S9(7)V99 VALUE ZERO.           
021300 77  WS-SOMA-PRECO                     PIC S9(9)V99 VALUE ZERO.           
021400 77  WS-MEDIA-PRECO                    PIC S9(7)V99 VALUE ZERO.           
021500*                                                                         
021600 77  WS-TOP-PROD-ID                    PIC 9(9) VALUE ZERO.               
021700*                                                                         
021800 01  WS-DATA-CORRENTE                  PIC 9(8) VALUE ZERO.               
021900 01  WS-DATA-CORRENTE-R REDEFINES WS-DATA-CORRENTE.                       
022000     05  WS-DTC-ANO                    PIC 9(4).                          
022100     05  WS-DTC-MES                    PIC 9(2).                          
022200     05  WS-DTC-DIA                    PIC 9(2).                          
022300*                                                                         
022400 01  WS-TOP-PROD-QTY                   PIC 9(9) VALUE ZERO.               
022500 01  WS-TOP-PROD-QTY-R REDEFINES WS-TOP-PROD-QTY.                         
022600     05  WS-TOP-PROD-QTY-HUND           PIC 9(7).                         
022700     05  WS-TOP-PROD-QTY-UNIT           PIC 99.                           
022800*                                                                         
022900 01  WS-CONT-PEDIDOS-LIDOS-GRP.                                           
023000     05  WS-CONT-PEDIDOS-LIDOS         PIC 9(7) COMP VALUE ZERO.          
023100     05  FILLER                        PIC X(01).                         
023200 01  WS-CONT-PEDIDOS-LIDOS-R REDEFINES WS-CONT-PEDIDOS-LIDOS-GRP          
023300                                       PIC X(05).                         
023400*                                                                         
023500 01  WS-RELATORIO.                                                        
023600     03  WS-LST-CAB-1.                                                    
023700         05  FILLER   PIC X(01) VALUE SPACES.                             
023800         05  FILLER   PIC X(130) VALUE ALL "=".                           
023900         05  FILLER   PIC X(01) VALUE SPACES.                             
024000*                                                                         
024100     03  WS-LST-CAB-2.                                                    
024200         05  FILLER   PIC X(01) VALUE SPACES.                             
024300         05  FILLER   PIC X(11) VALUE "WHSP0400 - ".                      
024400         05  FILLER   PIC X(38) VALUE                                     
024500             "MAPLE HOLLOW WAREHOUSING - CLIENT ANALYTICS".               
024600         05  FILLER   PIC X(09) VALUE "RUN DATE ".                        
024700         05  WS-CAB-DATA PIC 9(8) VALUE ZERO.                             
024800         05  FILLER   PIC X(65) VALUE SPACES.                             
024900*                                                                         
025000     03  WS-LST-CAB-3.                                                    
025100         05  FILLER   PIC X(01) VALUE SPACES.                             
025200         05  FILLER   PIC X(130) VALUE ALL "=".                           
025300         05  FILLER   PIC X(01) VALUE SPACES.                             
025400*                                                                         
025500     03  WS-LST-CAB-4.                                                    
025600         05  FILLER   PIC X(01) VALUE SPACES.                             
025700         05  FILLER   PIC X(09) VALUE "CLIENT ID".                        
025800         05  FILLER   PIC X(01) VALUE SPACES.                             
025900         05  FILLER   PIC X(12) VALUE "MAX ORDER".                        
026000         05  FILLER   PIC X(12) VALUE "MIN ORDER".                        
026100         05  FILLER   PIC X(12) VALUE "MAX PRODUCT".                      
026200         05  FILLER   PIC X(12) VALUE "AVG PRODUCT".                      
026300         05  FILLER   PIC X(10) VALUE "TOP PROD".                         
026400         05  FILLER   PIC X(08) VALUE "TOP QTY".                          
026500         05  FILLER   PIC X(55) VALUE SPACES.                             
026600*                                                                         
026700     03  WS-LST-DET-CLIENTE.                                              
026800         05  FILLER               PIC X(01) VALUE SPACES.                 
026900         05  WS-DET-CLI-ID        PIC Z(8)9 VALUE ZERO.                   
027000         05  FILLER               PIC X(01) VALUE SPACES.                 
027100         05  WS-DET-MAX-PEDIDO    PIC Z(8)9.99- VALUE ZERO.               
027200         05  WS-DET-MIN-PEDIDO    PIC Z(8)9.99- VALUE ZERO.               
027300         05  WS-DET-MAX-PRODUTO   PIC Z(6)9.99- VALUE ZERO.               
027400         05  WS-DET-AVG-PRODUTO   PIC Z(6)9.99- VALUE ZERO.               
027500         05  FILLER               PIC X(01) VALUE SPACES.                 
027600         05  WS-DET-TOP-PROD      PIC Z(8)9 VALUE ZERO.                   
027700         05  WS-DET-TOP-QTY       PIC Z(6)9 VALUE ZERO.                   
027800         05  FILLER               PIC X(31) VALUE SPACES.                 
027900*                                                                         
028000     03  WS-LST-LINHA.                                                    
028100         05  FILLER   PIC X(01) VALUE SPACES.                             
028200         05  FILLER   PIC X(130) VALUE ALL "-".                           
028300*                                                                         
028400     03  WS-LST-FINAL.                                                    
028500         05  FILLER                 PIC X(01) VALUE SPACES.               
028600         05  FILLER                 PIC X(20) VALUE                       
028700             "CLIENTS REPORTED....".                                      
028800         05  WS-LST-TOT-CLIENTES    PIC Z(6)9 VALUE ZERO.                 
028900         05  FILLER                 PIC X(05) VALUE SPACES.               
029000         05  FILLER                 PIC X(20) VALUE                       
029100             "ORDERS PROCESSED....".                                      
029200         05  WS-LST-TOT-PEDIDOS     PIC Z(6)9 VALUE ZERO.                 
029300         05  FILLER                 PIC X(05) VALUE SPACES.               
029400         05  FILLER                 PIC X(20) VALUE                       
029500             "UNKNOWN CLI REJECTS.".                                      
029600         05  WS-LST-TOT-CLI-REJ     PIC Z(6)9 VALUE ZERO.                 
029700         05  FILLER                 PIC X(49) VALUE SPACES.               
029800*                                                                         
029900     03  WS-LST-JUNTOS-CAB.                                               
030000         05  FILLER                 PIC X(01) VALUE SPACES.               
030100         05  FILLER                 PIC X(35) VALUE                       
030200             "FREQUENTLY BOUGHT TOGETHER WITH ".                          
030300         05  WS-JUNTOS-PROD-ID       PIC Z(8)9 VALUE ZERO.                
030400         05  FILLER                 PIC X(86) VALUE SPACES.               
030500*                                                                         
030600     03  WS-LST-JUNTOS-DET.                                               
030700         05  FILLER                 PIC X(01) VALUE SPACES.               
030800         05  FILLER                 PIC X(09) VALUE "PRODUCT  ".          
030900         05  WS-JD-PROD-ID           PIC Z(8)9 VALUE ZERO.                
031000         05  FILLER                 PIC X(05) VALUE SPACES.               
031100         05  FILLER                 PIC X(12) VALUE "QUANTITY   ".        
031200         05  WS-JD-QTY               PIC Z(6)9 VALUE ZERO.                
031300         05  FILLER                 PIC X(86) VALUE SPACES.               
031400*                                                                         
031500     03  WS-LST-JUNTOS-ERRO.                                              
031600         05  FILLER                 PIC X(01) VALUE SPACES.               
031700         05  FILLER                 PIC X(60) VALUE                       
031800             "REQUESTED PRODUCT NOT FOUND, SECTION SKIPPED.".             
031900         05  FILLER                 PIC X(71) VALUE SPACES.               
032000*                                                                         
032100 PROCEDURE DIVISION.                                                      
032200*                                                                         
032300 MAIN-PROCEDURE.                                                          
032400*                                                                         
032500     PERFORM P100-INICIALIZA THRU P100-FIM.                               
032600*                                                                         
032700     PERFORM P300-LISTA-CLIENTES THRU P300-FIM                            
032800         VARYING WS-IDX-PEDIDO FROM 1 BY 1                                
032900             UNTIL WS-IDX-PEDIDO > WS-PEDIDO-QTDE.                        
033000*                                                                         
033100     PERFORM P500-FREQUENTE-JUNTOS THRU P500-FIM.                         
033200*                                                                         
033300     PERFORM P900-ESCREVE-TOTAL THRU P900-FIM.                            
033400*                                                                         
033500     PERFORM P990-FIM.                                                    
033600*                                                                         
033700 P100-INICIALIZA.                                                         
033800*                                                                         
033900     MOVE "N"                TO WS-FIM-DE-ARQUIVO.                        
034000     MOVE ZERO               TO WS-CONT-CLIENTES                          
034100                                 WS-CONT-PEDIDOS-LIDOS                    
034200                                 WS-CONT-CLI-REJEITADOS                   
034300                                 WS-PRODUTO-QTDE                          
034400                                 WS-CLIENTE-QTDE                          
034500                                 WS-PEDIDO-QTDE                           
034600                                 WS-ITEM-QTDE.                            
034700     MOVE ZERO                TO WS-CLI-CORRENTE.                         
034800*                                                                         
034900     PERFORM P110-ABRE-ARQUIVOS THRU P110-FIM.                            
035000     PERFORM P120-CARREGA-PRODUTOS THRU P120-FIM.                         
035100     PERFORM P130-CARREGA-CLIENTES THRU P130-FIM.                         
035200     PERFORM P160-CARREGA-PEDIDOS THRU P160-FIM.                          
035300     PERFORM P170-CARREGA-ITENS THRU P170-FIM.                            
035400     PERFORM P180-LE-REF-PRODUTO THRU P180-FIM.                           
035500*                                                                         
035600     ACCEPT WS-DATA-CORRENTE FROM DATE YYYYMMDD.                          
035700     MOVE WS-DATA-CORRENTE    TO WS-CAB-DATA.                             
035800*                                                                         
035900     WRITE REG-REPORT    FROM WS-LST-CAB-1.                               
036000     WRITE REG-REPORT    FROM WS-LST-CAB-2.                               
036100     WRITE REG-REPORT    FROM WS-LST-CAB-3.                               
036200     WRITE REG-REPORT    FROM WS-LST-CAB-4.                               
036300     WRITE REG-REPORT    FROM WS-LST-LINHA.                               
036400*                                                                         
036500 P100-FIM.                                                                
036600*                                                                         
036700 P110-ABRE-ARQUIVOS.                                                      
036800*                                                                         
036900     OPEN INPUT  PRODUTO-OLD.                                             
037000     OPEN INPUT  CLIENTE-OLD.                                             
037100     OPEN INPUT  PEDIDO-OLD.                                              
037200     OPEN INPUT  ITEM-PEDIDO-OLD.                                         
037300     OPEN INPUT  REF-PRODUTO.                                             
037400     OPEN OUTPUT WHSO0400.                                                
037500*                                                                         
037600     IF NOT WS-FS-PEDIDO-OK THEN                                          
037700         DISPLAY "WHSP0400 - ERROR OPENING PEDIDO-OLD, FS: "              
037800                 WS-FS-PEDIDO                                             
037900         PERFORM P990-FIM                                                 
038000     END-IF.                                                              
038100*                                                                         
038200 P110-FIM.                                                                
038300*                                                                         
038400 P120-CARREGA-PRODUTOS.                                                   
038500*                                                                         
038600     PERFORM P125-LE-PRODUTO THRU P125-FIM                                
038700         UNTIL FLAG-EOF.                                                  
038800*                                                                         
038900     MOVE "N" TO WS-FIM-DE-ARQUIVO.                                       
039000*                                                                         
039100 P120-FIM.                                                                
039200*                                                                         
039300 P125-LE-PRODUTO.                                                         
039400*                                                                         
039500     READ PRODUTO-OLD                                                     
039600         AT END                                                           
039700             SET FLAG-EOF TO TRUE                                         
039800         NOT AT END                                                       
039900             SET WS-IDX-PRODUTO TO WS-PRODUTO-QTDE                        
040000             SET WS-IDX-PRODUTO UP BY 1                                   
040100             SET WS-PRODUTO-QTDE TO WS-IDX-PRODUTO                        
040200             MOVE PROD-ID     TO WS-TB-PROD-ID (WS-IDX-PRODUTO)           
040300             MOVE PROD-CODE   TO WS-TB-PROD-CODE (WS-IDX-PRODUTO)         
040400             MOVE PROD-NAME   TO WS-TB-PROD-NAME (WS-IDX-PRODUTO)         
040500             MOVE PROD-PRICE  TO WS-TB-PROD-PRICE (WS-IDX-PRODUTO)        
040600     END-READ.                                                            
040700*                                                                         
040800 P125-FIM.                                                                
040900*                                                                         
041000 P130-CARREGA-CLIENTES.                                                   
041100*                                                                         
041200     PERFORM P135-LE-CLIENTE THRU P135-FIM                                
041300         UNTIL FLAG-EOF.                                                  
041400*                                                                         
041500     MOVE "N" TO WS-FIM-DE-ARQUIVO.                                       
041600*                                                                         
041700 P130-FIM.                                                                
041800*                                                                         
041900 P135-LE-CLIENTE.                                                         
042000*                                                                         
042100     READ CLIENTE-OLD                                                     
042200         AT END                                                           
042300             SET FLAG-EOF TO TRUE                                         
042400         NOT AT END                                                       
042500             SET WS-IDX-CLIENTE TO WS-CLIENTE-QTDE                        
042600             SET WS-IDX-CLIENTE UP BY 1                                   
042700             SET WS-CLIENTE-QTDE TO WS-IDX-CLIENTE                        
042800             MOVE CLI-ID     TO WS-TB-CLI-ID (WS-IDX-CLIENTE)             
042900             MOVE CLI-NAME   TO WS-TB-CLI-NAME (WS-IDX-CLIENTE)           
043000     END-READ.                                                            
043100*                                                                         
043200 P135-FIM.                                                                
043300*                                                                         
043400 P160-CARREGA-PEDIDOS.                                                    
043500*                                                                         
043600     PERFORM P165-LE-PEDIDO THRU P165-FIM                                 
043700         UNTIL FLAG-EOF.                                                  
043800*                                                                         
043900     MOVE "N" TO WS-FIM-DE-ARQUIVO.                                       
044000*                                                                         
044100 P160-FIM.                                                                
044200*                                                                         
044300 P165-LE-PEDIDO.                                                          
044400*                                                                         
044500     READ PEDIDO-OLD                                                      
044600         AT END                                                           
044700             SET FLAG-EOF TO TRUE                                         
044800         NOT AT END                                                       
044900             SET WS-IDX-PEDIDO TO WS-PEDIDO-QTDE                          
045000             SET WS-IDX-PEDIDO UP BY 1                                    
045100             SET WS-PEDIDO-QTDE TO WS-IDX-PEDIDO                          
045200             MOVE ORD-ID      TO WS-TB-ORD-ID (WS-IDX-PEDIDO)             
045300             MOVE ORD-CLIENT-ID TO                                        
045400                 WS-TB-ORD-CLIENT-ID (WS-IDX-PEDIDO)                      
045500             MOVE ORD-TOTAL-PRICE TO                                      
045600                 WS-TB-ORD-TOTAL-PRICE (WS-IDX-PEDIDO)                    
045700             MOVE ORD-STATUS  TO WS-TB-ORD-STATUS (WS-IDX-PEDIDO)         
045800     END-READ.                                                            
045900*                                                                         
046000 P165-FIM.                                                                
046100*                                                                         
046200 P170-CARREGA-ITENS.                                                      
046300*                                                                         
046400     PERFORM P175-LE-ITEM THRU P175-FIM                                   
046500         UNTIL FLAG-EOF.                                                  
046600*                                                                         
046700     MOVE "N" TO WS-FIM-DE-ARQUIVO.                                       
046800*                                                                         
046900 P170-FIM.                                                                
047000*                                                                         
047100 P175-LE-ITEM.                                                            
047200*                                                                         
047300     READ ITEM-PEDIDO-OLD                                                 
047400         AT END                                                           
047500             SET FLAG-EOF TO TRUE                                         
047600         NOT AT END                                                       
047700             SET WS-IDX-ITEM TO WS-ITEM-QTDE                              
047800             SET WS-IDX-ITEM UP BY 1                                      
047900             SET WS-ITEM-QTDE TO WS-IDX-ITEM                              
048000             MOVE ITM-ORD-ID   TO WS-TB-ITM-ORD-ID (WS-IDX-ITEM)          
048100             MOVE ITM-PROD-ID  TO WS-TB-ITM-PROD-ID (WS-IDX-ITEM)         
048200             MOVE ITM-QTY      TO WS-TB-ITM-QTY (WS-IDX-ITEM)             
048300     END-READ.                                                            
048400*                                                                         
048500 P175-FIM.                                                                
048600*                                                                         
048700*    R16 - A REQUESTED PRODUCT NOT IN THE CATALOG IS REJECTED,            
048800*    THE FREQUENTLY-BOUGHT-TOGETHER SECTION IS THEN SKIPPED.              
048900*                                                                         
049000 P180-LE-REF-PRODUTO.                                                     
049100*                                                                         
049200     MOVE "N" TO WS-REF-PRODUTO-VALIDO.                                   
049300*                                                                         
049400     READ REF-PRODUTO INTO FD-REG-REF-PRODUTO                             
049500         AT END                                                           
049600             CONTINUE                                                     
049700         NOT AT END                                                       
049800             MOVE FD-REF-PROD-ID TO WS-REF-PROD-ID                        
049900             MOVE "N" TO WS-ACHOU                                         
050000             PERFORM P185-BUSCA-REF-PRODUTO THRU P185-FIM                 
050100                 VARYING WS-IDX-PRODUTO FROM 1 BY 1                       
050200                     UNTIL WS-IDX-PRODUTO > WS-PRODUTO-QTDE               
050300                        OR FLAG-ACHADO                                    
050400             IF FLAG-ACHADO                                               
050500                 SET REF-PROD-OK TO TRUE                                  
050600             END-IF                                                       
050700     END-READ.                                                            
050800*                                                                         
050900 P180-FIM.                                                                
051000*                                                                         
051100 P185-BUSCA-REF-PRODUTO.                                                  
051200*                                                                         
051300     IF WS-TB-PROD-ID (WS-IDX-PRODUTO) = WS-REF-PROD-ID                   
051400         SET FLAG-ACHADO TO TRUE                                          
051500     END-IF.                                                              
051600*                                                                         
051700 P185-FIM.                                                                
051800*                                                                         
051900*    R12/R13/R14 - PER-CLIENT CONTROL BREAK OVER THE ORDER                
052000*    MASTER, ALREADY SORTED BY ORD-CLIENT-ID, ORD-ID.                     
052100*                                                                         
052200 P300-LISTA-CLIENTES.                                                     
052300*                                                                         
052400     IF WS-TB-ORD-CLIENT-ID (WS-IDX-PEDIDO) NOT = WS-CLI-CORRENTE         
052500         IF WS-CLI-CORRENTE NOT = ZERO                                    
052600             PERFORM P350-ESCREVE-CLIENTE THRU P350-FIM                   
052700         END-IF                                                           
052800         PERFORM P310-INICIA-CLIENTE THRU P310-FIM                        
052900     END-IF.                                                              
053000*                                                                         
053100     PERFORM P320-ACUMULA-MAX-MIN-PEDIDO THRU P320-FIM.                   
053200     PERFORM P330-ACUMULA-ITENS-PEDIDO THRU P330-FIM                      
053300         VARYING WS-IDX-ITEM FROM 1 BY 1                                  
053400             UNTIL WS-IDX-ITEM > WS-ITEM-QTDE.                            
053500     ADD 1 TO WS-CONT-PEDIDOS-LIDOS.                                      
053600*                                                                         
053700 P300-FIM.                                                                
053800*                                                                         
053900 P310-INICIA-CLIENTE.                                                     
054000*                                                                         
054100*    R16 - A CLIENT ID PRESENT ON THE ORDER MASTER BUT ABSENT             
054200*    FROM THE CLIENT MASTER IS TREATED AS UNKNOWN AND SKIPPED.            
054300*                                                                         
054400     MOVE WS-TB-ORD-CLIENT-ID (WS-IDX-PEDIDO) TO WS-CLI-CORRENTE.         
054500     MOVE ZERO    TO WS-MAX-PEDIDO WS-MIN-PEDIDO WS-MAX-PRODUTO           
054600                      WS-SOMA-PRECO WS-MEDIA-PRECO                        
054700                      WS-TOP-PROD-ID WS-TOP-PROD-QTY                      
054800                      WS-PC-QTDE.                                         
054900     MOVE 999999999.99 TO WS-MIN-PEDIDO.                                  
055000*                                                                         
055100     MOVE "N" TO WS-CLI-CORRENTE-VALIDO WS-ACHOU.                         
055200     PERFORM P315-BUSCA-CLIENTE THRU P315-FIM                             
055300         VARYING WS-IDX-CLIENTE FROM 1 BY 1                               
055400             UNTIL WS-IDX-CLIENTE > WS-CLIENTE-QTDE                       
055500                OR FLAG-ACHADO.                                           
055600     IF FLAG-ACHADO                                                       
055700         SET CLI-CORRENTE-OK TO TRUE                                      
055800     ELSE                                                                 
055900         ADD 1 TO WS-CONT-CLI-REJEITADOS                                  
056000     END-IF.                                                              
056100*                                                                         
056200 P310-FIM.                                                                
056300*                                                                         
056400 P315-BUSCA-CLIENTE.                                                      
056500*                                                                         
056600     IF WS-TB-CLI-ID (WS-IDX-CLIENTE) = WS-CLI-CORRENTE                   
056700         SET FLAG-ACHADO TO TRUE                                          
056800     END-IF.                                                              
056900*                                                                         
057000 P315-FIM.                                                                
057100*                                                                         
057200 P320-ACUMULA-MAX-MIN-PEDIDO.                                             
057300*                                                                         
057400*    R12 - MAX/MIN ORDER PRICE CONSIDER ALL THE CLIENT'S STORED           
057500*    ORDERS.                                                              
057600*                                                                         
057700     IF WS-TB-ORD-TOTAL-PRICE (WS-IDX-PEDIDO) > WS-MAX-PEDIDO             
057800         MOVE WS-TB-ORD-TOTAL-PRICE (WS-IDX-PEDIDO)                       
057900             TO WS-MAX-PEDIDO                                             
058000     END-IF.                                                              
058100*                                                                         
058200     IF WS-TB-ORD-TOTAL-PRICE (WS-IDX-PEDIDO) < WS-MIN-PEDIDO             
058300         MOVE WS-TB-ORD-TOTAL-PRICE (WS-IDX-PEDIDO)                       
058400             TO WS-MIN-PEDIDO                                             
058500     END-IF.                                                              
058600*                                                                         
058700 P320-FIM.                                                                
058800*                                                                         
058900 P330-ACUMULA-ITENS-PEDIDO.                                               
059000*                                                                         
059100*    R13/R14 - ROLL EACH ITEM OF THE CURRENT ORDER INTO THE               
059200*    CLIENT'S DISTINCT-PRODUCT TABLE (SUMMED QUANTITY, CATALOG            
059300*    UNIT PRICE).                                                         
059400*                                                                         
059500     IF WS-TB-ITM-ORD-ID (WS-IDX-ITEM) =                                  
059600             WS-TB-ORD-ID (WS-IDX-PEDIDO)                                 
059700         MOVE "N" TO WS-ACHOU                                             
059800         PERFORM P335-BUSCA-PROD-CLIENTE THRU P335-FIM                    
059900             VARYING WS-IDX-PC FROM 1 BY 1                                
060000                 UNTIL WS-IDX-PC > WS-PC-QTDE                             
060100                    OR FLAG-ACHADO                                        
060200         IF NOT FLAG-ACHADO                                               
060300             SET WS-IDX-PC TO WS-PC-QTDE                                  
060400             SET WS-IDX-PC UP BY 1                                        
060500             SET WS-PC-QTDE TO WS-IDX-PC                                  
060600             MOVE WS-TB-ITM-PROD-ID (WS-IDX-ITEM) TO                      
060700                 WS-PC-PROD-ID (WS-IDX-PC)                                
060800             MOVE ZERO TO WS-PC-QTY-SOMA (WS-IDX-PC)                      
060900             PERFORM P336-BUSCA-PRECO-PRODUTO THRU P336-FIM               
061000         END-IF                                                           
061100         ADD WS-TB-ITM-QTY (WS-IDX-ITEM)                                  
061200             TO WS-PC-QTY-SOMA (WS-IDX-PC)                                
061300     END-IF.                                                              
061400*                                                                         
061500 P330-FIM.                                                                
061600*                                                                         
061700 P335-BUSCA-PROD-CLIENTE.                                                 
061800*                                                                         
061900     IF WS-PC-PROD-ID (WS-IDX-PC) =                                       
062000             WS-TB-ITM-PROD-ID (WS-IDX-ITEM)                              
062100         SET FLAG-ACHADO TO TRUE                                          
062200     END-IF.                                                              
062300*                                                                         
062400 P335-FIM.                                                                
062500*                                                                         
062600 P336-BUSCA-PRECO-PRODUTO.                                                
062700*                                                                         
062800     MOVE "N" TO WS-ACHOU.                                                
062900     PERFORM P337-COMPARA-PRODUTO THRU P337-FIM                           
063000         VARYING WS-IDX-PRODUTO FROM 1 BY 1                               
063100             UNTIL WS-IDX-PRODUTO > WS-PRODUTO-QTDE                       
063200                OR FLAG-ACHADO.                                           
063300*                                                                         
063400     IF FLAG-ACHADO                                                       
063500         MOVE WS-TB-PROD-PRICE (WS-IDX-PRODUTO)                           
063600             TO WS-PC-PRICE (WS-IDX-PC)                                   
063700     END-IF.                                                              
063800*                                                                         
063900 P336-FIM.                                                                
064000*                                                                         
064100 P337-COMPARA-PRODUTO.                                                    
064200*                                                                         
064300     IF WS-TB-PROD-ID (WS-IDX-PRODUTO) =                                  
064400             WS-TB-ITM-PROD-ID (WS-IDX-ITEM)                              
064500         SET FLAG-ACHADO TO TRUE                                          
064600     END-IF.                                                              
064700*                                                                         
064800 P337-FIM.                                                                
064900*                                                                         
065000 P350-ESCREVE-CLIENTE.                                                    
065100*                                                                         
065200*    R16 - ANALYTICS FOR AN UNKNOWN CLIENT ARE REJECTED, NO               
065300*    DETAIL LINE IS WRITTEN.                                              
065400*                                                                         
065500     IF NOT CLI-CORRENTE-OK                                               
065600         GO TO P350-FIM                                                   
065700     END-IF.                                                              
065800*                                                                         
065900     PERFORM P355-CALCULA-MAX-AVG THRU P355-FIM                           
066000         VARYING WS-IDX-PC FROM 1 BY 1                                    
066100             UNTIL WS-IDX-PC > WS-PC-QTDE.                                
066200*                                                                         
066300     IF WS-PC-QTDE > ZERO                                                 
066400         COMPUTE WS-MEDIA-PRECO ROUNDED =                                 
066500             WS-SOMA-PRECO / WS-PC-QTDE                                   
066600     END-IF.                                                              
066700*                                                                         
066800     MOVE ZERO TO WS-TOP-PROD-ID WS-TOP-PROD-QTY.                         
066900     PERFORM P360-ACHA-TOP-PRODUTO THRU P360-FIM                          
067000         VARYING WS-IDX-PC FROM 1 BY 1                                    
067100             UNTIL WS-IDX-PC > WS-PC-QTDE.                                
067200*                                                                         
067300     MOVE WS-CLI-CORRENTE      TO WS-DET-CLI-ID.                          
067400     MOVE WS-MAX-PEDIDO        TO WS-DET-MAX-PEDIDO.                      
067500     MOVE WS-MIN-PEDIDO        TO WS-DET-MIN-PEDIDO.                      
067600     MOVE WS-MAX-PRODUTO       TO WS-DET-MAX-PRODUTO.                     
067700     MOVE WS-MEDIA-PRECO       TO WS-DET-AVG-PRODUTO.                     
067800     MOVE WS-TOP-PROD-ID       TO WS-DET-TOP-PROD.                        
067900     MOVE WS-TOP-PROD-QTY      TO WS-DET-TOP-QTY.                         
068000     WRITE REG-REPORT          FROM WS-LST-DET-CLIENTE.                   
068100*                                                                         
068200     ADD 1 TO WS-CONT-CLIENTES.                                           
068300*                                                                         
068400 P350-FIM.                                                                
068500*                                                                         
068600 P355-CALCULA-MAX-AVG.                                                    
068700*                                                                         
068800*    R13 - AVERAGE PRODUCT PRICE = SUM OF UNIT PRICES OF                  
068900*    DISTINCT PRODUCTS THE CLIENT ORDERED DIVIDED BY THE COUNT            
069000*    OF DISTINCT PRODUCTS.                                                
069100*                                                                         
069200     IF WS-PC-PRICE (WS-IDX-PC) > WS-MAX-PRODUTO                          
069300         MOVE WS-PC-PRICE (WS-IDX-PC) TO WS-MAX-PRODUTO                   
069400     END-IF.                                                              
069500*                                                                         
069600     ADD WS-PC-PRICE (WS-IDX-PC) TO WS-SOMA-PRECO.                        
069700*                                                                         
069800 P355-FIM.                                                                
069900*                                                                         
070000 P360-ACHA-TOP-PRODUTO.                                                   
070100*                                                                         
070200*    R14 - TOP PRODUCT IS THE DISTINCT PRODUCT WITH THE HIGHEST           
070300*    SUMMED QUANTITY OVER ALL THE CLIENT'S ORDERS.                        
070400*                                                                         
070500     IF WS-PC-QTY-SOMA (WS-IDX-PC) > WS-TOP-PROD-QTY                      
070600         MOVE WS-PC-QTY-SOMA (WS-IDX-PC) TO WS-TOP-PROD-QTY               
070700         MOVE WS-PC-PROD-ID (WS-IDX-PC)  TO WS-TOP-PROD-ID                
070800     END-IF.                                                              
070900*                                                                         
071000 P360-FIM.                                                                
071100*                                                                         
071200*    R15 - FOR A GIVEN PRODUCT ID, FIND ALL ORDERS CONTAINING             
071300*    IT, SUM THE QUANTITIES OF EVERY OTHER PRODUCT IN THOSE               
071400*    ORDERS, AND REPORT THEM SORTED DESCENDING.                           
071500*                                                                         
071600 P500-FREQUENTE-JUNTOS.                                                   
071700*                                                                         
071800     IF WS-CLI-CORRENTE NOT = ZERO                                        
071900         PERFORM P350-ESCREVE-CLIENTE THRU P350-FIM                       
072000     END-IF.                                                              
072100*                                                                         
072200     IF NOT REF-PROD-OK                                                   
072300         WRITE REG-REPORT FROM WS-LST-LINHA                               
072400         WRITE REG-REPORT FROM WS-LST-JUNTOS-ERRO                         
072500     ELSE                                                                 
072600         MOVE ZERO TO WS-PJ-QTDE                                          
072700         PERFORM P510-VARRE-ITENS-JUNTOS THRU P510-FIM                    
072800             VARYING WS-IDX-ITEM FROM 1 BY 1                              
072900                 UNTIL WS-IDX-ITEM > WS-ITEM-QTDE                         
073000         PERFORM P550-ORDENA-JUNTOS THRU P550-FIM.                        
073100         MOVE WS-REF-PROD-ID TO WS-JUNTOS-PROD-ID                         
073200         WRITE REG-REPORT FROM WS-LST-LINHA                               
073300         WRITE REG-REPORT FROM WS-LST-JUNTOS-CAB                          
073400         PERFORM P590-ESCREVE-JUNTOS THRU P590-FIM                        
073500             VARYING WS-IDX-PJ FROM 1 BY 1                                
073600                 UNTIL WS-IDX-PJ > WS-PJ-QTDE                             
073700     END-IF.                                                              
073800*                                                                         
073900 P500-FIM.                                                                
074000*                                                                         
074100 P510-VARRE-ITENS-JUNTOS.                                                 
074200*                                                                         
074300     IF WS-TB-ITM-PROD-ID (WS-IDX-ITEM) = WS-REF-PROD-ID                  
074400         PERFORM P520-SOMA-ITENS-DO-PEDIDO THRU P520-FIM                  
074500             VARYING WS-IDX-PEDIDO FROM 1 BY 1                            
074600                 UNTIL WS-IDX-PEDIDO > WS-PEDIDO-QTDE                     
074700     END-IF.                                                              
074800*                                                                         
074900 P510-FIM.                                                                
075000*                                                                         
075100 P520-SOMA-ITENS-DO-PEDIDO.                                               
075200*                                                                         
075300     IF WS-TB-ORD-ID (WS-IDX-PEDIDO) =                                    
075400             WS-TB-ITM-ORD-ID (WS-IDX-ITEM)                               
075500         PERFORM P530-SOMA-OUTROS-ITENS THRU P530-FIM                     
075600             VARYING WS-IDX-ITEM FROM 1 BY 1                              
075700                 UNTIL WS-IDX-ITEM > WS-ITEM-QTDE                         
075800     END-IF.                                                              
075900*                                                                         
076000 P520-FIM.                                                                
076100*                                                                         
076200 P530-SOMA-OUTROS-ITENS.                                                  
076300*                                                                         
076400     IF WS-TB-ITM-ORD-ID (WS-IDX-ITEM) =                                  
076500             WS-TB-ORD-ID (WS-IDX-PEDIDO)                                 
076600             AND WS-TB-ITM-PROD-ID (WS-IDX-ITEM)                          
076700                 NOT = WS-REF-PROD-ID                                     
076800         MOVE "N" TO WS-ACHOU                                             
076900         PERFORM P535-BUSCA-JUNTOS THRU P535-FIM                          
077000             VARYING WS-IDX-PJ FROM 1 BY 1                                
077100                 UNTIL WS-IDX-PJ > WS-PJ-QTDE                             
077200                    OR FLAG-ACHADO                                        
077300         IF NOT FLAG-ACHADO                                               
077400             SET WS-IDX-PJ TO WS-PJ-QTDE                                  
077500             SET WS-IDX-PJ UP BY 1                                        
077600             SET WS-PJ-QTDE TO WS-IDX-PJ                                  
077700             MOVE WS-TB-ITM-PROD-ID (WS-IDX-ITEM) TO                      
077800                 WS-PJ-PROD-ID (WS-IDX-PJ)                                
077900             MOVE ZERO TO WS-PJ-QTY-SOMA (WS-IDX-PJ)                      
078000         END-IF                                                           
078100         ADD WS-TB-ITM-QTY (WS-IDX-ITEM)                                  
078200             TO WS-PJ-QTY-SOMA (WS-IDX-PJ)                                
078300     END-IF.                                                              
078400*                                                                         
078500 P530-FIM.                                                                
078600*                                                                         
078700 P535-BUSCA-JUNTOS.                                                       
078800*                                                                         
078900     IF WS-PJ-PROD-ID (WS-IDX-PJ) =                                       
079000             WS-TB-ITM-PROD-ID (WS-IDX-ITEM)                              
079100         SET FLAG-ACHADO TO TRUE                                          
079200     END-IF.                                                              
079300*                                                                         
079400 P535-FIM.                                                                
079500*                                                                         
079600*    SIMPLE BUBBLE PASS, TABLE IS SMALL (MAX 500 ENTRIES).                
079700*                                                                         
079800 P550-ORDENA-JUNTOS.                                                      
079900*                                                                         
080000     PERFORM P560-UMA-PASSADA THRU P560-FIM                               
080100         VARYING WS-IDX-PJ FROM 1 BY 1                                    
080200             UNTIL WS-IDX-PJ > WS-PJ-QTDE.                                
080300*                                                                         
080400 P550-FIM.                                                                
080500*                                                                         
080600 P560-UMA-PASSADA.                                                        
080700*                                                                         
080800     PERFORM P570-COMPARA-TROCA THRU P570-FIM                             
080900         VARYING WS-IDX-PJ FROM 1 BY 1                                    
081000             UNTIL WS-IDX-PJ > WS-PJ-QTDE - 1.                            
081100*                                                                         
081200 P560-FIM.                                                                
081300*                                                                         
081400 P570-COMPARA-TROCA.                                                      
081500*                                                                         
081600     IF WS-PJ-QTY-SOMA (WS-IDX-PJ) <                                      
081700             WS-PJ-QTY-SOMA (WS-IDX-PJ + 1)                               
081800         MOVE WS-PJ-LINHA (WS-IDX-PJ) TO WS-PJ-LINHA-AUX                  
081900         MOVE WS-PJ-LINHA (WS-IDX-PJ + 1) TO                              
082000             WS-PJ-LINHA (WS-IDX-PJ)                                      
082100         MOVE WS-PJ-LINHA-AUX TO WS-PJ-LINHA (WS-IDX-PJ + 1)              
082200     END-IF.                                                              
082300*                                                                         
082400 P570-FIM.                                                                
082500*                                                                         
082600 P590-ESCREVE-JUNTOS.                                                     
082700*                                                                         
082800     MOVE WS-PJ-PROD-ID (WS-IDX-PJ)    TO WS-JD-PROD-ID.                  
082900     MOVE WS-PJ-QTY-SOMA (WS-IDX-PJ)   TO WS-JD-QTY.                      
083000     WRITE REG-REPORT FROM WS-LST-JUNTOS-DET.                             
083100*                                                                         
083200 P590-FIM.                                                                
083300*                                                                         
083400 P900-ESCREVE-TOTAL.                                                      
083500*                                                                         
083600     MOVE WS-CONT-CLIENTES         TO WS-LST-TOT-CLIENTES.                
083700     MOVE WS-CONT-PEDIDOS-LIDOS    TO WS-LST-TOT-PEDIDOS.                 
083800     MOVE WS-CONT-CLI-REJEITADOS   TO WS-LST-TOT-CLI-REJ.                 
083900*                                                                         
084000     WRITE REG-REPORT    FROM WS-LST-LINHA.                               
084100     WRITE REG-REPORT    FROM WS-LST-FINAL.                               
084200*                                                                         
084300 P900-FIM.                                                                
084400*                                                                         
084500 P990-FIM.                                                                
084600     CLOSE   PRODUTO-OLD                                                  
084700             CLIENTE-OLD                                                  
084800             PEDIDO-OLD                                                   
084900             ITEM-PEDIDO-OLD                                              
085000             REF-PRODUTO                                                  
085100             WHSO0400.                                                    
085200     GOBACK.                                                              
085300 END PROGRAM WHSP0400.                                                    
