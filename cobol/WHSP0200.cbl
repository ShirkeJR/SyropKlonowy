000100*****************************************************************         
000200*AUTHOR:        R. J. HOLLOWAY                                            
000300*INSTALLATION:  MAPLE HOLLOW WAREHOUSING - DATA PROCESSING                
000400*DATE-WRITTEN:  08/11/1994                                                
000500*DATE-COMPILED:                                                           
000600*SECURITY:      CONFIDENTIAL - INTERNAL USE ONLY                          
000700*PURPOSE:       DAILY ORDER-BUILDING BATCH.  READS THE ORDER              
000800*               TRANSACTION FILE AND PROCESSES ADD AND CONFIRM            
000900*               TRANSACTIONS - ACCUMULATING A TEMPORARY ORDER PER         
001000*               CLIENT, THEN CONFIRMING IT AGAINST THE MAIN               
001100*               WAREHOUSE STOCK WHEN THE CLIENT IS DONE ADDING.           
001200*****************************************************************         
001300*MAINT HISTORY                                                            
001400*  08/11/1994  RJH   ORIGINAL PROGRAM.  REPLACES THE COUNTER-SIDE         
001500*                    ORDER PAD THE SALES CLERKS USED TO FILL IN.          
001600*  03/02/1995  RJH   TEMP ORDER TABLE RAISED FROM 100 TO 200              
001700*                    ENTRIES - TOO MANY CLIENTS BUILDING ORDERS ON        
001800*                    THE SAME DAY, TICKET 188.                            
001900*  19/07/1997  RJH   CONFIRM NOW SETS ORD-CLOSURE-DATE VIA THE NEW        
002000*                    CLOSURE-DATE ROUTINE (WHSP0901), RETURN-             
002100*                    WINDOW                                               
002200*                    PROJECT, DEFAULT DELAY 30 DAYS.                      
002300*  23/06/1999  DWC   Y2K REVIEW - ORD-DATE TAKEN FROM ACCEPT FROM         
002400*                    DATE YYYYMMDD, ALREADY FOUR-DIGIT YEAR, NO           
002500*                    CHANGE REQUIRED.  TICKET 1999-0231.                  
002600*  11/02/2005  MLP   ORD-STATUS WIDENED TO MATCH PEDIDO.CPY CHANGE        
002700*                    (X(10)), TICKET 2601.                                
002800*  30/06/2008  GKT   REWORKED FILE HANDLING TO OLD-MASTER / NEW-          
002900*                    MASTER SHAPE FOR ORDERS, ORDER-ITEMS, SECTOR         
003000*                    AND SECTOR-STOCK - ALL PLAIN SEQUENTIAL NOW,         
003100*                    NOT INDEXED.  TICKET 3105.                           
003200*  14/11/2009  GKT   MAIN WAREHOUSE SECTOR ID IS NOW A NAMED              
003300*                    CONSTANT (WS-MAIN-SECTOR-ID) INSTEAD OF A            
003400*                    LITERAL BURIED IN P460, TICKET 3190.                 
003500*  22/04/2011  MLP   P456 ADDED - A NEWLY CONFIRMED ORDER IS NOW          
003600*                    BUBBLED BACK INTO CLIENT-ID/ORDER-ID SEQUENCE        
003700*                    INSTEAD OF JUST BEING APPENDED, SO THE ORDER         
003800*                    MASTER STAYS SORTED FOR WHSP0400'S CLIENT            
003900*                    BREAK.  TICKET 3402.                                 
004000*  17/09/2012  MLP   CLOSURE DELAY IS NOW READ FROM THE NEW PARM-         
004100*                    FECHAMENTO PARAMETER FILE (P180) INSTEAD OF          
004200*                    BEING FIXED AT 30 DAYS - OPERATIONS CAN DROP         
004300*                    IN A DIFFERENT DELAY WITHOUT A RECOMPILE.            
004400*                    TICKET 3455.                                         
004500*  14/11/2012  MLP   SECTOR AND STOCK WORKING-STORAGE AREAS NOW           
004600*                    COPY THE SHARED LAYOUTS INSTEAD OF RETYPING          
004700*                    THEM.  SECTOR MASTER WIDENED 38 TO 40 BYTES          
004800*                    AND ORDER MASTER NEW-MASTER RECORD CORRECTED         
004900*                    58 TO 57 BYTES TO MATCH THE COPYBOOKS.               
005000*                    TICKET 3481.                                         
005100*****************************************************************         
005200 IDENTIFICATION DIVISION.                                                 
005300 PROGRAM-ID.    WHSP0200.                                                 
005400 AUTHOR.        R. J. HOLLOWAY.                                           
005500 INSTALLATION.  MAPLE HOLLOW WAREHOUSING.                                 
005600 DATE-WRITTEN.  08/11/1994.                                               
005700 DATE-COMPILED.                                                           
005800 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.                         
005900*                                                                         
006000 ENVIRONMENT DIVISION.                                                    
006100 CONFIGURATION SECTION.                                                   
006200 SPECIAL-NAMES.                                                           
006300     C01 IS TOP-OF-FORM.                                                  
006400*                                                                         
006500 INPUT-OUTPUT SECTION.                                                    
006600 FILE-CONTROL.                                                            
006700*                                                                         
006800     SELECT TRANSACAO-PEDIDO ASSIGN TO                                    
006900         "MAPLE-WHSE.ORDER.TRX.DATA"                                      
007000             ORGANIZATION   IS SEQUENTIAL                                 
007100             ACCESS         IS SEQUENTIAL                                 
007200             FILE STATUS    IS WS-FS-TRANSACAO.                           
007300*                                                                         
007400     SELECT PRODUTO ASSIGN TO                                             
007500         "MAPLE-WHSE.PRODUCT.MASTER"                                      
007600             ORGANIZATION   IS SEQUENTIAL                                 
007700             ACCESS         IS SEQUENTIAL                                 
007800             FILE STATUS    IS WS-FS-PRODUTO.                             
007900*                                                                         
008000     SELECT CLIENTE ASSIGN TO                                             
008100         "MAPLE-WHSE.CLIENT.MASTER"                                       
008200             ORGANIZATION   IS SEQUENTIAL                                 
008300             ACCESS         IS SEQUENTIAL                                 
008400             FILE STATUS    IS WS-FS-CLIENTE.                             
008500*                                                                         
008600     SELECT SETOR-OLD ASSIGN TO                                           
008700         "MAPLE-WHSE.SECTOR.MASTER.OLD"                                   
008800             ORGANIZATION   IS SEQUENTIAL                                 
008900             ACCESS         IS SEQUENTIAL                                 
009000             FILE STATUS    IS WS-FS-SETOR-OLD.                           
009100*                                                                         
009200     SELECT SETOR-NOVO ASSIGN TO                                          
009300         "MAPLE-WHSE.SECTOR.MASTER.NEW"                                   
009400             ORGANIZATION   IS SEQUENTIAL                                 
009500             ACCESS         IS SEQUENTIAL                                 
009600             FILE STATUS    IS WS-FS-SETOR-NOVO.                          
009700*                                                                         
009800     SELECT ESTOQUE-OLD ASSIGN TO                                         
009900         "MAPLE-WHSE.SECTOR.STOCK.OLD"                                    
010000             ORGANIZATION   IS SEQUENTIAL                                 
010100             ACCESS         IS SEQUENTIAL                                 
010200             FILE STATUS    IS WS-FS-ESTOQUE-OLD.                         
010300*                                                                         
010400     SELECT ESTOQUE-NOVO ASSIGN TO                                        
010500         "MAPLE-WHSE.SECTOR.STOCK.NEW"                                    
010600             ORGANIZATION   IS SEQUENTIAL                                 
010700             ACCESS         IS SEQUENTIAL                                 
010800             FILE STATUS    IS WS-FS-ESTOQUE-NOVO.                        
010900*                                                                         
011000     SELECT PEDIDO-OLD ASSIGN TO                                          
011100         "MAPLE-WHSE.ORDER.MASTER.OLD"                                    
011200             ORGANIZATION   IS SEQUENTIAL                                 
011300             ACCESS         IS SEQUENTIAL                                 
011400             FILE STATUS    IS WS-FS-PEDIDO-OLD.                          
011500*                                                                         
011600     SELECT PEDIDO-NOVO ASSIGN TO                                         
011700         "MAPLE-WHSE.ORDER.MASTER.NEW"                                    
011800             ORGANIZATION   IS SEQUENTIAL                                 
011900             ACCESS         IS SEQUENTIAL                                 
012000             FILE STATUS    IS WS-FS-PEDIDO-NOVO.                         
012100*                                                                         
012200     SELECT ITEM-PEDIDO-OLD ASSIGN TO                                     
012300         "MAPLE-WHSE.ORDER.ITEM.OLD"                                      
012400             ORGANIZATION   IS SEQUENTIAL                                 
012500             ACCESS         IS SEQUENTIAL                                 
012600             FILE STATUS    IS WS-FS-ITEM-OLD.                            
012700*                                                                         
012800     SELECT ITEM-PEDIDO-NOVO ASSIGN TO                                    
012900         "MAPLE-WHSE.ORDER.ITEM.NEW"                                      
013000             ORGANIZATION   IS SEQUENTIAL                                 
013100             ACCESS         IS SEQUENTIAL                                 
013200             FILE STATUS    IS WS-FS-ITEM-NOVO.                           
013300*                                                                         
013400     SELECT PARM-FECHAMENTO ASSIGN TO                                     
013500         "MAPLE-WHSE.ORDER.CLOSE.PARM"                                    
013600             ORGANIZATION   IS SEQUENTIAL                                 
013700             ACCESS         IS SEQUENTIAL                                 
013800             FILE STATUS    IS WS-FS-PARM.                                
013900*                                                                         
014000     SELECT WHSO0200 ASSIGN TO                                            
014100         "MAPLE-WHSE.WHSP0200.REPORT"                                     
014200             ORGANIZATION   IS LINE SEQUENTIAL                            
014300             ACCESS         IS SEQUENTIAL.                                
014400*                                                                         
014500 DATA DIVISION.                                                           
014600 FILE SECTION.                                                            
014700*                                                                         
014800 FD  TRANSACAO-PEDIDO.                                                    
014900 01  FD-REGISTRO-TRANSACAO.                                               
015000     05  FD-TRX-TYPE                 PIC X(08).                           
015100     05  FD-TRX-CLIENT-ID            PIC 9(09).                           
015200     05  FD-TRX-ORDER-ID             PIC 9(09).                           
015300     05  FD-TRX-PROD-ID              PIC 9(09).                           
015400     05  FD-TRX-QTY                  PIC 9(07).                           
015500     05  FD-TRX-QTY-SPLIT REDEFINES FD-TRX-QTY.                           
015600         10  FD-TRX-QTY-HUND         PIC 9(05).                           
015700         10  FD-TRX-QTY-UNIT         PIC 99.                              
015800     05  FILLER                      PIC X(02).                           
015900*                                                                         
016000 FD  PRODUTO.                                                             
016100     COPY "Copybooks/Produto.cpy".                                        
016200*                                                                         
016300 FD  CLIENTE.                                                             
016400     COPY "Copybooks/Cliente.cpy".                                        
016500*                                                                         
016600 FD  SETOR-OLD.                                                           
016700 01  FD-REG-SETOR-OLD                PIC X(40).                           
016800*                                                                         
016900 FD  SETOR-NOVO.                                                          
017000 01  FD-REG-SETOR-NOVO               PIC X(40).                           
017100*                                                                         
017200 FD  ESTOQUE-OLD.                                                         
017300 01  FD-REG-ESTOQUE-OLD              PIC X(22).                           
017400*                                                                         
017500 FD  ESTOQUE-NOVO.                                                        
017600 01  FD-REG-ESTOQUE-NOVO             PIC X(22).                           
017700*                                                                         
017800 FD  PEDIDO-OLD.                                                          
017900     COPY "Copybooks/Pedido.cpy".                                         
018000*                                                                         
018100 FD  PEDIDO-NOVO.                                                         
018200 01  FD-REG-PEDIDO-NOVO               PIC X(57).                          
018300*                                                                         
018400 FD  ITEM-PEDIDO-OLD.                                                     
018500     COPY "Copybooks/ItemPedido.cpy".                                     
018600*                                                                         
018700 FD  ITEM-PEDIDO-NOVO.                                                    
018800 01  FD-REG-ITEM-NOVO                 PIC X(27).                          
018900*                                                                         
019000*    SMALL, OPTIONAL OPERATIONS-MAINTAINED PARAMETER FILE - ONE           
019100*    RECORD GIVING A DELAY-DAYS OVERRIDE FOR ORD-CLOSURE-DATE.            
019200*    A MISSING FILE OR A ZERO VALUE LEAVES THE 30-DAY DEFAULT             
019300*    ALONE, TICKET 3455.                                                  
019400*                                                                         
019500 FD  PARM-FECHAMENTO.                                                     
019600 01  FD-REG-PARM-FECHAMENTO.                                              
019700     05  FD-PARM-DELAY-DIAS           PIC 9(03).                          
019800     05  FILLER                       PIC X(77).                          
019900*                                                                         
020000 FD  WHSO0200.                                                            
020100 01  REG-REPORT                       PIC X(100).                         
020200*                                                                         
020300 WORKING-STORAGE SECTION.                                                 
020400*                                                                         
020500 01  WS-REG-PRODUTO.                                                      
020600     COPY "Copybooks/Produto.cpy".                                        
020700*                                                                         
020800 01  WS-TABELA-PRODUTOS.                                                  
020900     05  WS-PRODUTO-QTDE              PIC 9(4) COMP.                      
021000     05  WS-PRODUTO-LINHA OCCURS 500 TIMES                                
021100                           INDEXED BY WS-IDX-PRODUTO.                     
021200         10  WS-TB-PROD-ID            PIC 9(9).                           
021300         10  WS-TB-PROD-CODE          PIC X(10).                          
021400         10  WS-TB-PROD-NAME          PIC X(30).                          
021500         10  WS-TB-PROD-PRICE         PIC S9(7)V99.                       
021600*                                                                         
021700 01  WS-REG-CLIENTE.                                                      
021800     COPY "Copybooks/Cliente.cpy".                                        
021900*                                                                         
022000 01  WS-TABELA-CLIENTES.                                                  
022100     05  WS-CLIENTE-QTDE              PIC 9(4) COMP.                      
022200     05  WS-CLIENTE-LINHA OCCURS 500 TIMES                                
022300                           INDEXED BY WS-IDX-CLIENTE.                     
022400         10  WS-TB-CLI-ID             PIC 9(9).                           
022500         10  WS-TB-CLI-NAME           PIC X(30).                          
022600*                                                                         
022700 01  WS-REG-SETOR.                                                        
022800     COPY "Copybooks/Setor.cpy".                                          
022900     05  FILLER                       PIC X(02).                          
023000*                                                                         
023100 01  WS-TABELA-SETORES.                                                   
023200     05  WS-SETOR-QTDE                PIC 9(4) COMP.                      
023300     05  WS-SETOR-LINHA OCCURS 200 TIMES                                  
023400                        INDEXED BY WS-IDX-SETOR.                          
023500         10  WS-TB-SECT-ID            PIC 9(4).                           
023600         10  WS-TB-SECT-NAME          PIC X(20).                          
023700         10  WS-TB-SECT-MAX-CAP       PIC 9(7).                           
023800         10  WS-TB-SECT-USED-CAP      PIC 9(7).                           
023900*                                                                         
024000 01  WS-REG-ESTOQUE.                                                      
024100     COPY "Copybooks/EstoqueSetor.cpy".                                   
024200*                                                                         
024300 01  WS-TABELA-ESTOQUE.                                                   
024400     05  WS-ESTOQUE-QTDE               PIC 9(4) COMP.                     
024500     05  WS-ESTOQUE-LINHA OCCURS 2000 TIMES                               
024600                          INDEXED BY WS-IDX-ESTOQUE.                      
024700         10  WS-TB-STK-SECT-ID         PIC 9(4).                          
024800         10  WS-TB-STK-PROD-ID         PIC 9(9).                          
024900         10  WS-TB-STK-QTY             PIC 9(7).                          
025000*                                                                         
025100 01  WS-REG-PEDIDO.                                                       
025200     COPY "Copybooks/Pedido.cpy".                                         
025300*                                                                         
025400 01  WS-TABELA-PEDIDOS.                                                   
025500     05  WS-PEDIDO-QTDE                PIC 9(4) COMP.                     
025600     05  WS-PEDIDO-LINHA OCCURS 2000 TIMES                                
025700                         INDEXED BY WS-IDX-PEDIDO                         
025800                                     WS-IDX-PEDIDO-ANT.                   
025900         10  WS-TB-ORD-ID              PIC 9(9).                          
026000         10  WS-TB-ORD-CLIENT-ID       PIC 9(9).                          
026100         10  WS-TB-ORD-DATE            PIC 9(8).                          
026200         10  WS-TB-ORD-TOTAL-PRICE     PIC S9(9)V99.                      
026300         10  WS-TB-ORD-STATUS          PIC X(10).                         
026400         10  WS-TB-ORD-CLOSURE-DATE    PIC 9(8).                          
026500*                                                                         
026600*    SWAP BUFFER FOR THE IN-PLACE RESORT IN P456 - ONE ROW OF             
026700*    WS-PEDIDO-LINHA, BYTE FOR BYTE (9+9+8+11+10+8 = 55).                 
026800*                                                                         
026900 01  WS-PED-LINHA-AUX                  PIC X(55).                         
027000*                                                                         
027100 01  WS-REG-ITEM-PEDIDO.                                                  
027200     COPY "Copybooks/ItemPedido.cpy".                                     
027300*                                                                         
027400 01  WS-TABELA-ITENS.                                                     
027500     05  WS-ITEM-QTDE                  PIC 9(4) COMP.                     
027600     05  WS-ITEM-LINHA OCCURS 10000 TIMES                                 
027700                       INDEXED BY WS-IDX-ITEM.                            
027800         10  WS-TB-ITM-ORD-ID          PIC 9(9).                          
027900         10  WS-TB-ITM-PROD-ID         PIC 9(9).                          
028000         10  WS-TB-ITM-QTY             PIC 9(7).                          
028100*                                                                         
028200*    TEMPORARY (NEW, UNCONFIRMED) ORDER BUILT UP BY ADD                   
028300*    TRANSACTIONS                                                         
028400*    AGAINST A CLIENT, BEFORE A CONFIRM MAKES IT A REAL ORDER.            
028500*                                                                         
028600 01  WS-TABELA-PEDIDOS-TEMP.                                              
028700     05  WS-TEMP-QTDE                  PIC 9(4) COMP.                     
028800     05  WS-TEMP-LINHA OCCURS 200 TIMES                                   
028900                       INDEXED BY WS-IDX-TEMP.                            
029000         10  WS-TMP-CLIENT-ID          PIC 9(9).                          
029100         10  WS-TMP-ITEM-QTDE          PIC 9(4) COMP.                     
029200         10  WS-TMP-ITEM OCCURS 50 TIMES                                  
029300                         INDEXED BY WS-IDX-TEMP-ITEM.                     
029400             15  WS-TMP-ITM-PROD-ID    PIC 9(9).                          
029500             15  WS-TMP-ITM-QTY        PIC 9(7).                          
029600*                                                                         
029700 77  WS-MAIN-SECTOR-ID                 PIC 9(4) VALUE 1.                  
029800 77  WS-SUBS-SETOR-PRINCIPAL           PIC 9(4) COMP VALUE ZERO.          
029900*                                                                         
030000 77  WS-FS-TRANSACAO                   PIC X(02).                         
030100     88  WS-FS-TRANSACAO-OK            VALUE "00".                        
030200     88  WS-FS-TRANSACAO-EOF           VALUE "10".                        
030300*                                                                         
030400 77  WS-FS-PRODUTO                     PIC X(02).                         
030500     88  WS-FS-PRODUTO-OK              VALUE "00".                        
030600*                                                                         
030700 77  WS-FS-CLIENTE                     PIC X(02).                         
030800     88  WS-FS-CLIENTE-OK              VALUE "00".                        
030900*                                                                         
031000 77  WS-FS-SETOR-OLD                   PIC X(02).                         
031100     88  WS-FS-SETOR-OLD-OK            VALUE "00".                        
031200*                                                                         
031300 77  WS-FS-SETOR-NOVO                  PIC X(02).                         
031400     88  WS-FS-SETOR-NOVO-OK           VALUE "00".                        
031500*                                                                         
031600 77  WS-FS-ESTOQUE-OLD                 PIC X(02).                         
031700     88  WS-FS-ESTOQUE-OLD-OK          VALUE "00".                        
031800*                                                                         
031900 77  WS-FS-ESTOQUE-NOVO                PIC X(02).                         
032000     88  WS-FS-ESTOQUE-NOVO-OK         VALUE "00".                        
032100*                                                                         
032200 77  WS-FS-PEDIDO-OLD                  PIC X(02).                         
032300     88  WS-FS-PEDIDO-OLD-OK           VALUE "00".                        
032400*                                                                         
032500 77  WS-FS-PEDIDO-NOVO                 PIC X(02).                         
032600     88  WS-FS-PEDIDO-NOVO-OK          VALUE "00".                        
032700*                                                                         
032800 77  WS-FS-ITEM-OLD                    PIC X(02).                         
032900     88  WS-FS-ITEM-OLD-OK             VALUE "00".                        
033000*                                                                         
033100 77  WS-FS-ITEM-NOVO                   PIC X(02).                         
033200     88  WS-FS-ITEM-NOVO-OK            VALUE "00".                        
033300*                                                                         
033400 77  WS-FS-PARM                        PIC X(02).                         
033500     88  WS-FS-PARM-OK                 VALUE "00".                        
033600     88  WS-FS-PARM-EOF                VALUE "10".                        
033700*                                                                         
033800 77  WS-FIM-DE-ARQUIVO                 PIC X(01).                         
033900     88  FLAG-EOF                      VALUE "S".                         
034000*                                                                         
034100 77  WS-DATA-SISTEMA                   PIC 9(8) COMP.                     
034200*                                                                         
034300 77  WS-PROX-ORDER-ID                  PIC 9(9) COMP VALUE ZERO.          
034400 77  WS-SUBS-CLIENTE                   PIC 9(4) COMP VALUE ZERO.          
034500 77  WS-SUBS-PRODUTO                   PIC 9(4) COMP VALUE ZERO.          
034600 77  WS-SUBS-TEMP                      PIC 9(4) COMP VALUE ZERO.          
034700 77  WS-SUBS-TEMP-ITEM                 PIC 9(4) COMP VALUE ZERO.          
034800 77  WS-SUBS-ESTOQUE                   PIC 9(4) COMP VALUE ZERO.          
034900*                                                                         
035000 77  WS-ACHOU-CLIENTE                  PIC X(01) VALUE "N".               
035100     88  FLAG-CLIENTE-VALIDO           VALUE "S".                         
035200 77  WS-ACHOU-PRODUTO                  PIC X(01) VALUE "N".               
035300     88  FLAG-PRODUTO-VALIDO           VALUE "S".                         
035400 77  WS-ACHOU-TEMP                     PIC X(01) VALUE "N".               
035500     88  FLAG-TEMP-ACHADO              VALUE "S".                         
035600*                                                                         
035700 77  WS-PEDIDO-TROCOU                  PIC X(01) VALUE "N".               
035800     88  FLAG-PEDIDO-TROCOU            VALUE "S".                         
035900 77  WS-ACHOU-TEMP-ITEM                PIC X(01) VALUE "N".               
036000     88  FLAG-TEMP-ITEM-ACHADO         VALUE "S".                         
036100 77  WS-ACHOU-ESTOQUE                  PIC X(01) VALUE "N".               
036200     88  FLAG-ESTOQUE-ACHADO           VALUE "S".                         
036300*                                                                         
036400 77  WS-TOTAL-CALCULADO           PIC S9(9)V99 VALUE ZERO.                
036500*                                                                         
036600 77  WS-CONT-LIDOS                     PIC 9(7) COMP VALUE ZERO.          
036700 77  WS-CONT-ADD-OK                    PIC 9(7) COMP VALUE ZERO.          
036800 77  WS-CONT-CONFIRMADOS               PIC 9(7) COMP VALUE ZERO.          
036900 77  WS-CONT-ITENS-DEDUZIDOS           PIC 9(7) COMP VALUE ZERO.          
037000 77  WS-CONT-REJEITADOS                PIC 9(7) COMP VALUE ZERO.          
037100*                                                                         
037200 01  WS-CONT-CONFIRM-GRP.                                                 
037300     05  WS-CONT-CONFIRM-DISP          PIC 9(7) VALUE ZERO.               
037400 01  WS-CONT-CONFIRM-R REDEFINES WS-CONT-CONFIRM-GRP.                     
037500     05  WS-CONT-CONFIRM-HUND          PIC 9(5).                          
037600     05  WS-CONT-CONFIRM-UNIT          PIC 99.                            
037700*                                                                         
037800 01  WS-PARM-DELAY-GRP.                                                   
037900     05  WS-PARM-DELAY-DISP            PIC 9(3) VALUE ZERO.               
038000 01  WS-PARM-DELAY-R REDEFINES WS-PARM-DELAY-GRP PIC X(03).               
038100*                                                                         
038200 01  WS-MENSAGEM-ERRO                  PIC X(40) VALUE SPACES.            
038300*                                                                         
038400*    LINKAGE-STYLE WORK AREA PASSED TO THE CLOSURE-DATE                   
038500*    SUBROUTINE.  WS-CALL-DELAY-DIAS DEFAULTS TO 30 HERE BUT              
038600*    P180-LE-PARM-FECHAMENTO OVERWRITES IT WHEN OPERATIONS HAS            
038700*    DROPPED A NON-ZERO OVERRIDE IN PARM-FECHAMENTO, TICKET 3455.         
038800*                                                                         
038900 01  WS-CALL-AREA.                                                        
039000     05  WS-CALL-ORD-DATE              PIC 9(8).                          
039100     05  WS-CALL-DELAY-DIAS            PIC 9(3) VALUE 30.                 
039200     05  WS-CALL-CLOSURE-DATE          PIC 9(8).                          
039300*                                                                         
039400 01  WS-RELATORIO.                                                        
039500     03  WS-LST-CAB-1.                                                    
039600         05  FILLER   PIC X(01) VALUE SPACES.                             
039700         05  FILLER   PIC X(96) VALUE ALL "=".                            
039800         05  FILLER   PIC X(03) VALUE SPACES.                             
039900*                                                                         
040000     03  WS-LST-CAB-2.                                                    
040100         05  FILLER   PIC X(01) VALUE SPACES.                             
040200         05  FILLER   PIC X(11) VALUE "WHSP0200 - ".                      
040300         05  FILLER   PIC X(38) VALUE                                     
040400             "MAPLE HOLLOW WAREHOUSING - ORDER BUILD RUN".                
040500         05  FILLER   PIC X(49) VALUE SPACES.                             
040600         05  FILLER   PIC X(01) VALUE SPACES.                             
040700*                                                                         
040800     03  WS-LST-CAB-3.                                                    
040900         05  FILLER   PIC X(01) VALUE SPACES.                             
041000         05  FILLER   PIC X(96) VALUE ALL "=".                            
041100         05  FILLER   PIC X(03) VALUE SPACES.                             
041200*                                                                         
041300     03  WS-LST-CAB-4.                                                    
041400         05  FILLER   PIC X(01) VALUE SPACES.                             
041500         05  FILLER   PIC X(08) VALUE "TRX TYPE".                         
041600         05  FILLER   PIC X(01) VALUE SPACES.                             
041700         05  FILLER   PIC X(09) VALUE "CLIENT ID".                        
041800         05  FILLER   PIC X(01) VALUE SPACES.                             
041900         05  FILLER   PIC X(09) VALUE " ORDER ID".                        
042000         05  FILLER   PIC X(01) VALUE SPACES.                             
042100         05  FILLER   PIC X(30) VALUE "RESULT".                           
042200*                                                                         
042300     03  WS-LST-DET-OK.                                                   
042400         05  FILLER               PIC X(01) VALUE SPACES.                 
042500         05  WS-DET-TRX-TYPE      PIC X(08) VALUE SPACES.                 
042600         05  FILLER               PIC X(01) VALUE SPACES.                 
042700         05  WS-DET-CLIENT-ID     PIC Z(8)9 VALUE ZERO.                   
042800         05  FILLER               PIC X(01) VALUE SPACES.                 
042900         05  WS-DET-ORDER-ID      PIC Z(8)9 VALUE ZERO.                   
043000         05  FILLER               PIC X(01) VALUE SPACES.                 
043100         05  WS-DET-RESULTADO     PIC X(30) VALUE SPACES.                 
043200*                                                                         
043300     03  WS-LST-LINHA.                                                    
043400         05  FILLER   PIC X(01) VALUE SPACES.                             
043500         05  FILLER   PIC X(96) VALUE ALL "-".                            
043600*                                                                         
043700     03  WS-LST-FINAL.                                                    
043800         05  FILLER                 PIC X(01) VALUE SPACES.               
043900         05  FILLER                 PIC X(20) VALUE                       
044000             "TRANSACTIONS READ...".                                      
044100         05  WS-LST-TOT-LIDOS       PIC Z(6)9 VALUE ZERO.                 
044200         05  FILLER                 PIC X(05) VALUE SPACES.               
044300         05  FILLER                 PIC X(20) VALUE                       
044400             "ADD ACCEPTED........".                                      
044500         05  WS-LST-TOT-ADD         PIC Z(6)9 VALUE ZERO.                 
044600*                                                                         
044700     03  WS-LST-FINAL-2.                                                  
044800         05  FILLER                 PIC X(01) VALUE SPACES.               
044900         05  FILLER                 PIC X(20) VALUE                       
045000             "ORDERS CONFIRMED....".                                      
045100         05  WS-LST-TOT-CONFIRMADOS PIC Z(6)9 VALUE ZERO.                 
045200         05  FILLER                 PIC X(05) VALUE SPACES.               
045300         05  FILLER                 PIC X(20) VALUE                       
045400             "TRANSACTIONS REJECT.".                                      
045500         05  WS-LST-TOT-REJEITADOS  PIC Z(6)9 VALUE ZERO.                 
045600*                                                                         
045700 PROCEDURE DIVISION.                                                      
045800*                                                                         
045900 MAIN-PROCEDURE.                                                          
046000*                                                                         
046100     PERFORM P100-INICIALIZA THRU P100-FIM.                               
046200*                                                                         
046300     PERFORM P400-PROCESSA-TRANSACAO THRU P400-FIM                        
046400         UNTIL FLAG-EOF.                                                  
046500*                                                                         
046600     PERFORM P800-GRAVA-MASTERS THRU P800-FIM.                            
046700*                                                                         
046800     PERFORM P900-FIM.                                                    
046900*                                                                         
047000 P100-INICIALIZA.                                                         
047100*                                                                         
047200     MOVE "N"                TO WS-FIM-DE-ARQUIVO.                        
047300     MOVE ZERO               TO WS-CONT-LIDOS                             
047400                                 WS-CONT-ADD-OK                           
047500                                 WS-CONT-CONFIRMADOS                      
047600                                 WS-CONT-ITENS-DEDUZIDOS                  
047700                                 WS-CONT-REJEITADOS                       
047800                                 WS-PRODUTO-QTDE                          
047900                                 WS-CLIENTE-QTDE                          
048000                                 WS-SETOR-QTDE                            
048100                                 WS-ESTOQUE-QTDE                          
048200                                 WS-PEDIDO-QTDE                           
048300                                 WS-ITEM-QTDE                             
048400                                 WS-TEMP-QTDE                             
048500                                 WS-PROX-ORDER-ID.                        
048600*                                                                         
048700     PERFORM P110-ABRE-ARQUIVOS THRU P110-FIM.                            
048800     PERFORM P120-CARREGA-PRODUTOS THRU P120-FIM.                         
048900     PERFORM P130-CARREGA-CLIENTES THRU P130-FIM.                         
049000     PERFORM P140-CARREGA-SETORES THRU P140-FIM.                          
049100     PERFORM P150-CARREGA-ESTOQUE THRU P150-FIM.                          
049200     PERFORM P160-CARREGA-PEDIDOS THRU P160-FIM.                          
049300     PERFORM P170-CARREGA-ITENS THRU P170-FIM.                            
049400     PERFORM P180-LE-PARM-FECHAMENTO THRU P180-FIM.                       
049500*                                                                         
049600     ACCEPT WS-DATA-SISTEMA FROM DATE YYYYMMDD.                           
049700*                                                                         
049800     WRITE REG-REPORT    FROM WS-LST-CAB-1.                               
049900     WRITE REG-REPORT    FROM WS-LST-CAB-2.                               
050000     WRITE REG-REPORT    FROM WS-LST-CAB-3.                               
050100     WRITE REG-REPORT    FROM WS-LST-CAB-4.                               
050200     WRITE REG-REPORT    FROM WS-LST-LINHA.                               
050300*                                                                         
050400 P100-FIM.                                                                
050500*                                                                         
050600 P110-ABRE-ARQUIVOS.                                                      
050700*                                                                         
050800     OPEN INPUT  TRANSACAO-PEDIDO.                                        
050900     OPEN INPUT  PRODUTO.                                                 
051000     OPEN INPUT  CLIENTE.                                                 
051100     OPEN INPUT  SETOR-OLD.                                               
051200     OPEN OUTPUT SETOR-NOVO.                                              
051300     OPEN INPUT  ESTOQUE-OLD.                                             
051400     OPEN OUTPUT ESTOQUE-NOVO.                                            
051500     OPEN INPUT  PEDIDO-OLD.                                              
051600     OPEN OUTPUT PEDIDO-NOVO.                                             
051700     OPEN INPUT  ITEM-PEDIDO-OLD.                                         
051800     OPEN OUTPUT ITEM-PEDIDO-NOVO.                                        
051900     OPEN INPUT  PARM-FECHAMENTO.                                         
052000     OPEN OUTPUT WHSO0200.                                                
052100*                                                                         
052200     IF NOT WS-FS-TRANSACAO-OK THEN                                       
052300         DISPLAY "WHSP0200 - ERROR OPENING TRANSACAO-PEDIDO, FS: "        
052400                 WS-FS-TRANSACAO                                          
052500         PERFORM P900-FIM                                                 
052600     END-IF.                                                              
052700*                                                                         
052800 P110-FIM.                                                                
052900*                                                                         
053000 P120-CARREGA-PRODUTOS.                                                   
053100*                                                                         
053200     PERFORM P125-LE-PRODUTO THRU P125-FIM                                
053300         UNTIL FLAG-EOF.                                                  
053400*                                                                         
053500     MOVE "N" TO WS-FIM-DE-ARQUIVO.                                       
053600*                                                                         
053700 P120-FIM.                                                                
053800*                                                                         
053900 P125-LE-PRODUTO.                                                         
054000*                                                                         
054100     READ PRODUTO INTO WS-REG-PRODUTO                                     
054200         AT END                                                           
054300             SET FLAG-EOF TO TRUE                                         
054400         NOT AT END                                                       
054500             SET WS-IDX-PRODUTO TO WS-PRODUTO-QTDE                        
054600             SET WS-IDX-PRODUTO UP BY 1                                   
054700             SET WS-PRODUTO-QTDE TO WS-IDX-PRODUTO                        
054800             MOVE PROD-ID     TO WS-TB-PROD-ID (WS-IDX-PRODUTO)           
054900             MOVE PROD-CODE   TO WS-TB-PROD-CODE (WS-IDX-PRODUTO)         
055000             MOVE PROD-NAME   TO WS-TB-PROD-NAME (WS-IDX-PRODUTO)         
055100             MOVE PROD-PRICE  TO WS-TB-PROD-PRICE (WS-IDX-PRODUTO)        
055200     END-READ.                                                            
055300*                                                                         
055400 P125-FIM.                                                                
055500*                                                                         
055600 P130-CARREGA-CLIENTES.                                                   
055700*                                                                         
055800     PERFORM P135-LE-CLIENTE THRU P135-FIM                                
055900         UNTIL FLAG-EOF.                                                  
056000*                                                                         
056100     MOVE "N" TO WS-FIM-DE-ARQUIVO.                                       
056200*                                                                         
056300 P130-FIM.                                                                
056400*                                                                         
056500 P135-LE-CLIENTE.                                                         
056600*                                                                         
056700     READ CLIENTE INTO WS-REG-CLIENTE                                     
056800         AT END                                                           
056900             SET FLAG-EOF TO TRUE                                         
057000         NOT AT END                                                       
057100             SET WS-IDX-CLIENTE TO WS-CLIENTE-QTDE                        
057200             SET WS-IDX-CLIENTE UP BY 1                                   
057300             SET WS-CLIENTE-QTDE TO WS-IDX-CLIENTE                        
057400             MOVE CLI-ID      TO WS-TB-CLI-ID (WS-IDX-CLIENTE)            
057500             MOVE CLI-NAME    TO WS-TB-CLI-NAME (WS-IDX-CLIENTE)          
057600     END-READ.                                                            
057700*                                                                         
057800 P135-FIM.                                                                
057900*                                                                         
058000 P140-CARREGA-SETORES.                                                    
058100*                                                                         
058200     PERFORM P145-LE-SETOR THRU P145-FIM                                  
058300         UNTIL FLAG-EOF.                                                  
058400*                                                                         
058500     MOVE "N" TO WS-FIM-DE-ARQUIVO.                                       
058600*                                                                         
058700 P140-FIM.                                                                
058800*                                                                         
058900 P145-LE-SETOR.                                                           
059000*                                                                         
059100     READ SETOR-OLD INTO WS-REG-SETOR                                     
059200         AT END                                                           
059300             SET FLAG-EOF TO TRUE                                         
059400         NOT AT END                                                       
059500             SET WS-IDX-SETOR TO WS-SETOR-QTDE                            
059600             SET WS-IDX-SETOR UP BY 1                                     
059700             SET WS-SETOR-QTDE TO WS-IDX-SETOR                            
059800             MOVE SECT-ID    TO WS-TB-SECT-ID (WS-IDX-SETOR)              
059900             MOVE SECT-NAME  TO WS-TB-SECT-NAME (WS-IDX-SETOR)            
060000             MOVE SECT-MAX-CAP                                            
060100                             TO WS-TB-SECT-MAX-CAP (WS-IDX-SETOR)         
060200             MOVE SECT-USED-CAP                                           
060300                            TO WS-TB-SECT-USED-CAP (WS-IDX-SETOR)         
060400             IF SECT-ID = WS-MAIN-SECTOR-ID                               
060500                 SET WS-SUBS-SETOR-PRINCIPAL TO WS-IDX-SETOR              
060600             END-IF                                                       
060700     END-READ.                                                            
060800*                                                                         
060900 P145-FIM.                                                                
061000*                                                                         
061100 P150-CARREGA-ESTOQUE.                                                    
061200*                                                                         
061300     PERFORM P155-LE-ESTOQUE THRU P155-FIM                                
061400         UNTIL FLAG-EOF.                                                  
061500*                                                                         
061600     MOVE "N" TO WS-FIM-DE-ARQUIVO.                                       
061700*                                                                         
061800 P150-FIM.                                                                
061900*                                                                         
062000 P155-LE-ESTOQUE.                                                         
062100*                                                                         
062200     READ ESTOQUE-OLD INTO WS-REG-ESTOQUE                                 
062300         AT END                                                           
062400             SET FLAG-EOF TO TRUE                                         
062500         NOT AT END                                                       
062600             SET WS-IDX-ESTOQUE TO WS-ESTOQUE-QTDE                        
062700             SET WS-IDX-ESTOQUE UP BY 1                                   
062800             SET WS-ESTOQUE-QTDE TO WS-IDX-ESTOQUE                        
062900             MOVE STK-SECT-ID                                             
063000                         TO WS-TB-STK-SECT-ID (WS-IDX-ESTOQUE)            
063100             MOVE STK-PROD-ID                                             
063200                         TO WS-TB-STK-PROD-ID (WS-IDX-ESTOQUE)            
063300             MOVE STK-QTY     TO WS-TB-STK-QTY (WS-IDX-ESTOQUE)           
063400     END-READ.                                                            
063500*                                                                         
063600 P155-FIM.                                                                
063700*                                                                         
063800 P160-CARREGA-PEDIDOS.                                                    
063900*                                                                         
064000     PERFORM P165-LE-PEDIDO THRU P165-FIM                                 
064100         UNTIL FLAG-EOF.                                                  
064200*                                                                         
064300     ADD 1 TO WS-PROX-ORDER-ID.                                           
064400     MOVE "N" TO WS-FIM-DE-ARQUIVO.                                       
064500*                                                                         
064600 P160-FIM.                                                                
064700*                                                                         
064800 P165-LE-PEDIDO.                                                          
064900*                                                                         
065000     READ PEDIDO-OLD INTO WS-REG-PEDIDO                                   
065100         AT END                                                           
065200             SET FLAG-EOF TO TRUE                                         
065300         NOT AT END                                                       
065400             SET WS-IDX-PEDIDO TO WS-PEDIDO-QTDE                          
065500             SET WS-IDX-PEDIDO UP BY 1                                    
065600             SET WS-PEDIDO-QTDE TO WS-IDX-PEDIDO                          
065700             MOVE ORD-ID      TO WS-TB-ORD-ID (WS-IDX-PEDIDO)             
065800             MOVE ORD-CLIENT-ID TO                                        
065900                 WS-TB-ORD-CLIENT-ID (WS-IDX-PEDIDO)                      
066000             MOVE ORD-DATE    TO WS-TB-ORD-DATE (WS-IDX-PEDIDO)           
066100             MOVE ORD-TOTAL-PRICE TO                                      
066200                 WS-TB-ORD-TOTAL-PRICE (WS-IDX-PEDIDO)                    
066300             MOVE ORD-STATUS  TO WS-TB-ORD-STATUS (WS-IDX-PEDIDO)         
066400             MOVE ORD-CLOSURE-DATE TO                                     
066500                 WS-TB-ORD-CLOSURE-DATE (WS-IDX-PEDIDO)                   
066600             IF ORD-ID > WS-PROX-ORDER-ID                                 
066700                 MOVE ORD-ID TO WS-PROX-ORDER-ID                          
066800             END-IF                                                       
066900     END-READ.                                                            
067000*                                                                         
067100 P165-FIM.                                                                
067200*                                                                         
067300 P170-CARREGA-ITENS.                                                      
067400*                                                                         
067500     PERFORM P175-LE-ITEM THRU P175-FIM                                   
067600         UNTIL FLAG-EOF.                                                  
067700*                                                                         
067800     MOVE "N" TO WS-FIM-DE-ARQUIVO.                                       
067900*                                                                         
068000 P170-FIM.                                                                
068100*                                                                         
068200 P175-LE-ITEM.                                                            
068300*                                                                         
068400     READ ITEM-PEDIDO-OLD INTO WS-REG-ITEM-PEDIDO                         
068500         AT END                                                           
068600             SET FLAG-EOF TO TRUE                                         
068700         NOT AT END                                                       
068800             SET WS-IDX-ITEM TO WS-ITEM-QTDE                              
068900             SET WS-IDX-ITEM UP BY 1                                      
069000             SET WS-ITEM-QTDE TO WS-IDX-ITEM                              
069100             MOVE ITM-ORD-ID   TO WS-TB-ITM-ORD-ID (WS-IDX-ITEM)          
069200             MOVE ITM-PROD-ID  TO WS-TB-ITM-PROD-ID (WS-IDX-ITEM)         
069300             MOVE ITM-QTY      TO WS-TB-ITM-QTY (WS-IDX-ITEM)             
069400     END-READ.                                                            
069500*                                                                         
069600 P175-FIM.                                                                
069700*                                                                         
069800*    R8 - THE 30-DAY CLOSURE DELAY IS A DEFAULT, NOT A FIXED              
069900*    RULE.  WHEN OPERATIONS DROPS A RECORD IN PARM-FECHAMENTO             
070000*    WITH A NON-ZERO DELAY, THAT VALUE IS USED FOR THE WHOLE              
070100*    RUN INSTEAD.  NO RECORD, OR A ZERO DELAY, LEAVES THE                 
070200*    30-DAY DEFAULT SET UP IN WORKING-STORAGE ALONE.                      
070300*                                                                         
070400 P180-LE-PARM-FECHAMENTO.                                                 
070500*                                                                         
070600     READ PARM-FECHAMENTO INTO FD-REG-PARM-FECHAMENTO                     
070700         AT END                                                           
070800             CONTINUE                                                     
070900         NOT AT END                                                       
071000             IF FD-PARM-DELAY-DIAS > ZERO                                 
071100                 MOVE FD-PARM-DELAY-DIAS TO WS-CALL-DELAY-DIAS            
071200             END-IF                                                       
071300     END-READ.                                                            
071400*                                                                         
071500 P180-FIM.                                                                
071600*                                                                         
071700 P400-PROCESSA-TRANSACAO.                                                 
071800*                                                                         
071900     READ TRANSACAO-PEDIDO INTO FD-REGISTRO-TRANSACAO                     
072000         AT END                                                           
072100             SET FLAG-EOF TO TRUE                                         
072200         NOT AT END                                                       
072300             ADD 1 TO WS-CONT-LIDOS                                       
072400             EVALUATE FD-TRX-TYPE                                         
072500                 WHEN "ADD"                                               
072600                     PERFORM P410-PROCESSA-ADD THRU P410-FIM              
072700                 WHEN "CONFIRM"                                           
072800                     PERFORM P450-PROCESSA-CONFIRM THRU P450-FIM          
072900                 WHEN OTHER                                               
073000                     CONTINUE                                             
073100             END-EVALUATE                                                 
073200     END-READ.                                                            
073300*                                                                         
073400 P400-FIM.                                                                
073500*                                                                         
073600 P410-PROCESSA-ADD.                                                       
073700*                                                                         
073800*    R5 - ADD REQUIRES AN EXISTING CLIENT AND AN EXISTING PRODUCT.        
073900*                                                                         
074000     MOVE "N" TO WS-ACHOU-CLIENTE.                                        
074100     MOVE "N" TO WS-ACHOU-PRODUTO.                                        
074200     MOVE SPACES TO WS-MENSAGEM-ERRO.                                     
074300*                                                                         
074400     PERFORM P411-BUSCA-CLIENTE THRU P411-FIM                             
074500         VARYING WS-IDX-CLIENTE FROM 1 BY 1                               
074600             UNTIL WS-IDX-CLIENTE > WS-CLIENTE-QTDE                       
074700                OR FLAG-CLIENTE-VALIDO.                                   
074800*                                                                         
074900     IF FLAG-CLIENTE-VALIDO                                               
075000         PERFORM P412-BUSCA-PRODUTO THRU P412-FIM                         
075100             VARYING WS-IDX-PRODUTO FROM 1 BY 1                           
075200                 UNTIL WS-IDX-PRODUTO > WS-PRODUTO-QTDE                   
075300                    OR FLAG-PRODUTO-VALIDO                                
075400     END-IF.                                                              
075500*                                                                         
075600     IF FLAG-CLIENTE-VALIDO AND FLAG-PRODUTO-VALIDO                       
075700         PERFORM P415-LOCALIZA-PEDIDO-TEMP THRU P415-FIM                  
075800         PERFORM P417-ACUMULA-ITEM THRU P417-FIM                          
075900         PERFORM P419-RECALCULA-TOTAL THRU P419-FIM                       
076000         ADD 1 TO WS-CONT-ADD-OK                                          
076100         PERFORM P421-GRAVA-ADD-OK THRU P421-FIM                          
076200     ELSE                                                                 
076300         IF NOT FLAG-CLIENTE-VALIDO                                       
076400             MOVE "CLIENT NOT FOUND."   TO WS-MENSAGEM-ERRO               
076500         ELSE                                                             
076600             MOVE "PRODUCT NOT FOUND."  TO WS-MENSAGEM-ERRO               
076700         END-IF                                                           
076800         ADD 1 TO WS-CONT-REJEITADOS                                      
076900         PERFORM P422-GRAVA-ADD-ERRO THRU P422-FIM                        
077000     END-IF.                                                              
077100*                                                                         
077200 P410-FIM.                                                                
077300*                                                                         
077400 P411-BUSCA-CLIENTE.                                                      
077500*                                                                         
077600     IF WS-TB-CLI-ID (WS-IDX-CLIENTE) = FD-TRX-CLIENT-ID                  
077700         SET FLAG-CLIENTE-VALIDO TO TRUE                                  
077800         SET WS-SUBS-CLIENTE TO WS-IDX-CLIENTE                            
077900     END-IF.                                                              
078000*                                                                         
078100 P411-FIM.                                                                
078200*                                                                         
078300 P412-BUSCA-PRODUTO.                                                      
078400*                                                                         
078500     IF WS-TB-PROD-ID (WS-IDX-PRODUTO) = FD-TRX-PROD-ID                   
078600         SET FLAG-PRODUTO-VALIDO TO TRUE                                  
078700         SET WS-SUBS-PRODUTO TO WS-IDX-PRODUTO                            
078800     END-IF.                                                              
078900*                                                                         
079000 P412-FIM.                                                                
079100*                                                                         
079200 P415-LOCALIZA-PEDIDO-TEMP.                                               
079300*                                                                         
079400*    FINDS THE CLIENT'S OPEN (UNCONFIRMED) TEMPORARY ORDER, OR            
079500*    OPENS A NEW ONE IF THE CLIENT HAS NONE IN PROGRESS.                  
079600*                                                                         
079700     MOVE "N" TO WS-ACHOU-TEMP.                                           
079800*                                                                         
079900     PERFORM P416-BUSCA-PEDIDO-TEMP THRU P416-FIM                         
080000         VARYING WS-IDX-TEMP FROM 1 BY 1                                  
080100             UNTIL WS-IDX-TEMP > WS-TEMP-QTDE                             
080200                OR FLAG-TEMP-ACHADO.                                      
080300*                                                                         
080400     IF NOT FLAG-TEMP-ACHADO                                              
080500         SET WS-IDX-TEMP TO WS-TEMP-QTDE                                  
080600         SET WS-IDX-TEMP UP BY 1                                          
080700         SET WS-TEMP-QTDE TO WS-IDX-TEMP                                  
080800         MOVE FD-TRX-CLIENT-ID TO WS-TMP-CLIENT-ID (WS-IDX-TEMP)          
080900         MOVE ZERO             TO WS-TMP-ITEM-QTDE (WS-IDX-TEMP)          
081000     END-IF.                                                              
081100*                                                                         
081200 P415-FIM.                                                                
081300*                                                                         
081400 P416-BUSCA-PEDIDO-TEMP.                                                  
081500*                                                                         
081600     IF WS-TMP-CLIENT-ID (WS-IDX-TEMP) = FD-TRX-CLIENT-ID                 
081700         SET FLAG-TEMP-ACHADO TO TRUE                                     
081800     END-IF.                                                              
081900*                                                                         
082000 P416-FIM.                                                                
082100*                                                                         
082200 P417-ACUMULA-ITEM.                                                       
082300*                                                                         
082400*    IF THE PRODUCT ALREADY APPEARS IN THE TEMP ORDER, ADD TO ITS         
082500*    QUANTITY - OTHERWISE OPEN A NEW ITEM LINE IN THE TEMP ORDER.         
082600*                                                                         
082700     MOVE "N" TO WS-ACHOU-TEMP-ITEM.                                      
082800*                                                                         
082900     PERFORM P418-BUSCA-ITEM-TEMP THRU P418-FIM                           
083000         VARYING WS-IDX-TEMP-ITEM FROM 1 BY 1                             
083100             UNTIL WS-IDX-TEMP-ITEM >                                     
083200                 WS-TMP-ITEM-QTDE (WS-IDX-TEMP)                           
083300                OR FLAG-TEMP-ITEM-ACHADO.                                 
083400*                                                                         
083500     IF NOT FLAG-TEMP-ITEM-ACHADO                                         
083600         SET WS-IDX-TEMP-ITEM TO WS-TMP-ITEM-QTDE (WS-IDX-TEMP)           
083700         SET WS-IDX-TEMP-ITEM UP BY 1                                     
083800         SET WS-TMP-ITEM-QTDE (WS-IDX-TEMP) TO WS-IDX-TEMP-ITEM           
083900         MOVE FD-TRX-PROD-ID TO                                           
084000             WS-TMP-ITM-PROD-ID (WS-IDX-TEMP WS-IDX-TEMP-ITEM)            
084100         MOVE FD-TRX-QTY     TO                                           
084200             WS-TMP-ITM-QTY (WS-IDX-TEMP WS-IDX-TEMP-ITEM)                
084300     END-IF.                                                              
084400*                                                                         
084500 P417-FIM.                                                                
084600*                                                                         
084700 P418-BUSCA-ITEM-TEMP.                                                    
084800*                                                                         
084900     IF WS-TMP-ITM-PROD-ID (WS-IDX-TEMP WS-IDX-TEMP-ITEM)                 
085000             = FD-TRX-PROD-ID                                             
085100         SET FLAG-TEMP-ITEM-ACHADO TO TRUE                                
085200         ADD FD-TRX-QTY                                                   
085300             TO WS-TMP-ITM-QTY (WS-IDX-TEMP WS-IDX-TEMP-ITEM)             
085400     END-IF.                                                              
085500*                                                                         
085600 P418-FIM.                                                                
085700*                                                                         
085800 P419-RECALCULA-TOTAL.                                                    
085900*                                                                         
086000*    R6 - ORDER TOTAL = SUM OF (ITEM QTY * CATALOG UNIT PRICE)            
086100*    OVER ALL ITEMS CURRENTLY IN THE TEMP ORDER.                          
086200*                                                                         
086300     MOVE ZERO TO WS-TOTAL-CALCULADO.                                     
086400*                                                                         
086500     PERFORM P420-SOMA-ITEM-TEMP THRU P420-FIM                            
086600         VARYING WS-IDX-TEMP-ITEM FROM 1 BY 1                             
086700             UNTIL WS-IDX-TEMP-ITEM >                                     
086800                 WS-TMP-ITEM-QTDE (WS-IDX-TEMP).                          
086900*                                                                         
087000 P419-FIM.                                                                
087100*                                                                         
087200 P420-SOMA-ITEM-TEMP.                                                     
087300*                                                                         
087400     MOVE "N" TO WS-ACHOU-PRODUTO.                                        
087500*                                                                         
087600     PERFORM P412-BUSCA-PRODUTO THRU P412-FIM                             
087700         VARYING WS-IDX-PRODUTO FROM 1 BY 1                               
087800             UNTIL WS-IDX-PRODUTO > WS-PRODUTO-QTDE                       
087900                OR FLAG-PRODUTO-VALIDO.                                   
088000*                                                                         
088100     IF FLAG-PRODUTO-VALIDO                                               
088200         COMPUTE WS-TOTAL-CALCULADO = WS-TOTAL-CALCULADO +                
088300             (WS-TMP-ITM-QTY (WS-IDX-TEMP WS-IDX-TEMP-ITEM)               
088400                 * WS-TB-PROD-PRICE (WS-SUBS-PRODUTO))                    
088500     END-IF.                                                              
088600*                                                                         
088700 P420-FIM.                                                                
088800*                                                                         
088900 P421-GRAVA-ADD-OK.                                                       
089000*                                                                         
089100     MOVE "ADD"              TO WS-DET-TRX-TYPE.                          
089200     MOVE FD-TRX-CLIENT-ID   TO WS-DET-CLIENT-ID.                         
089300     MOVE ZERO               TO WS-DET-ORDER-ID.                          
089400     MOVE "ITEM ADDED TO TEMP ORDER."  TO WS-DET-RESULTADO.               
089500     WRITE REG-REPORT        FROM WS-LST-DET-OK.                          
089600*                                                                         
089700 P421-FIM.                                                                
089800*                                                                         
089900 P422-GRAVA-ADD-ERRO.                                                     
090000*                                                                         
090100     MOVE "ADD"              TO WS-DET-TRX-TYPE.                          
090200     MOVE FD-TRX-CLIENT-ID   TO WS-DET-CLIENT-ID.                         
090300     MOVE ZERO               TO WS-DET-ORDER-ID.                          
090400     MOVE WS-MENSAGEM-ERRO   TO WS-DET-RESULTADO.                         
090500     WRITE REG-REPORT        FROM WS-LST-DET-OK.                          
090600*                                                                         
090700 P422-FIM.                                                                
090800*                                                                         
090900 P450-PROCESSA-CONFIRM.                                                   
091000*                                                                         
091100*    R7 - CONFIRM REQUIRES A TEMP ORDER WITH AT LEAST ONE ITEM.           
091200*                                                                         
091300     MOVE "N" TO WS-ACHOU-TEMP.                                           
091400     MOVE SPACES TO WS-MENSAGEM-ERRO.                                     
091500*                                                                         
091600     PERFORM P451-BUSCA-PEDIDO-TEMP-SO THRU P451-FIM                      
091700         VARYING WS-IDX-TEMP FROM 1 BY 1                                  
091800             UNTIL WS-IDX-TEMP > WS-TEMP-QTDE                             
091900                OR FLAG-TEMP-ACHADO.                                      
092000*                                                                         
092100     IF FLAG-TEMP-ACHADO AND WS-TMP-ITEM-QTDE (WS-IDX-TEMP) > ZERO        
092200         PERFORM P455-ATRIBUI-PEDIDO THRU P455-FIM                        
092300         PERFORM P460-DEDUZ-ESTOQUE THRU P460-FIM                         
092400             VARYING WS-IDX-TEMP-ITEM FROM 1 BY 1                         
092500                 UNTIL WS-IDX-TEMP-ITEM                                   
092600                       > WS-TMP-ITEM-QTDE (WS-IDX-TEMP)                   
092700         MOVE ZERO    TO WS-TMP-ITEM-QTDE (WS-IDX-TEMP)                   
092800         MOVE ZERO    TO WS-TMP-CLIENT-ID (WS-IDX-TEMP)                   
092900         ADD 1 TO WS-CONT-CONFIRMADOS                                     
093000         PERFORM P469-GRAVA-CONFIRM-OK THRU P469-FIM                      
093100     ELSE                                                                 
093200         IF NOT FLAG-TEMP-ACHADO                                          
093300             MOVE "NO TEMP ORDER FOR CLIENT."  TO WS-MENSAGEM-ERRO        
093400         ELSE                                                             
093500             MOVE "TEMP ORDER HAS NO ITEMS."   TO WS-MENSAGEM-ERRO        
093600         END-IF                                                           
093700         ADD 1 TO WS-CONT-REJEITADOS                                      
093800         PERFORM P470-GRAVA-CONFIRM-ERRO THRU P470-FIM                    
093900     END-IF.                                                              
094000*                                                                         
094100 P450-FIM.                                                                
094200*                                                                         
094300 P451-BUSCA-PEDIDO-TEMP-SO.                                               
094400*                                                                         
094500     IF WS-TMP-CLIENT-ID (WS-IDX-TEMP) = FD-TRX-CLIENT-ID                 
094600         SET FLAG-TEMP-ACHADO TO TRUE                                     
094700     END-IF.                                                              
094800*                                                                         
094900 P451-FIM.                                                                
095000*                                                                         
095100 P455-ATRIBUI-PEDIDO.                                                     
095200*                                                                         
095300*    R8 - ASSIGN THE ORDER AN ID, DATE, STATUS AND CLOSURE DATE.          
095400*                                                                         
095500     SET WS-IDX-PEDIDO TO WS-PEDIDO-QTDE.                                 
095600     SET WS-IDX-PEDIDO UP BY 1.                                           
095700     SET WS-PEDIDO-QTDE TO WS-IDX-PEDIDO.                                 
095800*                                                                         
095900     MOVE WS-PROX-ORDER-ID   TO WS-TB-ORD-ID (WS-IDX-PEDIDO).             
096000     ADD 1                   TO WS-PROX-ORDER-ID.                         
096100     MOVE FD-TRX-CLIENT-ID   TO                                           
096200         WS-TB-ORD-CLIENT-ID (WS-IDX-PEDIDO).                             
096300     MOVE WS-DATA-SISTEMA    TO WS-TB-ORD-DATE (WS-IDX-PEDIDO).           
096400     MOVE "CONFIRMED"        TO WS-TB-ORD-STATUS (WS-IDX-PEDIDO).         
096500     MOVE WS-TOTAL-CALCULADO TO                                           
096600         WS-TB-ORD-TOTAL-PRICE (WS-IDX-PEDIDO).                           
096700*                                                                         
096800     MOVE WS-DATA-SISTEMA      TO WS-CALL-ORD-DATE.                       
096900     CALL "WHSP0901" USING WS-CALL-ORD-DATE                               
097000                            WS-CALL-DELAY-DIAS                            
097100                            WS-CALL-CLOSURE-DATE.                         
097200     MOVE WS-CALL-CLOSURE-DATE TO                                         
097300         WS-TB-ORD-CLOSURE-DATE (WS-IDX-PEDIDO).                          
097400*                                                                         
097500     PERFORM P456-ORDENA-PEDIDO-NOVO THRU P456-FIM.                       
097600*                                                                         
097700 P455-FIM.                                                                
097800*                                                                         
097900*    FILES - PEDIDO-NOVO MUST STAY SORTED BY ORD-CLIENT-ID,               
098000*    ORD-ID.  BUBBLE THE JUST-APPENDED ORDER BACK OVER ANY                
098100*    ROWS IT IS OUT OF SEQUENCE WITH, SAME SWAP-BUFFER TRICK              
098200*    AS WHSP0400'S P570-COMPARA-TROCA.  TICKET 3402.                      
098300*                                                                         
098400 P456-ORDENA-PEDIDO-NOVO.                                                 
098500*                                                                         
098600     SET FLAG-PEDIDO-TROCOU TO TRUE.                                      
098700*                                                                         
098800     PERFORM P457-SOBE-UMA-POSICAO THRU P457-FIM                          
098900         UNTIL WS-IDX-PEDIDO = 1                                          
099000            OR NOT FLAG-PEDIDO-TROCOU.                                    
099100*                                                                         
099200 P456-FIM.                                                                
099300*                                                                         
099400 P457-SOBE-UMA-POSICAO.                                                   
099500*                                                                         
099600     MOVE "N" TO WS-PEDIDO-TROCOU.                                        
099700     SET WS-IDX-PEDIDO-ANT TO WS-IDX-PEDIDO.                              
099800     SET WS-IDX-PEDIDO-ANT DOWN BY 1.                                     
099900*                                                                         
100000     EVALUATE TRUE                                                        
100100         WHEN WS-TB-ORD-CLIENT-ID (WS-IDX-PEDIDO-ANT) >                   
100200                  WS-TB-ORD-CLIENT-ID (WS-IDX-PEDIDO)                     
100300             SET FLAG-PEDIDO-TROCOU TO TRUE                               
100400         WHEN WS-TB-ORD-CLIENT-ID (WS-IDX-PEDIDO-ANT) =                   
100500                  WS-TB-ORD-CLIENT-ID (WS-IDX-PEDIDO)                     
100600              AND WS-TB-ORD-ID (WS-IDX-PEDIDO-ANT) >                      
100700                  WS-TB-ORD-ID (WS-IDX-PEDIDO)                            
100800             SET FLAG-PEDIDO-TROCOU TO TRUE                               
100900         WHEN OTHER                                                       
101000             CONTINUE                                                     
101100     END-EVALUATE.                                                        
101200*                                                                         
101300     IF FLAG-PEDIDO-TROCOU                                                
101400         MOVE WS-PEDIDO-LINHA (WS-IDX-PEDIDO)     TO                      
101500             WS-PED-LINHA-AUX                                             
101600         MOVE WS-PEDIDO-LINHA (WS-IDX-PEDIDO-ANT) TO                      
101700             WS-PEDIDO-LINHA (WS-IDX-PEDIDO)                              
101800         MOVE WS-PED-LINHA-AUX TO                                         
101900             WS-PEDIDO-LINHA (WS-IDX-PEDIDO-ANT)                          
102000         SET WS-IDX-PEDIDO DOWN BY 1                                      
102100     END-IF.                                                              
102200*                                                                         
102300 P457-FIM.                                                                
102400*                                                                         
102500 P460-DEDUZ-ESTOQUE.                                                      
102600*                                                                         
102700*    R9 - EVERY ITEM QTY IS DEDUCTED FROM MAIN WAREHOUSE STOCK.           
102800*                                                                         
102900     MOVE "N" TO WS-ACHOU-ESTOQUE.                                        
103000*                                                                         
103100     PERFORM P461-BUSCA-ESTOQUE-PRINCIPAL THRU P461-FIM                   
103200         VARYING WS-IDX-ESTOQUE FROM 1 BY 1                               
103300             UNTIL WS-IDX-ESTOQUE > WS-ESTOQUE-QTDE                       
103400                OR FLAG-ESTOQUE-ACHADO.                                   
103500*                                                                         
103600     SET WS-IDX-ITEM TO WS-ITEM-QTDE.                                     
103700     SET WS-IDX-ITEM UP BY 1.                                             
103800     SET WS-ITEM-QTDE TO WS-IDX-ITEM.                                     
103900     MOVE WS-TB-ORD-ID (WS-IDX-PEDIDO) TO                                 
104000         WS-TB-ITM-ORD-ID (WS-IDX-ITEM).                                  
104100     MOVE WS-TMP-ITM-PROD-ID (WS-IDX-TEMP WS-IDX-TEMP-ITEM)               
104200         TO WS-TB-ITM-PROD-ID (WS-IDX-ITEM).                              
104300     MOVE WS-TMP-ITM-QTY (WS-IDX-TEMP WS-IDX-TEMP-ITEM)                   
104400         TO WS-TB-ITM-QTY (WS-IDX-ITEM).                                  
104500*                                                                         
104600     SUBTRACT WS-TMP-ITM-QTY (WS-IDX-TEMP WS-IDX-TEMP-ITEM)               
104700         FROM WS-TB-SECT-USED-CAP (WS-SUBS-SETOR-PRINCIPAL).              
104800     ADD 1 TO WS-CONT-ITENS-DEDUZIDOS.                                    
104900*                                                                         
105000 P460-FIM.                                                                
105100*                                                                         
105200 P461-BUSCA-ESTOQUE-PRINCIPAL.                                            
105300*                                                                         
105400     IF WS-TB-STK-SECT-ID (WS-IDX-ESTOQUE) = WS-MAIN-SECTOR-ID            
105500             AND WS-TB-STK-PROD-ID (WS-IDX-ESTOQUE) =                     
105600                 WS-TMP-ITM-PROD-ID (WS-IDX-TEMP WS-IDX-TEMP-ITEM)        
105700         SET FLAG-ESTOQUE-ACHADO TO TRUE                                  
105800         SUBTRACT WS-TMP-ITM-QTY (WS-IDX-TEMP WS-IDX-TEMP-ITEM)           
105900             FROM WS-TB-STK-QTY (WS-IDX-ESTOQUE)                          
106000     END-IF.                                                              
106100*                                                                         
106200 P461-FIM.                                                                
106300*                                                                         
106400 P469-GRAVA-CONFIRM-OK.                                                   
106500*                                                                         
106600     MOVE "CONFIRM"             TO WS-DET-TRX-TYPE.                       
106700     MOVE FD-TRX-CLIENT-ID      TO WS-DET-CLIENT-ID.                      
106800     MOVE WS-TB-ORD-ID (WS-IDX-PEDIDO)  TO WS-DET-ORDER-ID.               
106900     MOVE "ORDER CONFIRMED."    TO WS-DET-RESULTADO.                      
107000     WRITE REG-REPORT           FROM WS-LST-DET-OK.                       
107100*                                                                         
107200 P469-FIM.                                                                
107300*                                                                         
107400 P470-GRAVA-CONFIRM-ERRO.                                                 
107500*                                                                         
107600     MOVE "CONFIRM"             TO WS-DET-TRX-TYPE.                       
107700     MOVE FD-TRX-CLIENT-ID      TO WS-DET-CLIENT-ID.                      
107800     MOVE ZERO                  TO WS-DET-ORDER-ID.                       
107900     MOVE WS-MENSAGEM-ERRO      TO WS-DET-RESULTADO.                      
108000     WRITE REG-REPORT           FROM WS-LST-DET-OK.                       
108100*                                                                         
108200 P470-FIM.                                                                
108300*                                                                         
108400 P800-GRAVA-MASTERS.                                                      
108500*                                                                         
108600     PERFORM P810-GRAVA-SETORES THRU P810-FIM.                            
108700     PERFORM P820-GRAVA-ESTOQUE THRU P820-FIM.                            
108800     PERFORM P830-GRAVA-PEDIDOS THRU P830-FIM.                            
108900     PERFORM P840-GRAVA-ITENS THRU P840-FIM.                              
109000*                                                                         
109100     MOVE WS-CONT-LIDOS           TO WS-LST-TOT-LIDOS.                    
109200     MOVE WS-CONT-ADD-OK          TO WS-LST-TOT-ADD.                      
109300     MOVE WS-CONT-CONFIRMADOS     TO WS-LST-TOT-CONFIRMADOS.              
109400     MOVE WS-CONT-REJEITADOS      TO WS-LST-TOT-REJEITADOS.               
109500*                                                                         
109600     WRITE REG-REPORT    FROM WS-LST-LINHA.                               
109700     WRITE REG-REPORT    FROM WS-LST-FINAL.                               
109800     WRITE REG-REPORT    FROM WS-LST-FINAL-2.                             
109900*                                                                         
110000 P800-FIM.                                                                
110100*                                                                         
110200 P810-GRAVA-SETORES.                                                      
110300*                                                                         
110400     PERFORM P815-GRAVA-1-SETOR THRU P815-FIM                             
110500         VARYING WS-IDX-SETOR FROM 1 BY 1                                 
110600             UNTIL WS-IDX-SETOR > WS-SETOR-QTDE.                          
110700*                                                                         
110800 P810-FIM.                                                                
110900*                                                                         
111000 P815-GRAVA-1-SETOR.                                                      
111100*                                                                         
111200     MOVE WS-TB-SECT-ID (WS-IDX-SETOR)        TO SECT-ID.                 
111300     MOVE WS-TB-SECT-NAME (WS-IDX-SETOR)      TO SECT-NAME.               
111400     MOVE WS-TB-SECT-MAX-CAP (WS-IDX-SETOR)   TO SECT-MAX-CAP.            
111500     MOVE WS-TB-SECT-USED-CAP (WS-IDX-SETOR)  TO SECT-USED-CAP.           
111600     WRITE FD-REG-SETOR-NOVO    FROM WS-REG-SETOR.                        
111700*                                                                         
111800 P815-FIM.                                                                
111900*                                                                         
112000 P820-GRAVA-ESTOQUE.                                                      
112100*                                                                         
112200     PERFORM P825-GRAVA-1-ESTOQUE THRU P825-FIM                           
112300         VARYING WS-IDX-ESTOQUE FROM 1 BY 1                               
112400             UNTIL WS-IDX-ESTOQUE > WS-ESTOQUE-QTDE.                      
112500*                                                                         
112600 P820-FIM.                                                                
112700*                                                                         
112800 P825-GRAVA-1-ESTOQUE.                                                    
112900*                                                                         
113000     MOVE WS-TB-STK-SECT-ID (WS-IDX-ESTOQUE)  TO STK-SECT-ID.             
113100     MOVE WS-TB-STK-PROD-ID (WS-IDX-ESTOQUE)  TO STK-PROD-ID.             
113200     MOVE WS-TB-STK-QTY (WS-IDX-ESTOQUE)      TO STK-QTY.                 
113300     WRITE FD-REG-ESTOQUE-NOVO  FROM WS-REG-ESTOQUE.                      
113400*                                                                         
113500 P825-FIM.                                                                
113600*                                                                         
113700 P830-GRAVA-PEDIDOS.                                                      
113800*                                                                         
113900     PERFORM P835-GRAVA-1-PEDIDO THRU P835-FIM                            
114000         VARYING WS-IDX-PEDIDO FROM 1 BY 1                                
114100             UNTIL WS-IDX-PEDIDO > WS-PEDIDO-QTDE.                        
114200*                                                                         
114300 P830-FIM.                                                                
114400*                                                                         
114500 P835-GRAVA-1-PEDIDO.                                                     
114600*                                                                         
114700     MOVE WS-TB-ORD-ID (WS-IDX-PEDIDO)          TO ORD-ID.                
114800     MOVE WS-TB-ORD-CLIENT-ID (WS-IDX-PEDIDO)   TO ORD-CLIENT-ID.         
114900     MOVE WS-TB-ORD-DATE (WS-IDX-PEDIDO)        TO ORD-DATE.              
115000     MOVE WS-TB-ORD-TOTAL-PRICE (WS-IDX-PEDIDO) TO                        
115100         ORD-TOTAL-PRICE.                                                 
115200     MOVE WS-TB-ORD-STATUS (WS-IDX-PEDIDO)      TO ORD-STATUS.            
115300     MOVE WS-TB-ORD-CLOSURE-DATE (WS-IDX-PEDIDO) TO                       
115400         ORD-CLOSURE-DATE.                                                
115500     WRITE FD-REG-PEDIDO-NOVO  FROM WS-REG-PEDIDO.                        
115600*                                                                         
115700 P835-FIM.                                                                
115800*                                                                         
115900 P840-GRAVA-ITENS.                                                        
116000*                                                                         
116100     PERFORM P845-GRAVA-1-ITEM THRU P845-FIM                              
116200         VARYING WS-IDX-ITEM FROM 1 BY 1                                  
116300             UNTIL WS-IDX-ITEM > WS-ITEM-QTDE.                            
116400*                                                                         
116500 P840-FIM.                                                                
116600*                                                                         
116700 P845-GRAVA-1-ITEM.                                                       
116800*                                                                         
116900     MOVE WS-TB-ITM-ORD-ID (WS-IDX-ITEM)   TO ITM-ORD-ID.                 
117000     MOVE WS-TB-ITM-PROD-ID (WS-IDX-ITEM)  TO ITM-PROD-ID.                
117100     MOVE WS-TB-ITM-QTY (WS-IDX-ITEM)      TO ITM-QTY.                    
117200     WRITE FD-REG-ITEM-NOVO    FROM WS-REG-ITEM-PEDIDO.                   
117300*                                                                         
117400 P845-FIM.                                                                
117500*                                                                         
117600 P900-FIM.                                                                
117700     CLOSE   TRANSACAO-PEDIDO                                             
117800             PRODUTO                                                      
117900             CLIENTE                                                      
118000             SETOR-OLD                                                    
118100             SETOR-NOVO                                                   
118200             ESTOQUE-OLD                                                  
118300             ESTOQUE-NOVO                                                 
118400             PEDIDO-OLD                                                   
118500             PEDIDO-NOVO                                                  
118600             ITEM-PEDIDO-OLD                                              
118700             ITEM-PEDIDO-NOVO                                             
118800             PARM-FECHAMENTO                                              
118900             WHSO0200.                                                    
119000     GOBACK.                                                              
119100 END PROGRAM WHSP0200.                                                    
