000100*****************************************************************         
000200*AUTHOR:        R. J. HOLLOWAY                                            
000300*INSTALLATION:  MAPLE HOLLOW WAREHOUSING - DATA PROCESSING                
000400*DATE-WRITTEN:  11/04/1992                                                
000500*DATE-COMPILED:                                                           
000600*SECURITY:      CONFIDENTIAL - INTERNAL USE ONLY                          
000700*PURPOSE:       DAILY DELIVERY-PLACEMENT BATCH.  READS THE                
000800*               DELIVERY TRANSACTION FILE, PLACES ARRIVING                
000900*               PRODUCT INTO A WAREHOUSE SECTOR SUBJECT TO                
001000*               CAPACITY, ADDS UNKNOWN PRODUCTS TO THE CATALOG,           
001100*               AND REWRITES THE SECTOR / SECTOR-STOCK MASTERS.           
001200*****************************************************************         
001300*MAINT HISTORY                                                            
001400*  11/04/1992  RJH   ORIGINAL PROGRAM, REPLACES MANUAL STOCK              
001500*                    CARDS USED BY THE RECEIVING DOCK.                    
001600*  02/09/1993  RJH   ADDED AUTO-ADD-NEW-PRODUCT LOGIC, TICKET 140.        
001700*  17/01/1995  RJH   SECT-USED-CAP NOW MAINTAINED HERE INSTEAD OF         
001800*                    BY A SEPARATE NIGHTLY RECALC JOB, TICKET 233.        
001900*  14/03/1997  DWC   FIXED REJECT COUNT NOT INCREMENTING WHEN             
002000*                    SECTOR NOT FOUND, TICKET 612.                        
002100*  23/06/1999  DWC   Y2K REVIEW - NO TWO-DIGIT YEAR FIELDS IN THIS        
002200*                    PROGRAM, NO CHANGE REQUIRED.  TKT 1999-0231.         
002300*  09/03/2002  MLP   SECTOR NAME NOW FORCED UPPER-CASE ON COMPARE         
002400*                    AND ON STORE PER WAREHOUSE OPS REQUEST, TKT          
002500*                    2041.                                                
002600*  14/08/2003  MLP   ADDED TOTAL UNITS PLACED TO THE CLOSING              
002700*                    REPORT LINE, TICKET 2244.                            
002800*  30/06/2008  GKT   REWORKED FILE HANDLING TO OLD-MASTER /               
002900*                    NEW-MASTER SHAPE - SECTOR AND STOCK FILES ARE        
003000*                    NOW PLAIN SEQUENTIAL, NOT INDEXED.  TKT 3105.        
003100*  14/11/2012  MLP   SECTOR AND STOCK WORKING-STORAGE AREAS NOW           
003200*                    COPY THE SHARED LAYOUTS INSTEAD OF RETYPING          
003300*                    THEM, AND SECTOR MASTER RECORDS WIDENED 38 TO        
003400*                    40 BYTES TO MATCH THE COPYBOOK.  TICKET 3481.        
003500*****************************************************************         
003600 IDENTIFICATION DIVISION.                                                 
003700 PROGRAM-ID.    WHSP0100.                                                 
003800 AUTHOR.        R. J. HOLLOWAY.                                           
003900 INSTALLATION.  MAPLE HOLLOW WAREHOUSING.                                 
004000 DATE-WRITTEN.  11/04/1992.                                               
004100 DATE-COMPILED.                                                           
004200 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.                         
004300*                                                                         
004400 ENVIRONMENT DIVISION.                                                    
004500 CONFIGURATION SECTION.                                                   
004600 SPECIAL-NAMES.                                                           
004700     C01 IS TOP-OF-FORM.                                                  
004800*                                                                         
004900 INPUT-OUTPUT SECTION.                                                    
005000 FILE-CONTROL.                                                            
005100*                                                                         
005200     SELECT ENTREGAS ASSIGN TO                                            
005300         "MAPLE-WHSE.DELIVERY.DATA"                                       
005400             ORGANIZATION   IS SEQUENTIAL                                 
005500             ACCESS         IS SEQUENTIAL                                 
005600             FILE STATUS    IS WS-FS-ENTREGAS.                            
005700*                                                                         
005800     SELECT PRODUTO-OLD ASSIGN TO                                         
005900         "MAPLE-WHSE.PRODUCT.MASTER.OLD"                                  
006000             ORGANIZATION   IS SEQUENTIAL                                 
006100             ACCESS         IS SEQUENTIAL                                 
006200             FILE STATUS    IS WS-FS-PRODUTO-OLD.                         
006300*                                                                         
006400     SELECT PRODUTO-NOVO ASSIGN TO                                        
006500         "MAPLE-WHSE.PRODUCT.MASTER.NEW"                                  
006600             ORGANIZATION   IS SEQUENTIAL                                 
006700             ACCESS         IS SEQUENTIAL                                 
006800             FILE STATUS    IS WS-FS-PRODUTO-NOVO.                        
006900*                                                                         
007000     SELECT SETOR-OLD ASSIGN TO                                           
007100         "MAPLE-WHSE.SECTOR.MASTER.OLD"                                   
007200             ORGANIZATION   IS SEQUENTIAL                                 
007300             ACCESS         IS SEQUENTIAL                                 
007400             FILE STATUS    IS WS-FS-SETOR-OLD.                           
007500*                                                                         
007600     SELECT SETOR-NOVO ASSIGN TO                                          
007700         "MAPLE-WHSE.SECTOR.MASTER.NEW"                                   
007800             ORGANIZATION   IS SEQUENTIAL                                 
007900             ACCESS         IS SEQUENTIAL                                 
008000             FILE STATUS    IS WS-FS-SETOR-NOVO.                          
008100*                                                                         
008200     SELECT ESTOQUE-OLD ASSIGN TO                                         
008300         "MAPLE-WHSE.SECTOR.STOCK.OLD"                                    
008400             ORGANIZATION   IS SEQUENTIAL                                 
008500             ACCESS         IS SEQUENTIAL                                 
008600             FILE STATUS    IS WS-FS-ESTOQUE-OLD.                         
008700*                                                                         
008800     SELECT ESTOQUE-NOVO ASSIGN TO                                        
008900         "MAPLE-WHSE.SECTOR.STOCK.NEW"                                    
009000             ORGANIZATION   IS SEQUENTIAL                                 
009100             ACCESS         IS SEQUENTIAL                                 
009200             FILE STATUS    IS WS-FS-ESTOQUE-NOVO.                        
009300*                                                                         
009400     SELECT WHSO0100 ASSIGN TO                                            
009500         "MAPLE-WHSE.WHSP0100.REPORT"                                     
009600             ORGANIZATION   IS LINE SEQUENTIAL                            
009700             ACCESS         IS SEQUENTIAL.                                
009800*                                                                         
009900 DATA DIVISION.                                                           
010000 FILE SECTION.                                                            
010100*                                                                         
010200 FD  ENTREGAS.                                                            
010300 01  FD-REGISTRO-ENTREGA.                                                 
010400     05  FD-DLV-PROD-CODE            PIC X(10).                           
010500     05  FD-DLV-PROD-NAME            PIC X(30).                           
010600     05  FD-DLV-PROD-PRICE           PIC S9(7)V99.                        
010700     05  FD-DLV-PRICE-SPLIT REDEFINES FD-DLV-PROD-PRICE.                  
010800         10  FD-DLV-PRICE-WHOLE      PIC S9(7).                           
010900         10  FD-DLV-PRICE-CENTS      PIC 99.                              
011000     05  FD-DLV-QTY                  PIC 9(7).                            
011100     05  FD-DLV-AMT-PLACED           PIC 9(7).                            
011200     05  FD-DLV-SECT-ID              PIC 9(4).                            
011300     05  FILLER                      PIC X(02).                           
011400*                                                                         
011500 FD  PRODUTO-OLD.                                                         
011600     COPY "Copybooks/Produto.cpy".                                        
011700*                                                                         
011800 FD  PRODUTO-NOVO.                                                        
011900 01  FD-REG-PRODUTO-NOVO             PIC X(62).                           
012000*                                                                         
012100 FD  SETOR-OLD.                                                           
012200 01  FD-REG-SETOR-OLD                PIC X(40).                           
012300*                                                                         
012400 FD  SETOR-NOVO.                                                          
012500 01  FD-REG-SETOR-NOVO               PIC X(40).                           
012600*                                                                         
012700 FD  ESTOQUE-OLD.                                                         
012800 01  FD-REG-ESTOQUE-OLD              PIC X(22).                           
012900*                                                                         
013000 FD  ESTOQUE-NOVO.                                                        
013100 01  FD-REG-ESTOQUE-NOVO             PIC X(22).                           
013200*                                                                         
013300 FD  WHSO0100.                                                            
013400 01  REG-REPORT                      PIC X(100).                          
013500*                                                                         
013600 WORKING-STORAGE SECTION.                                                 
013700*                                                                         
013800 01  WS-REG-PRODUTO.                                                      
013900     COPY "Copybooks/Produto.cpy".                                        
014000*                                                                         
014100 01  WS-TABELA-PRODUTOS.                                                  
014200     05  WS-PRODUTO-QTDE             PIC 9(4) COMP.                       
014300     05  WS-PRODUTO-LINHA OCCURS 500 TIMES                                
014400                           INDEXED BY WS-IDX-PRODUTO.                     
014500         10  WS-TB-PROD-ID           PIC 9(9).                            
014600         10  WS-TB-PROD-CODE         PIC X(10).                           
014700         10  WS-TB-PROD-NAME         PIC X(30).                           
014800         10  WS-TB-PROD-PRICE        PIC S9(7)V99.                        
014900         10  WS-TB-PROD-ALTERADO     PIC X(01).                           
015000             88  TB-PROD-ALTERADO    VALUE "S".                           
015100*                                                                         
015200 01  WS-REG-SETOR.                                                        
015300     COPY "Copybooks/Setor.cpy".                                          
015400*                                                                         
015500 01  WS-TABELA-SETORES.                                                   
015600     05  WS-SETOR-QTDE                PIC 9(4) COMP.                      
015700     05  WS-SETOR-LINHA OCCURS 200 TIMES                                  
015800                        INDEXED BY WS-IDX-SETOR                           
015900                                   WS-IDX-SETOR-ANT.                      
016000         10  WS-TB-SECT-ID            PIC 9(4).                           
016100         10  WS-TB-SECT-NAME          PIC X(20).                          
016200         10  WS-TB-SECT-MAX-CAP       PIC 9(7).                           
016300         10  WS-TB-SECT-USED-CAP      PIC 9(7).                           
016400*                                                                         
016500 01  WS-REG-ESTOQUE.                                                      
016600     COPY "Copybooks/EstoqueSetor.cpy".                                   
016700*                                                                         
016800 01  WS-TABELA-ESTOQUE.                                                   
016900     05  WS-ESTOQUE-QTDE              PIC 9(4) COMP.                      
017000     05  WS-ESTOQUE-LINHA OCCURS 2000 TIMES                               
017100                          INDEXED BY WS-IDX-ESTOQUE.                      
017200         10  WS-TB-STK-SECT-ID        PIC 9(4).                           
017300         10  WS-TB-STK-PROD-ID        PIC 9(9).                           
017400         10  WS-TB-STK-QTY            PIC 9(7).                           
017500         10  WS-TB-STK-NOVO           PIC X(01).                          
017600             88  TB-STK-NOVO          VALUE "S".                          
017700*                                                                         
017800 77  WS-FS-ENTREGAS                  PIC X(02).                           
017900     88  WS-FS-ENTREGAS-OK           VALUE "00".                          
018000     88  WS-FS-ENTREGAS-EOF          VALUE "10".                          
018100*                                                                         
018200 77  WS-FS-PRODUTO-OLD               PIC X(02).                           
018300     88  WS-FS-PRODUTO-OLD-OK        VALUE "00".                          
018400*                                                                         
018500 77  WS-FS-PRODUTO-NOVO              PIC X(02).                           
018600     88  WS-FS-PRODUTO-NOVO-OK       VALUE "00".                          
018700*                                                                         
018800 77  WS-FS-SETOR-OLD                 PIC X(02).                           
018900     88  WS-FS-SETOR-OLD-OK          VALUE "00".                          
019000*                                                                         
019100 77  WS-FS-SETOR-NOVO                PIC X(02).                           
019200     88  WS-FS-SETOR-NOVO-OK         VALUE "00".                          
019300*                                                                         
019400 77  WS-FS-ESTOQUE-OLD               PIC X(02).                           
019500     88  WS-FS-ESTOQUE-OLD-OK        VALUE "00".                          
019600*                                                                         
019700 77  WS-FS-ESTOQUE-NOVO              PIC X(02).                           
019800     88  WS-FS-ESTOQUE-NOVO-OK       VALUE "00".                          
019900*                                                                         
020000 77  WS-FIM-DE-ARQUIVO                PIC X(01).                          
020100     88  FLAG-EOF                    VALUE "S".                           
020200*                                                                         
020300 77  WS-PROX-PROD-ID                  PIC 9(9) COMP.                      
020400 77  WS-SUBS-SETOR                    PIC 9(4) COMP.                      
020500 77  WS-SUBS-PRODUTO                  PIC 9(4) COMP.                      
020600 77  WS-SUBS-ESTOQUE                  PIC 9(4) COMP.                      
020700 77  WS-ACHOU-SETOR                   PIC X(01) VALUE "N".                
020800     88  FLAG-SETOR-VALIDO            VALUE "S".                          
020900 77  WS-ACHOU-PRODUTO                 PIC X(01) VALUE "N".                
021000     88  FLAG-PRODUTO-VALIDO          VALUE "S".                          
021100 77  WS-CAPACIDADE-OK                 PIC X(01) VALUE "N".                
021200     88  FLAG-CAPACIDADE-OK           VALUE "S".                          
021300 77  WS-QUANTIDADE-OK                 PIC X(01) VALUE "N".                
021400     88  FLAG-QUANTIDADE-OK           VALUE "S".                          
021500 77  WS-REGISTRO-OK                   PIC X(01) VALUE "N".                
021600     88  FLAG-REGISTRO-OK             VALUE "S".                          
021700*                                                                         
021800 77  WS-CONT-LIDOS                    PIC 9(7) COMP VALUE ZERO.           
021900 77  WS-CONT-COLOCADOS                PIC 9(7) COMP VALUE ZERO.           
022000 77  WS-CONT-REJEITADOS               PIC 9(7) COMP VALUE ZERO.           
022100 77  WS-CONT-UNID-COLOCADAS           PIC 9(9) COMP VALUE ZERO.           
022200*                                                                         
022300 01  WS-CONT-UNID-COLOC-GRP.                                              
022400     05  WS-CONT-UNID-COLOC-DISP      PIC 9(9) VALUE ZERO.                
022500 01  WS-CONT-UNID-COLOC-R REDEFINES WS-CONT-UNID-COLOC-GRP.               
022600     05  WS-UNID-COLOC-HUND           PIC 9(7).                           
022700     05  WS-UNID-COLOC-UNIT           PIC 99.                             
022800*                                                                         
022900 01  WS-DUPL-GRP.                                                         
023000     05  WS-DUPL-DISP                 PIC 9(4) VALUE ZERO.                
023100 01  WS-DUPL-R REDEFINES WS-DUPL-GRP  PIC X(04).                          
023200*                                                                         
023300*    R3 - SECT-NAME IS FORCED TO UPPER-CASE AS EACH SECTOR ROW IS         
023400*    LOADED (SEE P135/P136 BELOW) SO THE MASTER ALWAYS HOLDS THE          
023500*    CANONICAL FORM, AND SO TWO SECTORS WHOSE NAMES DIFFER ONLY BY        
023600*    CASE ARE CAUGHT AS A NAME COLLISION, NOT TREATED AS DISTINCT.        
023700 77  WS-ACHOU-SETOR-DUPL               PIC X(01) VALUE "N".               
023800     88  FLAG-SETOR-NOME-DUPLICADO    VALUE "S".                          
023900 77  WS-CONT-SETOR-NOME-DUPL          PIC 9(4) COMP VALUE ZERO.           
024000*                                                                         
024100 01  WS-MENSAGEM-ERRO                 PIC X(40) VALUE SPACES.             
024200*                                                                         
024300 01  WS-RELATORIO.                                                        
024400     03  WS-LST-CAB-1.                                                    
024500         05  FILLER   PIC X(01) VALUE SPACES.                             
024600         05  FILLER   PIC X(96) VALUE ALL "=".                            
024700         05  FILLER   PIC X(03) VALUE SPACES.                             
024800*                                                                         
024900     03  WS-LST-CAB-2.                                                    
025000         05  FILLER   PIC X(01) VALUE SPACES.                             
025100         05  FILLER   PIC X(11) VALUE "WHSP0100 - ".                      
025200         05  FILLER   PIC X(38) VALUE                                     
025300             "MAPLE HOLLOW WAREHOUSING - DELIVERY PLACEMENT RUN".         
025400         05  FILLER   PIC X(49) VALUE SPACES.                             
025500         05  FILLER   PIC X(01) VALUE SPACES.                             
025600*                                                                         
025700     03  WS-LST-CAB-3.                                                    
025800         05  FILLER   PIC X(01) VALUE SPACES.                             
025900         05  FILLER   PIC X(96) VALUE ALL "=".                            
026000         05  FILLER   PIC X(03) VALUE SPACES.                             
026100*                                                                         
026200     03  WS-LST-CAB-4.                                                    
026300         05  FILLER   PIC X(01) VALUE SPACES.                             
026400         05  FILLER   PIC X(10) VALUE "PROD CODE".                        
026500         05  FILLER   PIC X(01) VALUE SPACES.                             
026600         05  FILLER   PIC X(30) VALUE "PRODUCT NAME".                     
026700         05  FILLER   PIC X(01) VALUE SPACES.                             
026800         05  FILLER   PIC X(06) VALUE "SECTOR".                           
026900         05  FILLER   PIC X(01) VALUE SPACES.                             
027000         05  FILLER   PIC X(10) VALUE "QTY PLACED".                       
027100         05  FILLER   PIC X(01) VALUE SPACES.                             
027200         05  FILLER   PIC X(30) VALUE "RESULT".                           
027300*                                                                         
027400     03  WS-LST-DET-OK.                                                   
027500         05  FILLER               PIC X(01) VALUE SPACES.                 
027600         05  WS-DET-PROD-CODE     PIC X(10) VALUE SPACES.                 
027700         05  FILLER               PIC X(01) VALUE SPACES.                 
027800         05  WS-DET-PROD-NAME     PIC X(30) VALUE SPACES.                 
027900         05  FILLER               PIC X(01) VALUE SPACES.                 
028000         05  WS-DET-SECT-ID       PIC Z(3)9 VALUE ZERO.                   
028100         05  FILLER               PIC X(02) VALUE SPACES.                 
028200         05  WS-DET-QTY-PLACED    PIC Z(6)9 VALUE ZERO.                   
028300         05  FILLER               PIC X(02) VALUE SPACES.                 
028400         05  WS-DET-RESULTADO     PIC X(30) VALUE "PLACED OK.".           
028500*                                                                         
028600     03  WS-LST-DET-ERRO.                                                 
028700         05  FILLER               PIC X(01) VALUE SPACES.                 
028800         05  WS-ERR-PROD-CODE     PIC X(10) VALUE SPACES.                 
028900         05  FILLER               PIC X(01) VALUE SPACES.                 
029000         05  WS-ERR-PROD-NAME     PIC X(30) VALUE SPACES.                 
029100         05  FILLER               PIC X(01) VALUE SPACES.                 
029200         05  WS-ERR-SECT-ID       PIC Z(3)9 VALUE ZERO.                   
029300         05  FILLER               PIC X(02) VALUE SPACES.                 
029400         05  WS-ERR-QTY-PLACED    PIC Z(6)9 VALUE ZERO.                   
029500         05  FILLER               PIC X(02) VALUE SPACES.                 
029600         05  WS-ERR-RESULTADO     PIC X(30) VALUE SPACES.                 
029700*                                                                         
029800     03  WS-LST-LINHA.                                                    
029900         05  FILLER   PIC X(01) VALUE SPACES.                             
030000         05  FILLER   PIC X(96) VALUE ALL "-".                            
030100*                                                                         
030200     03  WS-LST-FINAL.                                                    
030300         05  FILLER                 PIC X(01) VALUE SPACES.               
030400         05  FILLER                 PIC X(20) VALUE                       
030500             "DELIVERIES READ.....".                                      
030600         05  WS-LST-TOT-LIDOS       PIC Z(6)9 VALUE ZERO.                 
030700         05  FILLER                 PIC X(05) VALUE SPACES.               
030800         05  FILLER                 PIC X(20) VALUE                       
030900             "DELIVERIES PLACED...".                                      
031000         05  WS-LST-TOT-COLOCADOS   PIC Z(6)9 VALUE ZERO.                 
031100         05  FILLER                 PIC X(05) VALUE SPACES.               
031200         05  FILLER                 PIC X(20) VALUE                       
031300             "DELIVERIES REJECTED.".                                      
031400         05  WS-LST-TOT-REJEITADOS  PIC Z(6)9 VALUE ZERO.                 
031500*                                                                         
031600     03  WS-LST-FINAL-2.                                                  
031700         05  FILLER                 PIC X(01) VALUE SPACES.               
031800         05  FILLER                 PIC X(25) VALUE                       
031900             "TOTAL UNITS PLACED......".                                  
032000         05  WS-LST-TOT-UNIDADES    PIC Z(8)9 VALUE ZERO.                 
032100*                                                                         
032200*    09/03/2002  MLP  TKT 2041 - SECTOR NAME CASE COLLISIONS NOW          
032300*                      COUNTED ON THE CLOSING REPORT, SEE R3.             
032400     03  WS-LST-FINAL-3.                                                  
032500         05  FILLER                 PIC X(01) VALUE SPACES.               
032600         05  FILLER                 PIC X(25) VALUE                       
032700             "SECTOR NAME COLLISIONS..".                                  
032800         05  WS-LST-TOT-SETOR-DUPL  PIC Z(3)9 VALUE ZERO.                 
032900*                                                                         
033000 PROCEDURE DIVISION.                                                      
033100*                                                                         
033200 MAIN-PROCEDURE.                                                          
033300*                                                                         
033400     PERFORM P100-INICIALIZA THRU P100-FIM.                               
033500*                                                                         
033600     PERFORM P400-PROCESSA-ENTREGA THRU P400-FIM                          
033700         UNTIL FLAG-EOF.                                                  
033800*                                                                         
033900     PERFORM P800-GRAVA-MASTERS THRU P800-FIM.                            
034000*                                                                         
034100     PERFORM P900-FIM.                                                    
034200*                                                                         
034300 P100-INICIALIZA.                                                         
034400*                                                                         
034500     MOVE "N"                TO WS-FIM-DE-ARQUIVO.                        
034600     MOVE ZERO               TO WS-CONT-LIDOS                             
034700                                 WS-CONT-COLOCADOS                        
034800                                 WS-CONT-REJEITADOS                       
034900                                 WS-CONT-UNID-COLOCADAS                   
035000                                 WS-PRODUTO-QTDE                          
035100                                 WS-SETOR-QTDE                            
035200                                 WS-ESTOQUE-QTDE                          
035300                                 WS-PROX-PROD-ID.                         
035400*                                                                         
035500     PERFORM P110-ABRE-ARQUIVOS THRU P110-FIM.                            
035600     PERFORM P120-CARREGA-PRODUTOS THRU P120-FIM.                         
035700     PERFORM P130-CARREGA-SETORES THRU P130-FIM.                          
035800     PERFORM P140-CARREGA-ESTOQUE THRU P140-FIM.                          
035900*                                                                         
036000     WRITE REG-REPORT    FROM WS-LST-CAB-1.                               
036100     WRITE REG-REPORT    FROM WS-LST-CAB-2.                               
036200     WRITE REG-REPORT    FROM WS-LST-CAB-3.                               
036300     WRITE REG-REPORT    FROM WS-LST-CAB-4.                               
036400     WRITE REG-REPORT    FROM WS-LST-LINHA.                               
036500*                                                                         
036600 P100-FIM.                                                                
036700*                                                                         
036800 P110-ABRE-ARQUIVOS.                                                      
036900*                                                                         
037000     OPEN INPUT  ENTREGAS.                                                
037100     OPEN INPUT  PRODUTO-OLD.                                             
037200     OPEN OUTPUT PRODUTO-NOVO.                                            
037300     OPEN INPUT  SETOR-OLD.                                               
037400     OPEN OUTPUT SETOR-NOVO.                                              
037500     OPEN INPUT  ESTOQUE-OLD.                                             
037600     OPEN OUTPUT ESTOQUE-NOVO.                                            
037700     OPEN OUTPUT WHSO0100.                                                
037800*                                                                         
037900     IF NOT WS-FS-ENTREGAS-OK THEN                                        
038000         DISPLAY "WHSP0100 - ERROR OPENING ENTREGAS, FS: "                
038100                 WS-FS-ENTREGAS                                           
038200         PERFORM P900-FIM                                                 
038300     END-IF.                                                              
038400*                                                                         
038500 P110-FIM.                                                                
038600*                                                                         
038700 P120-CARREGA-PRODUTOS.                                                   
038800*                                                                         
038900     PERFORM P125-LE-PRODUTO THRU P125-FIM                                
039000         UNTIL FLAG-EOF.                                                  
039100*                                                                         
039200     ADD 1 TO WS-PROX-PROD-ID.                                            
039300     MOVE "N" TO WS-FIM-DE-ARQUIVO.                                       
039400*                                                                         
039500 P120-FIM.                                                                
039600*                                                                         
039700 P125-LE-PRODUTO.                                                         
039800*                                                                         
039900     READ PRODUTO-OLD INTO WS-REG-PRODUTO                                 
040000         AT END                                                           
040100             SET FLAG-EOF TO TRUE                                         
040200         NOT AT END                                                       
040300             SET WS-IDX-PRODUTO TO WS-PRODUTO-QTDE                        
040400             SET WS-IDX-PRODUTO UP BY 1                                   
040500             SET WS-PRODUTO-QTDE TO WS-IDX-PRODUTO                        
040600             MOVE PROD-ID     TO WS-TB-PROD-ID (WS-IDX-PRODUTO)           
040700             MOVE PROD-CODE   TO WS-TB-PROD-CODE (WS-IDX-PRODUTO)         
040800             MOVE PROD-NAME   TO WS-TB-PROD-NAME (WS-IDX-PRODUTO)         
040900             MOVE PROD-PRICE  TO WS-TB-PROD-PRICE (WS-IDX-PRODUTO)        
041000             MOVE "N"         TO WS-TB-PROD-ALTERADO                      
041100                                            (WS-IDX-PRODUTO)              
041200             IF PROD-ID > WS-PROX-PROD-ID                                 
041300                 MOVE PROD-ID TO WS-PROX-PROD-ID                          
041400             END-IF                                                       
041500     END-READ.                                                            
041600*                                                                         
041700 P125-FIM.                                                                
041800*                                                                         
041900 P130-CARREGA-SETORES.                                                    
042000*                                                                         
042100     PERFORM P135-LE-SETOR THRU P135-FIM                                  
042200         UNTIL FLAG-EOF.                                                  
042300*                                                                         
042400     MOVE "N" TO WS-FIM-DE-ARQUIVO.                                       
042500*                                                                         
042600 P130-FIM.                                                                
042700*                                                                         
042800*    09/03/2002  MLP  TKT 2041 - R3, SECTOR NAME FORCED UPPER-CASE        
042900*                      ON LOAD BELOW SO IT IS ALWAYS STORED AS THE        
043000*                      CANONICAL FORM, AND COMPARED CASE-                 
043100*                      INSENSITIVELY IN P136.                             
043200 P135-LE-SETOR.                                                           
043300*                                                                         
043400     READ SETOR-OLD INTO WS-REG-SETOR                                     
043500         AT END                                                           
043600             SET FLAG-EOF TO TRUE                                         
043700         NOT AT END                                                       
043800             SET WS-IDX-SETOR TO WS-SETOR-QTDE                            
043900             SET WS-IDX-SETOR UP BY 1                                     
044000             SET WS-SETOR-QTDE TO WS-IDX-SETOR                            
044100             MOVE SECT-ID      TO WS-TB-SECT-ID (WS-IDX-SETOR)            
044200             MOVE SECT-NAME  TO WS-TB-SECT-NAME (WS-IDX-SETOR)            
044300             INSPECT WS-TB-SECT-NAME (WS-IDX-SETOR)                       
044400                 CONVERTING "abcdefghijklmnopqrstuvwxyz"                  
044500                         TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"                  
044600             MOVE SECT-MAX-CAP                                            
044700                             TO WS-TB-SECT-MAX-CAP (WS-IDX-SETOR)         
044800             MOVE SECT-USED-CAP                                           
044900                            TO WS-TB-SECT-USED-CAP (WS-IDX-SETOR)         
045000             PERFORM P136-VERIFICA-NOME-SETOR THRU P136-FIM               
045100     END-READ.                                                            
045200*                                                                         
045300 P135-FIM.                                                                
045400*                                                                         
045500*    R3 - THE NAME JUST LOADED (FORCED UPPER-CASE ABOVE) IS NOW           
045600*    COMPARED AGAINST EVERY OTHER SECTOR ALREADY IN THE TABLE.            
045700*    DIFFERENT SECTOR IDS SHARING ONE NAME, ONCE BOTH SIDES ARE           
045800*    UPPER-CASE, IS A MASTER-DATA COLLISION - COUNTED AND FLAGGED         
045900*    TO THE CONSOLE FOR WAREHOUSE OPS TO FIX, NOT REJECTED HERE.          
046000 P136-VERIFICA-NOME-SETOR.                                                
046100*                                                                         
046200     MOVE "N" TO WS-ACHOU-SETOR-DUPL.                                     
046300*                                                                         
046400     IF WS-IDX-SETOR > 1                                                  
046500         PERFORM P137-COMPARA-NOME-SETOR THRU P137-FIM                    
046600             VARYING WS-IDX-SETOR-ANT FROM 1 BY 1                         
046700                 UNTIL WS-IDX-SETOR-ANT >= WS-IDX-SETOR                   
046800                    OR FLAG-SETOR-NOME-DUPLICADO                          
046900     END-IF.                                                              
047000*                                                                         
047100     IF FLAG-SETOR-NOME-DUPLICADO                                         
047200         ADD 1 TO WS-CONT-SETOR-NOME-DUPL                                 
047300         DISPLAY "WHSP0100 - DUPLICATE SECTOR NAME (CASE-"                
047400                 "INSENSITIVE) BETWEEN SECT-ID "                          
047500                 WS-TB-SECT-ID (WS-IDX-SETOR-ANT) " AND "                 
047600                 WS-TB-SECT-ID (WS-IDX-SETOR)                             
047700     END-IF.                                                              
047800*                                                                         
047900 P136-FIM.                                                                
048000*                                                                         
048100 P137-COMPARA-NOME-SETOR.                                                 
048200*                                                                         
048300     IF WS-TB-SECT-NAME (WS-IDX-SETOR-ANT)                                
048400             = WS-TB-SECT-NAME (WS-IDX-SETOR)                             
048500         SET FLAG-SETOR-NOME-DUPLICADO TO TRUE                            
048600     END-IF.                                                              
048700*                                                                         
048800 P137-FIM.                                                                
048900*                                                                         
049000 P140-CARREGA-ESTOQUE.                                                    
049100*                                                                         
049200     PERFORM P145-LE-ESTOQUE THRU P145-FIM                                
049300         UNTIL FLAG-EOF.                                                  
049400*                                                                         
049500     MOVE "N" TO WS-FIM-DE-ARQUIVO.                                       
049600*                                                                         
049700 P140-FIM.                                                                
049800*                                                                         
049900 P145-LE-ESTOQUE.                                                         
050000*                                                                         
050100     READ ESTOQUE-OLD INTO WS-REG-ESTOQUE                                 
050200         AT END                                                           
050300             SET FLAG-EOF TO TRUE                                         
050400         NOT AT END                                                       
050500             SET WS-IDX-ESTOQUE TO WS-ESTOQUE-QTDE                        
050600             SET WS-IDX-ESTOQUE UP BY 1                                   
050700             SET WS-ESTOQUE-QTDE TO WS-IDX-ESTOQUE                        
050800             MOVE STK-SECT-ID                                             
050900                         TO WS-TB-STK-SECT-ID (WS-IDX-ESTOQUE)            
051000             MOVE STK-PROD-ID                                             
051100                         TO WS-TB-STK-PROD-ID (WS-IDX-ESTOQUE)            
051200             MOVE STK-QTY     TO WS-TB-STK-QTY (WS-IDX-ESTOQUE)           
051300             MOVE "N"      TO WS-TB-STK-NOVO (WS-IDX-ESTOQUE)             
051400     END-READ.                                                            
051500*                                                                         
051600 P145-FIM.                                                                
051700*                                                                         
051800 P400-PROCESSA-ENTREGA.                                                   
051900*                                                                         
052000     READ ENTREGAS INTO FD-REGISTRO-ENTREGA                               
052100         AT END                                                           
052200             SET FLAG-EOF TO TRUE                                         
052300         NOT AT END                                                       
052400             ADD 1 TO WS-CONT-LIDOS                                       
052500             SET FLAG-REGISTRO-OK TO TRUE                                 
052600             PERFORM P410-VALIDA-SETOR THRU P410-FIM                      
052700             IF FLAG-SETOR-VALIDO                                         
052800                 PERFORM P420-VALIDA-CAPACIDADE THRU P420-FIM             
052900             END-IF                                                       
053000             IF FLAG-SETOR-VALIDO AND FLAG-CAPACIDADE-OK                  
053100                 PERFORM P430-VALIDA-QUANTIDADE THRU P430-FIM             
053200             END-IF                                                       
053300             IF FLAG-SETOR-VALIDO AND FLAG-CAPACIDADE-OK                  
053400                     AND FLAG-QUANTIDADE-OK                               
053500                 PERFORM P405-VALIDA-PRODUTO THRU P405-FIM                
053600                 PERFORM P440-COLOCA-ESTOQUE THRU P440-FIM                
053700                 ADD 1 TO WS-CONT-COLOCADOS                               
053800                 ADD FD-DLV-AMT-PLACED TO WS-CONT-UNID-COLOCADAS          
053900                 PERFORM P450-GRAVA-OK THRU P450-FIM                      
054000             ELSE                                                         
054100                 ADD 1 TO WS-CONT-REJEITADOS                              
054200                 PERFORM P460-GRAVA-ERRO THRU P460-FIM                    
054300             END-IF                                                       
054400     END-READ.                                                            
054500*                                                                         
054600 P400-FIM.                                                                
054700*                                                                         
054800 P405-VALIDA-PRODUTO.                                                     
054900*                                                                         
055000*    R4 - A PRODUCT NOT YET IN THE CATALOG IS ADDED WITH THE NEXT         
055100*    AVAILABLE PRODUCT ID BEFORE PLACEMENT IS RECORDED.                   
055200*                                                                         
055300     MOVE "N" TO WS-ACHOU-PRODUTO.                                        
055400     MOVE ZERO TO WS-SUBS-PRODUTO.                                        
055500*                                                                         
055600     PERFORM P406-BUSCA-PRODUTO THRU P406-FIM                             
055700         VARYING WS-IDX-PRODUTO FROM 1 BY 1                               
055800             UNTIL WS-IDX-PRODUTO > WS-PRODUTO-QTDE                       
055900                OR FLAG-PRODUTO-VALIDO.                                   
056000*                                                                         
056100     IF NOT FLAG-PRODUTO-VALIDO                                           
056200         SET WS-IDX-PRODUTO TO WS-PRODUTO-QTDE                            
056300         SET WS-IDX-PRODUTO UP BY 1                                       
056400         SET WS-PRODUTO-QTDE TO WS-IDX-PRODUTO                            
056500         MOVE WS-PROX-PROD-ID   TO WS-TB-PROD-ID (WS-IDX-PRODUTO)         
056600         MOVE FD-DLV-PROD-CODE                                            
056700                         TO WS-TB-PROD-CODE (WS-IDX-PRODUTO)              
056800         MOVE FD-DLV-PROD-NAME                                            
056900                         TO WS-TB-PROD-NAME (WS-IDX-PRODUTO)              
057000         MOVE FD-DLV-PROD-PRICE                                           
057100                         TO WS-TB-PROD-PRICE (WS-IDX-PRODUTO)             
057200         MOVE "S"                                                         
057300                         TO WS-TB-PROD-ALTERADO (WS-IDX-PRODUTO)          
057400         ADD 1 TO WS-PROX-PROD-ID                                         
057500         SET WS-SUBS-PRODUTO TO WS-IDX-PRODUTO                            
057600     END-IF.                                                              
057700*                                                                         
057800 P405-FIM.                                                                
057900*                                                                         
058000 P406-BUSCA-PRODUTO.                                                      
058100*                                                                         
058200     IF WS-TB-PROD-CODE (WS-IDX-PRODUTO) = FD-DLV-PROD-CODE               
058300         SET FLAG-PRODUTO-VALIDO TO TRUE                                  
058400         SET WS-SUBS-PRODUTO TO WS-IDX-PRODUTO                            
058500     END-IF.                                                              
058600*                                                                         
058700 P406-FIM.                                                                
058800*                                                                         
058900*    THE DELIVERY TRANSACTION CARRIES THE TARGET SECTOR BY NUMBER         
059000*    (DLV-SECT-ID), NOT BY NAME, SO THE MATCH BELOW IS BY SECT-ID.        
059100*    R3'S UPPER-CASE/CASE-INSENSITIVE HANDLING OF SECT-NAME IS            
059200*    ENFORCED WHEN THE SECTOR MASTER IS LOADED - SEE P135/P136.           
059300 P410-VALIDA-SETOR.                                                       
059400*                                                                         
059500     MOVE "N" TO WS-ACHOU-SETOR.                                          
059600     MOVE ZERO TO WS-SUBS-SETOR.                                          
059700*                                                                         
059800     PERFORM P411-BUSCA-SETOR THRU P411-FIM                               
059900         VARYING WS-IDX-SETOR FROM 1 BY 1                                 
060000             UNTIL WS-IDX-SETOR > WS-SETOR-QTDE                           
060100                OR FLAG-SETOR-VALIDO.                                     
060200*                                                                         
060300     IF NOT FLAG-SETOR-VALIDO                                             
060400         MOVE "SECTOR NOT FOUND." TO WS-MENSAGEM-ERRO                     
060500     END-IF.                                                              
060600*                                                                         
060700 P410-FIM.                                                                
060800*                                                                         
060900 P411-BUSCA-SETOR.                                                        
061000*                                                                         
061100     IF WS-TB-SECT-ID (WS-IDX-SETOR) = FD-DLV-SECT-ID                     
061200         SET FLAG-SETOR-VALIDO TO TRUE                                    
061300         SET WS-SUBS-SETOR TO WS-IDX-SETOR                                
061400     END-IF.                                                              
061500*                                                                         
061600 P411-FIM.                                                                
061700*                                                                         
061800 P420-VALIDA-CAPACIDADE.                                                  
061900*                                                                         
062000*    R1 - USED CAPACITY PLUS AMOUNT PLACED MUST NOT EXCEED MAX            
062100*    CAPACITY.                                                            
062200*                                                                         
062300     MOVE "N" TO WS-CAPACIDADE-OK.                                        
062400*                                                                         
062500     IF WS-TB-SECT-USED-CAP (WS-SUBS-SETOR) + FD-DLV-AMT-PLACED           
062600             <= WS-TB-SECT-MAX-CAP (WS-SUBS-SETOR)                        
062700         SET FLAG-CAPACIDADE-OK TO TRUE                                   
062800     ELSE                                                                 
062900         MOVE "NO PLACE FOR THAT AMOUNT."  TO WS-MENSAGEM-ERRO            
063000     END-IF.                                                              
063100*                                                                         
063200 P420-FIM.                                                                
063300*                                                                         
063400 P430-VALIDA-QUANTIDADE.                                                  
063500*                                                                         
063600*    R2 - AMOUNT PLACED MUST BE > ZERO AND NOT MORE THAN THE              
063700*    QUANTITY DELIVERED.                                                  
063800*                                                                         
063900     MOVE "N" TO WS-QUANTIDADE-OK.                                        
064000*                                                                         
064100     IF FD-DLV-AMT-PLACED > ZERO                                          
064200             AND FD-DLV-AMT-PLACED NOT > FD-DLV-QTY                       
064300         SET FLAG-QUANTIDADE-OK TO TRUE                                   
064400     ELSE                                                                 
064500         MOVE "WRONG AMOUNT TO PLACE."  TO WS-MENSAGEM-ERRO               
064600     END-IF.                                                              
064700*                                                                         
064800 P430-FIM.                                                                
064900*                                                                         
065000 P440-COLOCA-ESTOQUE.                                                     
065100*                                                                         
065200     ADD FD-DLV-AMT-PLACED TO WS-TB-SECT-USED-CAP (WS-SUBS-SETOR).        
065300*                                                                         
065400     MOVE "N" TO WS-ACHOU-PRODUTO.                                        
065500     PERFORM P441-BUSCA-ESTOQUE THRU P441-FIM                             
065600         VARYING WS-IDX-ESTOQUE FROM 1 BY 1                               
065700             UNTIL WS-IDX-ESTOQUE > WS-ESTOQUE-QTDE                       
065800                OR FLAG-PRODUTO-VALIDO.                                   
065900*                                                                         
066000     IF NOT FLAG-PRODUTO-VALIDO                                           
066100         SET WS-IDX-ESTOQUE TO WS-ESTOQUE-QTDE                            
066200         SET WS-IDX-ESTOQUE UP BY 1                                       
066300         SET WS-ESTOQUE-QTDE TO WS-IDX-ESTOQUE                            
066400         MOVE FD-DLV-SECT-ID TO WS-TB-STK-SECT-ID (WS-IDX-ESTOQUE)        
066500         MOVE WS-TB-PROD-ID (WS-SUBS-PRODUTO)                             
066600                             TO WS-TB-STK-PROD-ID (WS-IDX-ESTOQUE)        
066700         MOVE FD-DLV-AMT-PLACED                                           
066800                             TO WS-TB-STK-QTY (WS-IDX-ESTOQUE)            
066900         MOVE "S"            TO WS-TB-STK-NOVO (WS-IDX-ESTOQUE)           
067000     END-IF.                                                              
067100*                                                                         
067200 P440-FIM.                                                                
067300*                                                                         
067400 P441-BUSCA-ESTOQUE.                                                      
067500*                                                                         
067600     IF WS-TB-STK-SECT-ID (WS-IDX-ESTOQUE) = FD-DLV-SECT-ID               
067700         AND WS-TB-STK-PROD-ID (WS-IDX-ESTOQUE)                           
067800             = WS-TB-PROD-ID (WS-SUBS-PRODUTO)                            
067900         SET FLAG-PRODUTO-VALIDO TO TRUE                                  
068000         ADD FD-DLV-AMT-PLACED                                            
068100                 TO WS-TB-STK-QTY (WS-IDX-ESTOQUE)                        
068200     END-IF.                                                              
068300*                                                                         
068400 P441-FIM.                                                                
068500*                                                                         
068600 P450-GRAVA-OK.                                                           
068700*                                                                         
068800     MOVE FD-DLV-PROD-CODE     TO WS-DET-PROD-CODE.                       
068900     MOVE FD-DLV-PROD-NAME     TO WS-DET-PROD-NAME.                       
069000     MOVE FD-DLV-SECT-ID       TO WS-DET-SECT-ID.                         
069100     MOVE FD-DLV-AMT-PLACED    TO WS-DET-QTY-PLACED.                      
069200     WRITE REG-REPORT          FROM WS-LST-DET-OK.                        
069300*                                                                         
069400 P450-FIM.                                                                
069500*                                                                         
069600 P460-GRAVA-ERRO.                                                         
069700*                                                                         
069800     MOVE FD-DLV-PROD-CODE     TO WS-ERR-PROD-CODE.                       
069900     MOVE FD-DLV-PROD-NAME     TO WS-ERR-PROD-NAME.                       
070000     MOVE FD-DLV-SECT-ID       TO WS-ERR-SECT-ID.                         
070100     MOVE FD-DLV-AMT-PLACED    TO WS-ERR-QTY-PLACED.                      
070200     MOVE WS-MENSAGEM-ERRO     TO WS-ERR-RESULTADO.                       
070300     WRITE REG-REPORT          FROM WS-LST-DET-ERRO.                      
070400*                                                                         
070500 P460-FIM.                                                                
070600*                                                                         
070700 P800-GRAVA-MASTERS.                                                      
070800*                                                                         
070900     PERFORM P810-GRAVA-PRODUTOS THRU P810-FIM.                           
071000     PERFORM P820-GRAVA-SETORES THRU P820-FIM.                            
071100     PERFORM P830-GRAVA-ESTOQUE THRU P830-FIM.                            
071200*                                                                         
071300     MOVE WS-CONT-LIDOS             TO WS-LST-TOT-LIDOS.                  
071400     MOVE WS-CONT-COLOCADOS         TO WS-LST-TOT-COLOCADOS.              
071500     MOVE WS-CONT-REJEITADOS        TO WS-LST-TOT-REJEITADOS.             
071600     MOVE WS-CONT-UNID-COLOCADAS    TO WS-LST-TOT-UNIDADES.               
071700     MOVE WS-CONT-SETOR-NOME-DUPL   TO WS-LST-TOT-SETOR-DUPL.             
071800*                                                                         
071900     WRITE REG-REPORT    FROM WS-LST-LINHA.                               
072000     WRITE REG-REPORT    FROM WS-LST-FINAL.                               
072100     WRITE REG-REPORT    FROM WS-LST-FINAL-2.                             
072200     WRITE REG-REPORT    FROM WS-LST-FINAL-3.                             
072300*                                                                         
072400 P800-FIM.                                                                
072500*                                                                         
072600 P810-GRAVA-PRODUTOS.                                                     
072700*                                                                         
072800     PERFORM P815-GRAVA-1-PRODUTO THRU P815-FIM                           
072900         VARYING WS-IDX-PRODUTO FROM 1 BY 1                               
073000             UNTIL WS-IDX-PRODUTO > WS-PRODUTO-QTDE.                      
073100*                                                                         
073200 P810-FIM.                                                                
073300*                                                                         
073400 P815-GRAVA-1-PRODUTO.                                                    
073500*                                                                         
073600     MOVE WS-TB-PROD-ID (WS-IDX-PRODUTO)     TO PROD-ID.                  
073700     MOVE WS-TB-PROD-CODE (WS-IDX-PRODUTO)   TO PROD-CODE.                
073800     MOVE WS-TB-PROD-NAME (WS-IDX-PRODUTO)   TO PROD-NAME.                
073900     MOVE WS-TB-PROD-PRICE (WS-IDX-PRODUTO)  TO PROD-PRICE.               
074000     WRITE FD-REG-PRODUTO-NOVO  FROM WS-REG-PRODUTO.                      
074100*                                                                         
074200 P815-FIM.                                                                
074300*                                                                         
074400 P820-GRAVA-SETORES.                                                      
074500*                                                                         
074600     PERFORM P825-GRAVA-1-SETOR THRU P825-FIM                             
074700         VARYING WS-IDX-SETOR FROM 1 BY 1                                 
074800             UNTIL WS-IDX-SETOR > WS-SETOR-QTDE.                          
074900*                                                                         
075000 P820-FIM.                                                                
075100*                                                                         
075200 P825-GRAVA-1-SETOR.                                                      
075300*                                                                         
075400     MOVE WS-TB-SECT-ID (WS-IDX-SETOR)        TO SECT-ID.                 
075500     MOVE WS-TB-SECT-NAME (WS-IDX-SETOR)      TO SECT-NAME.               
075600     INSPECT SECT-NAME                                                    
075700         CONVERTING "abcdefghijklmnopqrstuvwxyz"                          
075800                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                         
075900     MOVE WS-TB-SECT-MAX-CAP (WS-IDX-SETOR)   TO SECT-MAX-CAP.            
076000     MOVE WS-TB-SECT-USED-CAP (WS-IDX-SETOR)  TO SECT-USED-CAP.           
076100     WRITE FD-REG-SETOR-NOVO    FROM WS-REG-SETOR.                        
076200*                                                                         
076300 P825-FIM.                                                                
076400*                                                                         
076500 P830-GRAVA-ESTOQUE.                                                      
076600*                                                                         
076700     PERFORM P835-GRAVA-1-ESTOQUE THRU P835-FIM                           
076800         VARYING WS-IDX-ESTOQUE FROM 1 BY 1                               
076900             UNTIL WS-IDX-ESTOQUE > WS-ESTOQUE-QTDE.                      
077000*                                                                         
077100 P830-FIM.                                                                
077200*                                                                         
077300 P835-GRAVA-1-ESTOQUE.                                                    
077400*                                                                         
077500     MOVE WS-TB-STK-SECT-ID (WS-IDX-ESTOQUE)  TO STK-SECT-ID.             
077600     MOVE WS-TB-STK-PROD-ID (WS-IDX-ESTOQUE)  TO STK-PROD-ID.             
077700     MOVE WS-TB-STK-QTY (WS-IDX-ESTOQUE)      TO STK-QTY.                 
077800     WRITE FD-REG-ESTOQUE-NOVO  FROM WS-REG-ESTOQUE.                      
077900*                                                                         
078000 P835-FIM.                                                                
078100*                                                                         
078200 P900-FIM.                                                                
078300     CLOSE   ENTREGAS                                                     
078400             PRODUTO-OLD                                                  
078500             PRODUTO-NOVO                                                 
078600             SETOR-OLD                                                    
078700             SETOR-NOVO                                                   
078800             ESTOQUE-OLD                                                  
078900             ESTOQUE-NOVO                                                 
079000             WHSO0100.                                                    
079100     GOBACK.                                                              
079200 END PROGRAM WHSP0100.                                                    
