000100*****************************************************************         
000200*ITEMPEDIDO.CPY                                                           
000300*RECORD LAYOUT FOR THE ORDER-ITEM MASTER (REG-ITEM-PEDIDO) - ONE          
000400*RECORD PER PRODUCT ON A SALE ORDER.  USED BY WHSP0200, WHSP0300,         
000500*WHSP0400.                                                                
000600*****************************************************************         
000700*MAINT HISTORY                                                            
000800*  08/11/1994  RJH   ORIGINAL LAYOUT.                                     
000900*  23/06/1999  DWC   Y2K REVIEW - NO DATE FIELDS, NO CHANGE.              
001000*****************************************************************         
001100 01  REG-ITEM-PEDIDO.                                                     
001200     05  ITM-ORD-ID                  PIC 9(9).                            
001300     05  ITM-PROD-ID                 PIC 9(9).                            
001400     05  ITM-QTY                     PIC 9(7).                            
001500     05  FILLER                      PIC X(02).                           
