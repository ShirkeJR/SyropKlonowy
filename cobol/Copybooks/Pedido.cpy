000100*****************************************************************         
000200*PEDIDO.CPY                                                               
000300*RECORD LAYOUT FOR THE SALE ORDER HEADER MASTER (REG-PEDIDO).             
000400*USED BY WHSP0200, WHSP0300, WHSP0400.                                    
000500*****************************************************************         
000600*MAINT HISTORY                                                            
000700*  08/11/1994  RJH   ORIGINAL LAYOUT, ORDER HEADER ONLY - ITEMS           
000800*                    LIVE IN ITEMPEDIDO.CPY.                              
000900*  19/07/1997  RJH   ADDED ORD-CLOSURE-DATE, REQUESTED BY SALES           
001000*                    FOR THE RETURN-WINDOW PROJECT.                       
001100*  23/06/1999  DWC   Y2K REVIEW - ORD-DATE AND ORD-CLOSURE-DATE           
001200*                    ARE ALREADY CCYYMMDD, NO CHANGE REQUIRED.            
001300*  11/02/2005  MLP   ORD-STATUS WIDENED FROM X(08) TO X(10) TO FIT        
001400*                    "CONFIRMED", TICKET 2601.                            
001500*****************************************************************         
001600 01  REG-PEDIDO.                                                          
001700     05  ORD-ID                      PIC 9(9).                            
001800     05  ORD-CLIENT-ID               PIC 9(9).                            
001900     05  ORD-DATE                    PIC 9(8).                            
002000     05  ORD-DATE-SPLIT REDEFINES ORD-DATE.                               
002100         10  ORD-DATE-CCYY           PIC 9(4).                            
002200         10  ORD-DATE-MM             PIC 9(2).                            
002300         10  ORD-DATE-DD             PIC 9(2).                            
002400     05  ORD-TOTAL-PRICE             PIC S9(9)V99.                        
002500     05  ORD-STATUS                  PIC X(10).                           
002600     05  ORD-CLOSURE-DATE            PIC 9(8).                            
002700     05  ORD-CLOSURE-DATE-SPLIT REDEFINES ORD-CLOSURE-DATE.               
002800         10  ORD-CLOSURE-CCYY        PIC 9(4).                            
002900         10  ORD-CLOSURE-MM          PIC 9(2).                            
003000         10  ORD-CLOSURE-DD          PIC 9(2).                            
003100     05  FILLER                      PIC X(02).                           
