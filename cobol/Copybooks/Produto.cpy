000100*****************************************************************         
000200*PRODUTO.CPY                                                              
000300*RECORD LAYOUT FOR THE PRODUCT CATALOG MASTER (REG-PRODUTO).              
000400*USED BY WHSP0100, WHSP0200, WHSP0400.                                    
000500*****************************************************************         
000600*MAINT HISTORY                                                            
000700*  19/09/1991  RJH   ORIGINAL LAYOUT FOR STOCK-ROOM CONVERSION.           
000800*  04/02/1993  RJH   ADDED PROD-PRICE AS SIGNED FIELD, TICKET 118.        
000900*  11/11/1996  DWC   WIDENED PROD-NAME FROM X(20) TO X(30).               
001000*  23/06/1999  DWC   Y2K REVIEW - NO DATE FIELDS IN THIS RECORD,          
001100*                    NO CHANGE REQUIRED.  TICKET 1999-0231.               
001200*  14/08/2003  MLP   ADDED PROD-PRICE-WHOLE/PROD-PRICE-CENTS              
001300*                    REDEFINES FOR THE PRICE-LIST REPORT, TKT 2244        
001400*****************************************************************         
001500 01  REG-PRODUTO.                                                         
001600     05  PROD-ID                     PIC 9(9).                            
001700     05  PROD-CODE                   PIC X(10).                           
001800     05  PROD-NAME                   PIC X(30).                           
001900     05  PROD-PRICE                  PIC S9(7)V99.                        
002000     05  PROD-PRICE-SPLIT REDEFINES PROD-PRICE.                           
002100         10  PROD-PRICE-WHOLE        PIC S9(7).                           
002200         10  PROD-PRICE-CENTS        PIC 99.                              
002300     05  FILLER                      PIC X(02).                           
