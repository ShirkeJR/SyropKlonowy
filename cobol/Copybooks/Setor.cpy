000100*****************************************************************         
000200*SETOR.CPY                                                                
000300*RECORD LAYOUT FOR THE WAREHOUSE SECTOR MASTER (REG-SETOR).               
000400*USED BY WHSP0100, WHSP0200, WHSP0300.                                    
000500*****************************************************************         
000600*MAINT HISTORY                                                            
000700*  02/05/1992  RJH   ORIGINAL LAYOUT - ONE RECORD PER SECTOR.             
000800*  17/01/1995  RJH   ADDED SECT-USED-CAP, SECTOR CAPACITY TRACKED         
000900*                    SEPARATELY FROM THE STOCK FILE FROM NOW ON.          
001000*  23/06/1999  DWC   Y2K REVIEW - NO DATE FIELDS, NO CHANGE.              
001100*  09/03/2002  MLP   ADDED SECT-PCT-USED REDEFINES FOR THE                
001200*                    CAPACITY-WARNING REPORT, TICKET 2041.                
001300*  14/11/2012  MLP   WHSP0200 AND WHSP0300 NOW COPY THIS LAYOUT           
001400*                    TOO INSTEAD OF RETYPING IT, TICKET 3481.             
001500*****************************************************************         
001600 01  REG-SETOR.                                                           
001700     05  SECT-ID                     PIC 9(4).                            
001800     05  SECT-NAME                   PIC X(20).                           
001900     05  SECT-MAX-CAP                PIC 9(7).                            
002000     05  SECT-USED-CAP               PIC 9(7).                            
002100     05  SECT-CAP-SPLIT REDEFINES SECT-USED-CAP.                          
002200         10  SECT-PCT-USED-HUND      PIC 9(5).                            
002300         10  SECT-PCT-USED-UNIT      PIC 99.                              
002400     05  FILLER                      PIC X(02).                           
