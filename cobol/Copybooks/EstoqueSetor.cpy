000100*****************************************************************         
000200*ESTOQUESETOR.CPY                                                         
000300*RECORD LAYOUT FOR PRODUCT QUANTITY HELD WITHIN A SECTOR                  
000400*(REG-ESTOQUE-SETOR).  USED BY WHSP0100, WHSP0200, WHSP0300.              
000500*****************************************************************         
000600*MAINT HISTORY                                                            
000700*  02/05/1992  RJH   ORIGINAL LAYOUT.                                     
000800*  17/01/1995  RJH   KEY CHANGED TO SECT-ID + PROD-ID PAIR SO A           
000900*                    SECTOR MAY HOLD MORE THAN ONE PRODUCT.               
001000*  23/06/1999  DWC   Y2K REVIEW - NO DATE FIELDS, NO CHANGE.              
001100*  14/11/2012  MLP   ADDED STK-QTY-SPLIT REDEFINES SO WHSP0100,           
001200*                    WHSP0200, WHSP0300 CAN COPY THIS LAYOUT              
001300*                    INSTEAD OF RETYPING IT, TICKET 3481.                 
001400*****************************************************************         
001500 01  REG-ESTOQUE-SETOR.                                                   
001600     05  STK-SECT-ID                 PIC 9(4).                            
001700     05  STK-PROD-ID                 PIC 9(9).                            
001800     05  STK-QTY                     PIC 9(7).                            
001900     05  STK-QTY-SPLIT REDEFINES STK-QTY.                                 
002000         10  STK-QTY-HUND            PIC 9(5).                            
002100         10  STK-QTY-UNIT            PIC 99.                              
002200     05  FILLER                      PIC X(02).                           
