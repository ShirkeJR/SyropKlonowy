000100*****************************************************************         
000200*CLIENTE.CPY                                                              
000300*RECORD LAYOUT FOR THE CLIENT MASTER (REG-CLIENTE).                       
000400*USED BY WHSP0200, WHSP0400.                                              
000500*****************************************************************         
000600*MAINT HISTORY                                                            
000700*  14/06/1993  RJH   ORIGINAL LAYOUT.                                     
000800*  23/06/1999  DWC   Y2K REVIEW - NO DATE FIELDS, NO CHANGE.              
000900*  30/09/2001  MLP   ADDED CLI-NAME-SPLIT REDEFINES FOR THE               
001000*                    MAILING-LABEL EXTRACT, TICKET 1987.                  
001100*****************************************************************         
001200 01  REG-CLIENTE.                                                         
001300     05  CLI-ID                      PIC 9(9).                            
001400     05  CLI-NAME                    PIC X(30).                           
001500     05  CLI-NAME-SPLIT REDEFINES CLI-NAME.                               
001600         10  CLI-NAME-FIRST-15       PIC X(15).                           
001700         10  CLI-NAME-LAST-15        PIC X(15).                           
001800     05  FILLER                      PIC X(02).                           
