000100*****************************************************************         
000200*AUTHOR:        R. J. HOLLOWAY                                            
000300*INSTALLATION:  MAPLE HOLLOW WAREHOUSING - DATA PROCESSING                
000400*DATE-WRITTEN:  19/07/1997                                                
000500*DATE-COMPILED:                                                           
000600*SECURITY:      CONFIDENTIAL - INTERNAL USE ONLY                          
000700*PURPOSE:       CALLED SUBPROGRAM.  GIVEN AN ORDER DATE AND A             
000800*               RETURN-WINDOW DELAY IN DAYS, RETURNS THE DATE ON          
000900*               WHICH THE ORDER'S RETURN WINDOW CLOSES.  NO FILES,        
001000*               LINKAGE-ONLY, NO SCREEN OR REPORT I-O.                    
001100*****************************************************************         
001200*MAINT HISTORY                                                            
001300*  19/07/1997  RJH   ORIGINAL PROGRAM.  WRITTEN FOR THE NEW               
001400*                    CONFIRM-TRANSACTION LOGIC IN WHSP0200 SO THE         
001500*                    CLOSURE-DATE RULE IS IN ONE PLACE, TKT 402.          
001600*  23/06/1999  DWC   Y2K REVIEW - DATES ARE PIC 9(8) YYYYMMDD             
001700*                    THROUGHOUT, FOUR-DIGIT YEAR ALREADY IN USE,          
001800*                    LEAP-YEAR TEST BELOW IS GOOD FOR OUR                 
001900*                    PURPOSES.  TICKET 1999-0231.                         
002000*  02/09/2003  MLP   DELAY-DIAS OF ZERO ON ENTRY NOW DEFAULTS TO          
002100*                    THE STANDARD 30-DAY WINDOW INSTEAD OF THE            
002200*                    ORDER DATE UNCHANGED, TICKET 2204.                   
002300*  30/06/2008  GKT   NO FUNCTIONAL CHANGE - RENUMBERED PARAGRAPHS         
002400*                    WHEN THE OLD-MASTER/NEW-MASTER REWORK TOUCHED        
002500*                    THE CALLING PROGRAMS, TICKET 3105.                   
002600*****************************************************************         
002700 IDENTIFICATION DIVISION.                                                 
002800 PROGRAM-ID.    WHSP0901.                                                 
002900 AUTHOR.        R. J. HOLLOWAY.                                           
003000 INSTALLATION.  MAPLE HOLLOW WAREHOUSING.                                 
003100 DATE-WRITTEN.  19/07/1997.                                               
003200 DATE-COMPILED.                                                           
003300 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.                         
003400*                                                                         
003500 ENVIRONMENT DIVISION.                                                    
003600 CONFIGURATION SECTION.                                                   
003700 SPECIAL-NAMES.                                                           
003800     C01 IS TOP-OF-FORM.                                                  
003900*                                                                         
004000 DATA DIVISION.                                                           
004100 WORKING-STORAGE SECTION.                                                 
004200*                                                                         
004300*    R8 - CLOSURE DATE = ORDER DATE + DELAY-DIAS (DEFAULT 30 DAYS)        
004400*    IF DELAY-DIAS IS ZERO ON ENTRY, THE INDUSTRY-STANDARD 30-DAY         
004500*    RETURN WINDOW APPLIES.  DATE IS ADVANCED ONE DAY AT A TIME SO        
004600*    MONTH/YEAR ROLLOVER AND LEAP FEBRUARY ARE HANDLED WITHOUT ANY        
004700*    INTRINSIC FUNCTION.                                                  
004800*                                                                         
004900 01  WS-DELAY-EFETIVO                PIC 9(3) COMP.                       
005000 01  WS-CONT-DIAS                    PIC 9(3) COMP.                       
005100 01  WS-DIAS-LIMITE-MES              PIC 9(2) COMP.                       
005200*                                                                         
005300 01  WS-DATA-ENTRADA                 PIC 9(8).                            
005400 01  WS-DATA-ENTRADA-R REDEFINES WS-DATA-ENTRADA.                         
005500     05  WS-ENT-ANO                  PIC 9(4).                            
005600     05  WS-ENT-MES                  PIC 9(2).                            
005700     05  WS-ENT-DIA                  PIC 9(2).                            
005800*                                                                         
005900 01  WS-DATA-SAIDA                   PIC 9(8).                            
006000 01  WS-DATA-SAIDA-R REDEFINES WS-DATA-SAIDA.                             
006100     05  WS-SAI-ANO                  PIC 9(4).                            
006200     05  WS-SAI-MES                  PIC 9(2).                            
006300     05  WS-SAI-DIA                  PIC 9(2).                            
006400*                                                                         
006500 01  WS-CALCULO-BISEXTO.                                                  
006600     05  WS-QUOCIENTE                PIC 9(4) COMP.                       
006700     05  WS-RESTO                    PIC 9(4) COMP.                       
006800         88  RESTO-ZERO              VALUE 0000.                          
006900         88  RESTO-DIFE              VALUE 0001 THRU 9999.                
007000*                                                                         
007100 01  WS-DIAS-ACUM-GRUPO.                                                  
007200     05  WS-DIAS-ACUM-DIA            PIC 9(3) COMP.                       
007300     05  WS-DIAS-ACUM-MES            PIC 9(3) COMP.                       
007400     05  FILLER                      PIC X(02).                           
007500 01  WS-DIAS-ACUM-FLAT REDEFINES WS-DIAS-ACUM-GRUPO                       
007600                                     PIC X(08).                           
007700*                                                                         
007800 LINKAGE SECTION.                                                         
007900*                                                                         
008000 01  LKS-ORD-DATE                    PIC 9(8).                            
008100 01  LKS-DELAY-DIAS                  PIC 9(3).                            
008200 01  LKS-CLOSURE-DATE                PIC 9(8).                            
008300*                                                                         
008400*    LKS-ORD-DATE     = ORDER DATE, FORMAT YYYYMMDD.                      
008500*    LKS-DELAY-DIAS   = RETURN-WINDOW DELAY DAYS, 0 = DEFAULT 30.         
008600*    LKS-CLOSURE-DATE = RETURNED CLOSURE DATE, FORMAT YYYYMMDD.           
008700*                                                                         
008800 PROCEDURE DIVISION USING LKS-ORD-DATE LKS-DELAY-DIAS                     
008900                           LKS-CLOSURE-DATE.                              
009000*                                                                         
009100 MAIN-PROCEDURE.                                                          
009200*                                                                         
009300     PERFORM P100-INICIALIZA THRU P100-FIM.                               
009400*                                                                         
009500     PERFORM P200-SOMA-UM-DIA THRU P200-FIM                               
009600         VARYING WS-CONT-DIAS FROM 1 BY 1                                 
009700             UNTIL WS-CONT-DIAS > WS-DELAY-EFETIVO.                       
009800*                                                                         
009900     PERFORM P300-DEVOLVE THRU P300-FIM.                                  
010000*                                                                         
010100     GOBACK.                                                              
010200*                                                                         
010300 P100-INICIALIZA.                                                         
010400*                                                                         
010500     MOVE LKS-ORD-DATE TO WS-DATA-ENTRADA.                                
010600     MOVE WS-DATA-ENTRADA TO WS-DATA-SAIDA.                               
010700*                                                                         
010800     IF LKS-DELAY-DIAS = ZERO                                             
010900         MOVE 30 TO WS-DELAY-EFETIVO                                      
011000     ELSE                                                                 
011100         MOVE LKS-DELAY-DIAS TO WS-DELAY-EFETIVO                          
011200     END-IF.                                                              
011300*                                                                         
011400 P100-FIM.                                                                
011500*                                                                         
011600 P200-SOMA-UM-DIA.                                                        
011700*                                                                         
011800     ADD 1 TO WS-SAI-DIA.                                                 
011900     PERFORM P220-CALCULA-LIMITE-MES THRU P220-FIM.                       
012000*                                                                         
012100     IF WS-SAI-DIA > WS-DIAS-LIMITE-MES                                   
012200         MOVE 1 TO WS-SAI-DIA                                             
012300         ADD 1 TO WS-SAI-MES                                              
012400         IF WS-SAI-MES > 12                                               
012500             MOVE 1 TO WS-SAI-MES                                         
012600             ADD 1 TO WS-SAI-ANO                                          
012700         END-IF                                                           
012800     END-IF.                                                              
012900*                                                                         
013000 P200-FIM.                                                                
013100*                                                                         
013200 P220-CALCULA-LIMITE-MES.                                                 
013300*                                                                         
013400     DIVIDE WS-SAI-ANO BY 4 GIVING WS-QUOCIENTE                           
013500         REMAINDER WS-RESTO.                                              
013600*                                                                         
013700     EVALUATE TRUE                                                        
013800         WHEN WS-SAI-MES = 04 OR 06 OR 09 OR 11                           
013900             MOVE 30 TO WS-DIAS-LIMITE-MES                                
014000         WHEN WS-SAI-MES = 02 AND RESTO-ZERO                              
014100             MOVE 29 TO WS-DIAS-LIMITE-MES                                
014200         WHEN WS-SAI-MES = 02 AND RESTO-DIFE                              
014300             MOVE 28 TO WS-DIAS-LIMITE-MES                                
014400         WHEN OTHER                                                       
014500             MOVE 31 TO WS-DIAS-LIMITE-MES                                
014600     END-EVALUATE.                                                        
014700*                                                                         
014800 P220-FIM.                                                                
014900*                                                                         
015000 P300-DEVOLVE.                                                            
015100*                                                                         
015200     MOVE WS-DATA-SAIDA TO LKS-CLOSURE-DATE.                              
015300*                                                                         
015400 P300-FIM.                                                                
015500*                                                                         
015600 END PROGRAM WHSP0901.                                                    
